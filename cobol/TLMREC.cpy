000100******************************************************************
000200*    TLMREC  --  DECODED TELEMETRY MASTER RECORD.                 
000300*    ONE ENTRY WRITTEN PER ACCEPTED HOUSEKEEPING FRAME.  THE      
000400*    RAW-HEX TRAILER KEEPS THE ORIGINAL FRAME ALONGSIDE THE       
000500*    DECODED FIELDS SO A RE-RUN OF THE STATISTICS OR QUERY        
000600*    STEPS NEVER HAS TO GO BACK TO THE INPUT FILE.                
000700******************************************************************
000800 01  TELEMETRY-MASTER-REC.                                        
000900     05  TLM-PACKET-TYPE      PIC X(12).                          
001000         88  TLM-IS-HOUSEKEEPING  VALUE "HOUSEKEEPING".           
001100         88  TLM-IS-PAYLOAD       VALUE "PAYLOAD-DATA".           
001200     05  TLM-SATELLITE-ID     PIC 9(05).                          
001300     05  TLM-TIMESTAMP        PIC 9(10).                          
001400*--------------------------------------------------------------*  
001500*    ALTERNATE VIEW OF THE TIMESTAMP -- BROKEN OUT SO THE      *  
001600*    STATISTICS AND QUERY PROGRAMS CAN COMPARE A FROM/TO       *  
001700*    RANGE ONE DIGIT-GROUP AT A TIME WITHOUT RE-EDITING THE    *  
001800*    FULL 10-DIGIT EPOCH VALUE EVERY TIME.                     *  
001900*--------------------------------------------------------------*  
002000     05  TLM-TIMESTAMP-PARTS REDEFINES TLM-TIMESTAMP.             
002100         10  TLM-TS-HIGH-ORDER    PIC 9(05).                      
002200         10  TLM-TS-LOW-ORDER     PIC 9(05).                      
002300     05  TLM-BATTERY-VOLTAGE  PIC 9(05).                          
002400     05  TLM-BATTERY-TEMP     PIC S9(03).                         
002500     05  TLM-MSI-TEMPERATURE  PIC 9(03).                          
002600     05  TLM-SSR-USED         PIC 9(10).                          
002700     05  TLM-RAW-HEX          PIC X(40).                          
002800     05  FILLER               PIC X(07) VALUE SPACES.             
