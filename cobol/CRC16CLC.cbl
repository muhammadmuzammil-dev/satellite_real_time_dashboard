000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  CRC16CLC.                                           
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/14/91.                                          
000700 DATE-COMPILED. 03/14/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          COMPUTES THE CRC-16 CHECK VALUE OVER A TABLE OF        
001400*          UNPACKED FRAME BYTES, FOR USE BY TLMPARSE (INBOUND     
001500*          VALIDATION) AND PKTBUILD (OUTBOUND FRAME BUILD).       
001600*                                                                 
001700*          POLYNOMIAL X'8005', INITIAL VALUE X'0000', NO INPUT    
001800*          OR OUTPUT REFLECTION, NO FINAL XOR.  THE REGISTER IS   
001900*          CARRIED AS 16 SEPARATE ONE-BIT SWITCHES RATHER THAN    
002000*          A BINARY HALFWORD BECAUSE THIS SHOP'S COBOL HAS NO     
002100*          BITWISE XOR VERB -- EACH BIT IS FLIPPED BY COMPARING   
002200*          IT TO THE POLYNOMIAL'S CORRESPONDING BIT.              
002300*                                                                 
002400*----------------------------------------------------------------*
002500* CHANGE LOG                                                    * 
002600*----------------------------------------------------------------*
002700* 03/14/91 JS  0000  ORIGINAL CODING, LIFTED OFF THE GROUND      *
002800*              STATION VENDOR'S CRC NOTE TO REPLACE THE OLD      *
002900*              EIGHT-BIT CHECKSUM ON THE DOWNLINK.               *
003000* 11/02/92 TGD 0114  FRAME-BYTE TABLE WAS ONE SHORT OF 255 --    *
003100*              A 253-BYTE PAYLOAD FRAME TRUNCATED THE CRC.       *
003200* 06/30/98 AK  0231  Y2K READINESS REVIEW -- NO DATE FIELDS IN   *
003300*              THIS MODULE, NO CHANGE REQUIRED, SIGNED OFF.      *
003400* 09/09/01 MM  0309  CALLERS NOW PASS BYTE-COUNT EXCLUDING THE   *
003500*              TRAILING CRC BYTES THEMSELVES -- DOCUMENTED HERE  *
003600*              SO THE NEXT PERSON DOESN'T SUBTRACT TWICE.        *
003700******************************************************************
003800                                                                  
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SOURCE-COMPUTER. IBM-390.                                        
004200 OBJECT-COMPUTER. IBM-390.                                        
004300 SPECIAL-NAMES.                                                   
004400     C01 IS NEXT-PAGE.                                            
004500                                                                  
004600 DATA DIVISION.                                                   
004700 WORKING-STORAGE SECTION.                                         
004800                                                                  
004900 01  MISC-FIELDS.                                                 
005000     05  BYTE-SUB             PIC 9(03) COMP.                     
005100     05  BIT-SUB               PIC 9(02) COMP.                    
005200     05  ITER-SUB              PIC 9(02) COMP.                    
005300     05  WORK-BYTE              PIC 9(03) COMP.                   
005400     05  SAVE-TOP-BIT            PIC 9(01) COMP.                  
005500     05  FILLER                  PIC X(01) VALUE SPACE.           
005600                                                                  
005700 01  WS-CRC-REGISTER.                                             
005800     05  CRC-BIT OCCURS 16 TIMES                                  
005900                               PIC 9(01) COMP.                    
006000                                                                  
006100*--------------------------------------------------------------*  
006200*    SAME 16 BITS, GROUPED AS TWO 8-BIT BYTES -- A CHECKSUM    *  
006300*    TRACE DUMP OCCASIONALLY WANTS TO SHOW THE REGISTER BYTE   *  
006400*    BY BYTE RATHER THAN BIT BY BIT.                            * 
006500*--------------------------------------------------------------*  
006600 01  WS-CRC-BYTE-VIEW REDEFINES WS-CRC-REGISTER.                  
006700     05  WS-CRC-BYTE-GROUP OCCURS 2 TIMES.                        
006800         10  WS-CRC-BIT-IN-BYTE OCCURS 8 TIMES                    
006900                               PIC 9(01) COMP.                    
007000                                                                  
007100*--------------------------------------------------------------*  
007200*    X'8005' AS A BIT ARRAY -- 1000 0000 0000 0101             *  
007300*--------------------------------------------------------------*  
007400 01  WS-POLY-LOAD              PIC X(16) VALUE                    
007500     "1000000000000101".                                          
007600                                                                  
007700 01  WS-POLY-REGISTER REDEFINES WS-POLY-LOAD.                     
007800     05  POLY-CHAR OCCURS 16 TIMES                                
007900                               PIC X(01).                         
008000                                                                  
008100 01  POLY-BIT-TABLE.                                              
008200     05  POLY-BIT OCCURS 16 TIMES                                 
008300                               PIC 9(01) COMP.                    
008400                                                                  
008500 01  WS-BYTE-BITS.                                                
008600     05  BYTE-BIT OCCURS 8 TIMES                                  
008700                               PIC 9(01) COMP.                    
008800                                                                  
008900*--------------------------------------------------------------*  
009000*    SAME 8 BITS AS TWO 4-BIT NIBBLES -- NOT WALKED TODAY, BUT *  
009100*    A HEX TRACE OF THE SHIFT REGISTER NEEDS THIS SPLIT.       *  
009200*--------------------------------------------------------------*  
009300 01  WS-BYTE-NIBBLES REDEFINES WS-BYTE-BITS.                      
009400     05  WS-HI-NIBBLE-BITS OCCURS 4 TIMES                         
009500                               PIC 9(01) COMP.                    
009600     05  WS-LO-NIBBLE-BITS OCCURS 4 TIMES                         
009700                               PIC 9(01) COMP.                    
009800                                                                  
009900 LINKAGE SECTION.                                                 
010000 01  LK-FRAME-BYTES.                                              
010100     05  LK-FRAME-BYTE OCCURS 255 TIMES                           110292TG
010200                               PIC 9(03) COMP.                    
010300 01  LK-BYTE-COUNT             PIC 9(03) COMP.                    090901MM
010400 01  LK-CRC-RESULT             PIC 9(05) COMP.                    
010500                                                                  
010600 PROCEDURE DIVISION USING LK-FRAME-BYTES, LK-BYTE-COUNT,          
010700                           LK-CRC-RESULT.                         
010800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
010900     PERFORM 200-PROCESS-BYTE THRU 200-EXIT                       
011000             VARYING BYTE-SUB FROM 1 BY 1                         
011100             UNTIL BYTE-SUB > LK-BYTE-COUNT.                      
011200     PERFORM 500-BITS-TO-VALUE THRU 500-EXIT.                     
011300     GOBACK.                                                      
011400                                                                  
011500 000-HOUSEKEEPING.                                                
011600     MOVE ZERO TO CRC-BIT(1) CRC-BIT(2) CRC-BIT(3) CRC-BIT(4)     
011700                  CRC-BIT(5) CRC-BIT(6) CRC-BIT(7) CRC-BIT(8)     
011800                  CRC-BIT(9) CRC-BIT(10) CRC-BIT(11) CRC-BIT(12)  
011900                  CRC-BIT(13) CRC-BIT(14) CRC-BIT(15) CRC-BIT(16).
012000     PERFORM 050-LOAD-POLY-BIT THRU 050-EXIT                      
012100             VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 16.      
012200 000-EXIT.                                                        
012300     EXIT.                                                        
012400                                                                  
012500 050-LOAD-POLY-BIT.                                               
012600     IF POLY-CHAR(BIT-SUB) = "1"                                  
012700         MOVE 1 TO POLY-BIT(BIT-SUB)                              
012800     ELSE                                                         
012900         MOVE 0 TO POLY-BIT(BIT-SUB).                             
013000 050-EXIT.                                                        
013100     EXIT.                                                        
013200                                                                  
013300 200-PROCESS-BYTE.                                                
013400     MOVE LK-FRAME-BYTE(BYTE-SUB) TO WORK-BYTE.                   
013500     PERFORM 250-EXTRACT-BIT THRU 250-EXIT                        
013600             VARYING BIT-SUB FROM 8 BY -1 UNTIL BIT-SUB < 1.      
013700     PERFORM 300-XOR-HIGH-BYTE THRU 300-EXIT                      
013800             VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 8.       
013900     PERFORM 400-SHIFT-AND-XOR THRU 400-EXIT                      
014000             VARYING ITER-SUB FROM 1 BY 1 UNTIL ITER-SUB > 8.     
014100 200-EXIT.                                                        
014200     EXIT.                                                        
014300                                                                  
014400 250-EXTRACT-BIT.                                                 
014500*    PULLS THE BYTE APART LSB-FIRST; BIT-SUB COUNTS DOWN SO       
014600*    THE MSB LANDS IN BYTE-BIT(1) WHEN THE LOOP ENDS.             
014700     DIVIDE WORK-BYTE BY 2 GIVING WORK-BYTE                       
014800             REMAINDER BYTE-BIT(BIT-SUB).                         
014900 250-EXIT.                                                        
015000     EXIT.                                                        
015100                                                                  
015200 300-XOR-HIGH-BYTE.                                               
015300*    "XOR THE BYTE SHIFTED LEFT 8" -- THE BYTE OCCUPIES THE       
015400*    TOP 8 BITS OF THE REGISTER, LOWER 8 UNCHANGED.               
015500     IF CRC-BIT(BIT-SUB) NOT = BYTE-BIT(BIT-SUB)                  
015600         MOVE 1 TO CRC-BIT(BIT-SUB)                               
015700     ELSE                                                         
015800         MOVE 0 TO CRC-BIT(BIT-SUB).                              
015900 300-EXIT.                                                        
016000     EXIT.                                                        
016100                                                                  
016200 400-SHIFT-AND-XOR.                                               
016300     MOVE CRC-BIT(1) TO SAVE-TOP-BIT.                             
016400     PERFORM 450-SHIFT-LEFT THRU 450-EXIT                         
016500             VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 15.      
016600     MOVE 0 TO CRC-BIT(16).                                       
016700     IF SAVE-TOP-BIT = 1                                          
016800         PERFORM 480-XOR-POLY THRU 480-EXIT                       
016900                 VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 16.  
017000 400-EXIT.                                                        
017100     EXIT.                                                        
017200                                                                  
017300 450-SHIFT-LEFT.                                                  
017400     MOVE CRC-BIT(BIT-SUB + 1) TO CRC-BIT(BIT-SUB).               
017500 450-EXIT.                                                        
017600     EXIT.                                                        
017700                                                                  
017800 480-XOR-POLY.                                                    
017900     IF CRC-BIT(BIT-SUB) NOT = POLY-BIT(BIT-SUB)                  
018000         MOVE 1 TO CRC-BIT(BIT-SUB)                               
018100     ELSE                                                         
018200         MOVE 0 TO CRC-BIT(BIT-SUB).                              
018300 480-EXIT.                                                        
018400     EXIT.                                                        
018500                                                                  
018600 500-BITS-TO-VALUE.                                               
018700     MOVE ZERO TO LK-CRC-RESULT.                                  
018800     PERFORM 550-ACCUM-BIT THRU 550-EXIT                          
018900             VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 16.      
019000 500-EXIT.                                                        
019100     EXIT.                                                        
019200                                                                  
019300 550-ACCUM-BIT.                                                   
019400     COMPUTE LK-CRC-RESULT = LK-CRC-RESULT * 2 + CRC-BIT(BIT-SUB).
019500 550-EXIT.                                                        
019600     EXIT.                                                        
