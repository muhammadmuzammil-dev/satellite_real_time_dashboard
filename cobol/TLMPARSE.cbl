000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  TLMPARSE.                                           
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 04/02/91.                                          
000700 DATE-COMPILED. 04/02/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          CALLED ONCE PER INPUT LINE BY TLMINGST AND TLMSEED.    
001400*          TAKES ONE RAW HEX-CHARACTER FRAME, RUNS IT THROUGH THE 
001500*          TEN-STEP VALIDATION ORDER AGREED WITH THE GROUND       
001600*          STATION VENDOR, AND HANDS BACK EITHER A DECODED        
001700*          TELEMETRY RECORD (HOUSEKEEPING FRAMES) OR JUST THE     
001800*          SATELLITE-ID/TIMESTAMP/PAYLOAD-LENGTH (PAYLOAD-DATA    
001900*          FRAMES -- THOSE ARE COUNTED BUT NEVER STORED).  THE    
002000*          TEN REJECT REASONS MUST STAY IN THIS ORDER -- OPS      
002100*          KEYS THEIR REJECT-RATE DASHBOARD OFF THE REASON CODE.  
002200*                                                                 
002300*----------------------------------------------------------------*
002400* CHANGE LOG                                                    * 
002500*----------------------------------------------------------------*
002600* 04/02/91 JS  0000  ORIGINAL CODING.                            *
002700* 11/02/92 TGD 0081  DECLARED-LENGTH CHECK SPLIT IN TWO (REASONS *
002800*              6 AND 7) -- A SHORT FRAME WITH A TRUNCATED LENGTH *
002900*              BYTE WAS MATCHING THE OLD SINGLE COMBINED TEST    *
003000*              AND SLIPPING PAST THE MINIMUM-12 FLOOR.           *
003100* 06/30/98 AK  0231  Y2K READINESS REVIEW -- NO DATE FIELDS IN   *
003200*              THIS MODULE, NO CHANGE REQUIRED, SIGNED OFF.      *
003300* 02/11/02 MM  0314  PAYLOAD-DATA FRAMES NO LONGER BUILD A       *
003400*              DECODED RECORD -- THEY ARE COUNTED ONLY, PER THE  *
003500*              REVISED GROUND STATION INTERFACE SPEC.           * 
003600******************************************************************
003700                                                                  
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER. IBM-390.                                        
004100 OBJECT-COMPUTER. IBM-390.                                        
004200 SPECIAL-NAMES.                                                   
004300     C01 IS NEXT-PAGE.                                            
004400                                                                  
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700                                                                  
004800 01  MISC-FIELDS.                                                 
004900     05  PARA-NAME            PIC X(32).                          
005000     05  BYTE-SUB             PIC 9(03) COMP.                     
005100     05  NIBBLE-SUB           PIC 9(02) COMP.                     
005200     05  HI-NIBBLE-VAL        PIC 9(02) COMP.                     
005300     05  LO-NIBBLE-VAL        PIC 9(02) COMP.                     
005400     05  FILLER               PIC X(01) VALUE SPACE.              
005500                                                                  
005600 01  WS-REJECT-SWITCH         PIC X(01) VALUE SPACE.              
005700     88  PARSE-REJECTED           VALUE "Y".                      
005800     88  PARSE-NOT-REJECTED       VALUE SPACE.                    
005900                                                                  
006000 01  WS-HEXCHEK-FIELDS.                                           
006100     05  WS-HEXCHEK-RETURN.                                       
006200         10  WS-IS-EMPTY          PIC 9(01) COMP.                 
006300         10  WS-IS-ODD-LENGTH     PIC 9(01) COMP.                 
006400         10  WS-HAS-BAD-CHAR      PIC 9(01) COMP.                 
006500     05  WS-STRIPPED-TEXT         PIC X(510).                     
006600     05  WS-STRIPPED-LEN          PIC 9(03) COMP.                 
006700     05  FILLER                   PIC X(01) VALUE SPACE.          
006800                                                                  
006900 01  WS-STRUCTURAL-FIELDS.                                        
007000     05  WS-BYTE-COUNT        PIC 9(03) COMP.                     
007100     05  WS-DECLARED-LENGTH   PIC 9(03) COMP.                     
007200     05  WS-PAYLOAD-LEN       PIC 9(03) COMP.                     
007300     05  WS-CRC-BYTE-COUNT    PIC 9(03) COMP.                     
007400     05  WS-CRC-COMPUTED      PIC 9(05) COMP.                     
007500     05  WS-CRC-ON-FRAME      PIC 9(05) COMP.                     
007600     05  WS-BATTERY-TEMP-RAW  PIC 9(03) COMP.                     
007700     05  FILLER               PIC X(01) VALUE SPACE.              
007800                                                                  
007900*--------------------------------------------------------------*  
008000*    TLMFRM SUPPLIES THE UNPACKED BYTE TABLE AND THE HEX-DIGIT *  
008100*    LOOKUP TABLES.                                             * 
008200*--------------------------------------------------------------*  
008300 COPY TLMFRM.                                                     
008400                                                                  
008500 LINKAGE SECTION.                                                 
008600 01  LK-RAW-FRAME-TEXT        PIC X(510).                         
008700 01  LK-RAW-LEN               PIC 9(03) COMP.                     
008800                                                                  
008900 01  LK-PARSE-RESULT.                                             
009000     05  LK-ACCEPTED              PIC 9(01) COMP.                 
009100     05  LK-REJECT-REASON-CODE    PIC 9(02) COMP.                 
009200     05  LK-REJECT-REASON-TEXT    PIC X(40).                      
009300     05  LK-PAYLOAD-LENGTH        PIC 9(03) COMP.                 
009400                                                                  
009500*--------------------------------------------------------------*  
009600*    THE DECODED RECORD HANDED BACK TO THE CALLER IS THE SAME  *  
009700*    LAYOUT THAT GOES TO THE TELEMETRY MASTER FILE -- TLMINGST  * 
009800*    AND TLMSEED WRITE IT STRAIGHT OUT, NO RESHUFFLING.         * 
009900*--------------------------------------------------------------*  
010000 COPY TLMREC.                                                     
010100                                                                  
010200 PROCEDURE DIVISION USING LK-RAW-FRAME-TEXT, LK-RAW-LEN,          
010300                           LK-PARSE-RESULT, TELEMETRY-MASTER-REC. 
010400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
010500     PERFORM 100-NORMALISE-AND-EDIT THRU 100-EXIT.                
010600     IF PARSE-NOT-REJECTED                                        
010700         PERFORM 300-STRUCTURAL-EDITS THRU 300-EXIT.              
010800     IF PARSE-NOT-REJECTED                                        
010900         PERFORM 500-CRC-CHECK THRU 500-EXIT.                     
011000     IF PARSE-NOT-REJECTED                                        
011100         PERFORM 600-TYPE-DISPATCH THRU 600-EXIT.                 
011200     PERFORM 900-SET-RETURN-FIELDS THRU 900-EXIT.                 
011300     GOBACK.                                                      
011400                                                                  
011500 000-HOUSEKEEPING.                                                
011600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
011700     MOVE SPACE TO WS-REJECT-SWITCH.                              
011800     MOVE ZERO TO LK-REJECT-REASON-CODE, LK-PAYLOAD-LENGTH.       
011900     MOVE SPACES TO LK-REJECT-REASON-TEXT.                        
012000     INITIALIZE TELEMETRY-MASTER-REC.                             
012100 000-EXIT.                                                        
012200     EXIT.                                                        
012300                                                                  
012400 100-NORMALISE-AND-EDIT.                                          
012500     MOVE "100-NORMALISE-AND-EDIT" TO PARA-NAME.                  
012600     CALL "HEXCHEK" USING LK-RAW-FRAME-TEXT, LK-RAW-LEN,          
012700                           WS-STRIPPED-TEXT, WS-STRIPPED-LEN,     
012800                           WS-HEXCHEK-RETURN.                     
012900                                                                  
013000     IF WS-IS-EMPTY = 1                                           
013100        MOVE "Y" TO WS-REJECT-SWITCH                              
013200        MOVE 1   TO LK-REJECT-REASON-CODE                         
013300        MOVE "EMPTY INPUT" TO LK-REJECT-REASON-TEXT               
013400        GO TO 100-EXIT.                                           
013500                                                                  
013600     IF WS-IS-ODD-LENGTH = 1                                      
013700        MOVE "Y" TO WS-REJECT-SWITCH                              
013800        MOVE 2   TO LK-REJECT-REASON-CODE                         
013900        MOVE "ODD NUMBER OF HEX CHARACTERS" TO                    
014000             LK-REJECT-REASON-TEXT                                
014100        GO TO 100-EXIT.                                           
014200                                                                  
014300     IF WS-HAS-BAD-CHAR = 1                                       
014400        MOVE "Y" TO WS-REJECT-SWITCH                              
014500        MOVE 3   TO LK-REJECT-REASON-CODE                         
014600        MOVE "NON-HEX CHARACTER IN FRAME" TO                      
014700             LK-REJECT-REASON-TEXT                                
014800        GO TO 100-EXIT.                                           
014900                                                                  
015000     DIVIDE WS-STRIPPED-LEN BY 2 GIVING WS-BYTE-COUNT.            
015100     PERFORM 150-UNPACK-ONE-BYTE THRU 150-EXIT                    
015200             VARYING BYTE-SUB FROM 1 BY 1                         
015300             UNTIL BYTE-SUB > WS-BYTE-COUNT.                      
015400                                                                  
015500     IF WS-BYTE-COUNT < 12                                        
015600        MOVE "Y" TO WS-REJECT-SWITCH                              
015700        MOVE 4   TO LK-REJECT-REASON-CODE                         
015800        MOVE "FEWER THAN 12 BYTES" TO LK-REJECT-REASON-TEXT.      
015900 100-EXIT.                                                        
016000     EXIT.                                                        
016100                                                                  
016200 150-UNPACK-ONE-BYTE.                                             
016300*    EACH BYTE IS TWO HEX CHARACTERS; NIBBLE-SUB POINTS AT THE    
016400*    HIGH-ORDER CHARACTER OF THE PAIR IN THE STRIPPED TEXT.       
016500     COMPUTE NIBBLE-SUB = (BYTE-SUB - 1) * 2 + 1.                 
016600     PERFORM 160-LOOKUP-NIBBLE THRU 160-EXIT.                     
016700 150-EXIT.                                                        
016800     EXIT.                                                        
016900                                                                  
017000 160-LOOKUP-NIBBLE.                                               
017100     PERFORM 165-SCAN-HI-NIBBLE THRU 165-EXIT                     
017200             VARYING HEX-DIGIT-IDX FROM 1 BY 1                    
017300             UNTIL HEX-DIGIT-IDX > 22.                            
017400     PERFORM 170-SCAN-LO-NIBBLE THRU 170-EXIT                     
017500             VARYING HEX-DIGIT-IDX FROM 1 BY 1                    
017600             UNTIL HEX-DIGIT-IDX > 22.                            
017700     COMPUTE FRAME-BYTE(BYTE-SUB) = HI-NIBBLE-VAL * 16            
017800                                   + LO-NIBBLE-VAL.               
017900 160-EXIT.                                                        
018000     EXIT.                                                        
018100                                                                  
018200 165-SCAN-HI-NIBBLE.                                              
018300     IF WS-STRIPPED-TEXT(NIBBLE-SUB:1) =                          
018400           HEX-DIGIT-CHAR(HEX-DIGIT-IDX)                          
018500        MOVE HEX-DIGIT-VALUE(HEX-DIGIT-IDX) TO HI-NIBBLE-VAL.     
018600 165-EXIT.                                                        
018700     EXIT.                                                        
018800                                                                  
018900 170-SCAN-LO-NIBBLE.                                              
019000     IF WS-STRIPPED-TEXT(NIBBLE-SUB + 1:1) =                      
019100           HEX-DIGIT-CHAR(HEX-DIGIT-IDX)                          
019200        MOVE HEX-DIGIT-VALUE(HEX-DIGIT-IDX) TO LO-NIBBLE-VAL.     
019300 170-EXIT.                                                        
019400     EXIT.                                                        
019500                                                                  
019600 300-STRUCTURAL-EDITS.                                            
019700     MOVE "300-STRUCTURAL-EDITS" TO PARA-NAME.                    
019800                                                                  
019900     IF FRAME-BYTE(1) NOT = 26 OR FRAME-BYTE(2) NOT = 207         
020000        MOVE "Y" TO WS-REJECT-SWITCH                              
020100        MOVE 5   TO LK-REJECT-REASON-CODE                         
020200        MOVE "SYNC WORD NOT X'1ACF'" TO LK-REJECT-REASON-TEXT     
020300        GO TO 300-EXIT.                                           
020400                                                                  
020500     MOVE FRAME-BYTE(3) TO WS-DECLARED-LENGTH.                    
020600                                                                  
020700     IF WS-DECLARED-LENGTH NOT = WS-BYTE-COUNT                    110292TG
020800        MOVE "Y" TO WS-REJECT-SWITCH                              
020900        MOVE 6   TO LK-REJECT-REASON-CODE                         
021000        MOVE "DECLARED LENGTH NOT EQUAL ACTUAL" TO                
021100             LK-REJECT-REASON-TEXT                                
021200        GO TO 300-EXIT.                                           
021300                                                                  
021400     IF WS-DECLARED-LENGTH < 12                                   110292TG
021500        MOVE "Y" TO WS-REJECT-SWITCH                              
021600        MOVE 7   TO LK-REJECT-REASON-CODE                         
021700        MOVE "DECLARED LENGTH UNDER 12" TO LK-REJECT-REASON-TEXT. 
021800 300-EXIT.                                                        
021900     EXIT.                                                        
022000                                                                  
022100 500-CRC-CHECK.                                                   
022200     MOVE "500-CRC-CHECK" TO PARA-NAME.                           
022300     COMPUTE WS-CRC-BYTE-COUNT = WS-BYTE-COUNT - 2.               
022400     CALL "CRC16CLC" USING WS-FRAME-BYTE-TABLE,                   
022500                            WS-CRC-BYTE-COUNT,                    
022600                            WS-CRC-COMPUTED.                      
022700     COMPUTE WS-CRC-ON-FRAME =                                    
022800             FRAME-BYTE(WS-BYTE-COUNT - 1) * 256                  
022900           + FRAME-BYTE(WS-BYTE-COUNT).                           
023000                                                                  
023100     IF WS-CRC-COMPUTED NOT = WS-CRC-ON-FRAME                     
023200        MOVE "Y" TO WS-REJECT-SWITCH                              
023300        MOVE 8   TO LK-REJECT-REASON-CODE                         
023400        MOVE "CRC-16 MISMATCH" TO LK-REJECT-REASON-TEXT.          
023500 500-EXIT.                                                        
023600     EXIT.                                                        
023700                                                                  
023800 600-TYPE-DISPATCH.                                               
023900     MOVE "600-TYPE-DISPATCH" TO PARA-NAME.                       
024000                                                                  
024100     IF FRAME-BYTE(4) = 16                                        
024200        MOVE "HOUSEKEEPING" TO TLM-PACKET-TYPE                    
024300        PERFORM 650-DECODE-HOUSEKEEPING THRU 650-EXIT             
024400        GO TO 600-EXIT.                                           
024500                                                                  
024600     IF FRAME-BYTE(4) = 32                                        
024700        MOVE "PAYLOAD-DATA" TO TLM-PACKET-TYPE                    
024800        PERFORM 680-DECODE-PAYLOAD THRU 680-EXIT                  
024900        GO TO 600-EXIT.                                           
025000                                                                  
025100     MOVE "Y" TO WS-REJECT-SWITCH                                 
025200     MOVE 9   TO LK-REJECT-REASON-CODE                            
025300     MOVE "UNKNOWN PACKET TYPE" TO LK-REJECT-REASON-TEXT.         
025400 600-EXIT.                                                        
025500     EXIT.                                                        
025600                                                                  
025700 650-DECODE-HOUSEKEEPING.                                         
025800     COMPUTE WS-PAYLOAD-LEN = WS-BYTE-COUNT - 12.                 
025900     MOVE WS-PAYLOAD-LEN TO LK-PAYLOAD-LENGTH.                    
026000                                                                  
026100     IF WS-PAYLOAD-LEN < 8                                        
026200        MOVE "Y" TO WS-REJECT-SWITCH                              
026300        MOVE 10  TO LK-REJECT-REASON-CODE                         
026400        MOVE "HOUSEKEEPING PAYLOAD UNDER 8 BYTES" TO              
026500             LK-REJECT-REASON-TEXT                                
026600        GO TO 650-EXIT.                                           
026700                                                                  
026800     COMPUTE TLM-SATELLITE-ID =                                   
026900             FRAME-BYTE(5) * 256 + FRAME-BYTE(6).                 
027000     COMPUTE TLM-TIMESTAMP =                                      
027100             FRAME-BYTE(7)  * 16777216                            
027200           + FRAME-BYTE(8)  * 65536                               
027300           + FRAME-BYTE(9)  * 256                                 
027400           + FRAME-BYTE(10).                                      
027500     COMPUTE TLM-BATTERY-VOLTAGE =                                
027600             FRAME-BYTE(11) * 256 + FRAME-BYTE(12).               
027700                                                                  
027800     MOVE FRAME-BYTE(13) TO WS-BATTERY-TEMP-RAW.                  
027900     PERFORM 660-SIGN-EXTEND-TEMP THRU 660-EXIT.                  
028000                                                                  
028100     MOVE FRAME-BYTE(14) TO TLM-MSI-TEMPERATURE.                  
028200     COMPUTE TLM-SSR-USED =                                       
028300             FRAME-BYTE(15) * 16777216                            
028400           + FRAME-BYTE(16) * 65536                               
028500           + FRAME-BYTE(17) * 256                                 
028600           + FRAME-BYTE(18).                                      
028700     MOVE WS-STRIPPED-TEXT(1:40) TO TLM-RAW-HEX.                  
028800 650-EXIT.                                                        
028900     EXIT.                                                        
029000                                                                  
029100 660-SIGN-EXTEND-TEMP.                                            
029200*    THE BYTE IS TWO'S-COMPLEMENT SIGNED -- VALUES OF 128-255     
029300*    REPRESENT -128 THROUGH -1.  THIS SHOP'S COBOL HAS NO         
029400*    BINARY-TO-SIGNED CAST, SO THE SUBTRACTION IS DONE BY HAND.   
029500     IF WS-BATTERY-TEMP-RAW > 127                                 
029600        COMPUTE TLM-BATTERY-TEMP = WS-BATTERY-TEMP-RAW - 256      
029700     ELSE                                                         
029800        MOVE WS-BATTERY-TEMP-RAW TO TLM-BATTERY-TEMP.             
029900 660-EXIT.                                                        
030000     EXIT.                                                        
030100                                                                  
030200 680-DECODE-PAYLOAD.                                              021102MM
030300*    PAYLOAD-DATA FRAMES ARE COUNTED ONLY -- NO TELEMETRY OR      
030400*    ALERT RECORD IS EVER BUILT FOR THEM (TLMINGST 300-EDIT).     
030500     COMPUTE WS-PAYLOAD-LEN = WS-BYTE-COUNT - 12.                 
030600     MOVE WS-PAYLOAD-LEN TO LK-PAYLOAD-LENGTH.                    
030700     COMPUTE TLM-SATELLITE-ID =                                   
030800             FRAME-BYTE(5) * 256 + FRAME-BYTE(6).                 
030900     COMPUTE TLM-TIMESTAMP =                                      
031000             FRAME-BYTE(7)  * 16777216                            
031100           + FRAME-BYTE(8)  * 65536                               
031200           + FRAME-BYTE(9)  * 256                                 
031300           + FRAME-BYTE(10).                                      
031400 680-EXIT.                                                        
031500     EXIT.                                                        
031600                                                                  
031700 900-SET-RETURN-FIELDS.                                           
031800     MOVE "900-SET-RETURN-FIELDS" TO PARA-NAME.                   
031900     IF PARSE-REJECTED                                            
032000        MOVE 0 TO LK-ACCEPTED                                     
032100     ELSE                                                         
032200        MOVE 1 TO LK-ACCEPTED.                                    
032300 900-EXIT.                                                        
032400     EXIT.                                                        
