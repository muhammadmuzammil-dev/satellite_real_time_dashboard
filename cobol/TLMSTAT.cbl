000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  TLMSTAT.                                            
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 04/09/91.                                          
000700 DATE-COMPILED. 04/09/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          SUMMARIZES THE TELEMETRY MASTER ONE SATELLITE AT A     
001400*          TIME -- PACKET COUNT, BATTERY VOLTAGE AND TEMPERATURE  
001500*          AVERAGES/EXTREMES, INSTRUMENT TEMPERATURE AVERAGE AND  
001600*          PEAK, PEAK SOLID-STATE-RECORDER USAGE, AND THE FIRST   
001700*          AND LAST PACKET TIMESTAMPS SEEN FOR THAT SATELLITE.    
001800*                                                                 
001900*          TLMMSTR MUST ARRIVE SORTED BY SATELLITE-ID -- TLMINGST 
002000*          AND TLMSEED BOTH WRITE IT THAT WAY BECAUSE EACH RUN    
002100*          PROCESSES ONE SATELLITE'S FRAMES AT A TIME, SO NO      
002200*          SORT STEP IS CARRIED IN THIS JOB STREAM.  THE CONTROL  
002300*          BREAK BELOW FIRES ON SATELLITE-ID CHANGING; IT DOES    
002400*          NOT RE-SORT.                                           
002500*                                                                 
002600*----------------------------------------------------------------*
002700* CHANGE LOG                                                    * 
002800*----------------------------------------------------------------*
002900* 04/09/91 JS  0000  ORIGINAL CODING.                            *
003000* 11/02/92 TGD 0082  REPORT NOW CARRIES MIN/MAX BATTERY VOLTAGE  *
003100*              ALONGSIDE THE AVERAGE -- OPS WAS CROSS-CHECKING   *
003200*              THE YELLOW-ALERT THRESHOLD BY HAND AGAINST THE    *
003300*              RAW TLMMSTR FILE.                                 *
003400* 06/30/98 AK  0231  Y2K READINESS REVIEW -- TIMESTAMP IS A      *
003500*              RAW UNIX EPOCH VALUE, NOT A CALENDAR DATE FIELD,  *
003600*              NO CHANGE REQUIRED, SIGNED OFF.                   *
003700* 02/11/02 MM  0315  GRAND-TOTAL PACKET LINE ADDED AT THE BOTTOM *
003800*              OF THE REPORT -- OPS WANTED A QUICK TIE-OUT       *
003900*              AGAINST TLMINGST'S END-OF-RUN SUMMARY.            *
004000******************************************************************
004100                                                                  
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SOURCE-COMPUTER. IBM-390.                                        
004500 OBJECT-COMPUTER. IBM-390.                                        
004600 SPECIAL-NAMES.                                                   
004700     C01 IS NEXT-PAGE.                                            
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT SYSOUT                                                
005100     ASSIGN TO UT-S-SYSOUT                                        
005200       ORGANIZATION IS SEQUENTIAL.                                
005300                                                                  
005400     SELECT TLMMSTR                                               
005500     ASSIGN TO UT-S-TLMMSTR                                       
005600       ACCESS MODE IS SEQUENTIAL                                  
005700       FILE STATUS IS OFCODE.                                     
005800                                                                  
005900     SELECT TLMRPT                                                
006000     ASSIGN TO UT-S-TLMRPT                                        
006100       ACCESS MODE IS SEQUENTIAL                                  
006200       FILE STATUS IS OFCODE.                                     
006300                                                                  
006400 DATA DIVISION.                                                   
006500 FILE SECTION.                                                    
006600 FD  SYSOUT                                                       
006700     RECORDING MODE IS F                                          
006800     LABEL RECORDS ARE STANDARD                                   
006900     RECORD CONTAINS 130 CHARACTERS                               
007000     BLOCK CONTAINS 0 RECORDS                                     
007100     DATA RECORD IS SYSOUT-REC.                                   
007200 01  SYSOUT-REC  PIC X(130).                                      
007300                                                                  
007400****** WRITTEN BY TLMINGST AND TLMSEED, ONE ENTRY PER ACCEPTED    
007500****** HOUSEKEEPING FRAME, SORTED BY SATELLITE-ID.                
007600 FD  TLMMSTR                                                      
007700     RECORDING MODE IS F                                          
007800     LABEL RECORDS ARE STANDARD                                   
007900     RECORD CONTAINS 95 CHARACTERS                                
008000     BLOCK CONTAINS 0 RECORDS                                     
008100     DATA RECORD IS TLMMSTR-REC.                                  
008200 01  TLMMSTR-REC              PIC X(95).                          
008300                                                                  
008400****** THE STATISTICS REPORT -- ONE DETAIL LINE PER SATELLITE     
008500****** PLUS THE GRAND-TOTAL LINE AT THE BOTTOM.                   
008600 FD  TLMRPT                                                       
008700     RECORDING MODE IS F                                          
008800     LABEL RECORDS ARE STANDARD                                   
008900     RECORD CONTAINS 130 CHARACTERS                               
009000     BLOCK CONTAINS 0 RECORDS                                     
009100     DATA RECORD IS TLMRPT-REC.                                   
009200 01  TLMRPT-REC               PIC X(130).                         
009300                                                                  
009400 WORKING-STORAGE SECTION.                                         
009500                                                                  
009600 01  FILE-STATUS-CODES.                                           
009700     05  OFCODE                  PIC X(2).                        
009800         88 CODE-WRITE    VALUE SPACES.                           
009900     05  FILLER                  PIC X(01) VALUE SPACE.           
010000                                                                  
010100 01  FLAGS-AND-SWITCHES.                                          
010200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".             
010300         88 NO-MORE-DATA VALUE "N".                               
010400     05 WS-FIRST-SATELLITE-SW    PIC X(01) VALUE "Y".             
010500         88 FIRST-SATELLITE  VALUE "Y".                           
010600     05 FILLER                   PIC X(01) VALUE SPACE.           
010700                                                                  
010800 01  MISC-FIELDS.                                                 
010900     05  PARA-NAME            PIC X(32).                          
011000     05  FILLER               PIC X(01) VALUE SPACE.              
011100                                                                  
011200 01  COUNTERS-AND-ACCUMULATORS.                                   
011300     05 RECORDS-READ             PIC 9(07) COMP.                  
011400     05 SATELLITES-REPORTED      PIC 9(05) COMP.                  
011500     05 WS-PAGES                 PIC 9(03) COMP VALUE ZERO.       
011600     05 WS-LINES                 PIC 9(03) COMP VALUE ZERO.       
011700     05 GRAND-TOTAL-PACKETS      PIC 9(09) COMP VALUE ZERO.       
011800     05 FILLER                   PIC X(01) VALUE SPACE.           
011900                                                                  
012000*--------------------------------------------------------------*  
012100*    RUN DATE FOR THE PAGE HEADER -- SAME ACCEPT-FROM-DATE     *  
012200*    IDIOM THE SHOP USES ON ITS OTHER BATCH REPORTS.           *  
012300*--------------------------------------------------------------*  
012400 01  WS-CURRENT-DATE              PIC 9(06).                      
012500 01  WS-DATE-PARTS REDEFINES WS-CURRENT-DATE.                     
012600     05  WS-CURR-YY               PIC 9(02).                      
012700     05  WS-CURR-MM               PIC 9(02).                      
012800     05  WS-CURR-DD               PIC 9(02).                      
012900                                                                  
013000 01  WS-HDR-REC.                                                  
013100     05  FILLER    PIC X(10) VALUE "TLMSTAT -".                   
013200     05  FILLER    PIC X(28) VALUE                                
013300         " SATELLITE STATISTICS REPORT".                          
013400     05  FILLER    PIC X(12) VALUE SPACES.                        
013500     05  HDR-MM-O  PIC 99.                                        
013600     05  FILLER    PIC X(01) VALUE "/".                           
013700     05  HDR-DD-O  PIC 99.                                        
013800     05  FILLER    PIC X(01) VALUE "/".                           
013900     05  HDR-YY-O  PIC 99.                                        
014000     05  FILLER    PIC X(05) VALUE SPACES.                        
014100     05  FILLER    PIC X(05) VALUE "PAGE ".                       
014200     05  HDR-PAGE-O PIC ZZ9.                                      
014300     05  FILLER    PIC X(59) VALUE SPACES.                        
014400                                                                  
014500 01  WS-BLANK-LINE                PIC X(130) VALUE SPACES.        
014600                                                                  
014700 COPY TLMREC.                                                     
014800 COPY TLMSTATW.                                                   
014900 COPY ABENDREC.                                                   
015000                                                                  
015100 PROCEDURE DIVISION.                                              
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
015300     PERFORM 100-MAINLINE THRU 100-EXIT                           
015400             UNTIL NO-MORE-DATA.                                  
015500     PERFORM 950-END-OF-RUN-SUMMARY THRU 950-EXIT.                
015600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
015700     MOVE +0 TO RETURN-CODE.                                      
015800     GOBACK.                                                      
015900                                                                  
016000 000-HOUSEKEEPING.                                                
016100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
016200     DISPLAY "******** BEGIN JOB TLMSTAT ********".               
016300     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-SAT-ACCUM.          
016400     ACCEPT WS-CURRENT-DATE FROM DATE.                            
016500     MOVE WS-CURR-MM TO HDR-MM-O.                                 
016600     MOVE WS-CURR-DD TO HDR-DD-O.                                 
016700     MOVE WS-CURR-YY TO HDR-YY-O.                                 
016800     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
016900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    
017000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                    
017100     PERFORM 900-READ-TLMMSTR THRU 900-EXIT.                      
017200 000-EXIT.                                                        
017300     EXIT.                                                        
017400                                                                  
017500 100-MAINLINE.                                                    
017600     MOVE "100-MAINLINE" TO PARA-NAME.                            
017700     IF FIRST-SATELLITE                                           
017800        MOVE "N" TO WS-FIRST-SATELLITE-SW                         
017900        PERFORM 250-INIT-ACCUM THRU 250-EXIT                      
018000     ELSE                                                         
018100        IF TLM-SATELLITE-ID NOT = ACC-SATELLITE-ID                
018200           PERFORM 200-CONTROL-BREAK THRU 200-EXIT                
018300           PERFORM 250-INIT-ACCUM THRU 250-EXIT.                  
018400                                                                  
018500     PERFORM 300-ACCUMULATE-RECORD THRU 300-EXIT.                 
018600     PERFORM 900-READ-TLMMSTR THRU 900-EXIT.                      
018700                                                                  
018800     IF NO-MORE-DATA                                              
018900        PERFORM 200-CONTROL-BREAK THRU 200-EXIT.                  
019000 100-EXIT.                                                        
019100     EXIT.                                                        
019200                                                                  
019300 200-CONTROL-BREAK.                                               
019400*    ONE SATELLITE'S ACCUMULATORS ARE COMPLETE -- ROUND THE       
019500*    AVERAGES AND WRITE ITS DETAIL LINE BEFORE THE TOTALS ARE     
019600*    RESET FOR THE NEXT SATELLITE-ID.                             
019700     MOVE "200-CONTROL-BREAK" TO PARA-NAME.                       
019800     PERFORM 600-COMPUTE-AVERAGES THRU 600-EXIT.                  
019900     PERFORM 740-WRITE-STAT-LINE THRU 740-EXIT.                   
020000     ADD ACC-PACKET-COUNT TO GRAND-TOTAL-PACKETS.                 
020100     ADD 1 TO SATELLITES-REPORTED.                                
020200 200-EXIT.                                                        
020300     EXIT.                                                        
020400                                                                  
020500 250-INIT-ACCUM.                                                  
020600     MOVE "250-INIT-ACCUM" TO PARA-NAME.                          
020700     INITIALIZE WS-SAT-ACCUM.                                     
020800     MOVE TLM-SATELLITE-ID TO ACC-SATELLITE-ID.                   
020900     MOVE 99999            TO ACC-BATT-MIN.                       
021000 250-EXIT.                                                        
021100     EXIT.                                                        
021200                                                                  
021300 300-ACCUMULATE-RECORD.                                           
021400*    FOLDS ONE DECODED HOUSEKEEPING RECORD INTO THE ACCUMULATORS  
021500*    FOR THE SATELLITE CURRENTLY BEING SUMMED.  TLM-SSR-USED IS   
021600*    A RUNNING CUMULATIVE COUNT ON EACH RECORD, SO ITS PEAK --    
021700*    NOT ITS SUM -- IS WHAT THE STATISTICS REPORT WANTS.          
021800     MOVE "300-ACCUMULATE-RECORD" TO PARA-NAME.                   
021900     ADD 1 TO ACC-PACKET-COUNT.                                   
022000     ADD TLM-BATTERY-VOLTAGE TO ACC-BATT-SUM.                     
022100     IF TLM-BATTERY-VOLTAGE < ACC-BATT-MIN                        110292TG
022200        MOVE TLM-BATTERY-VOLTAGE TO ACC-BATT-MIN.                 
022300     IF TLM-BATTERY-VOLTAGE > ACC-BATT-MAX                        
022400        MOVE TLM-BATTERY-VOLTAGE TO ACC-BATT-MAX.                 
022500     ADD TLM-MSI-TEMPERATURE TO ACC-MSI-SUM.                      
022600     IF TLM-MSI-TEMPERATURE > ACC-MSI-MAX                         
022700        MOVE TLM-MSI-TEMPERATURE TO ACC-MSI-MAX.                  
022800     ADD TLM-BATTERY-TEMP TO ACC-BTEMP-SUM.                       
022900     IF TLM-SSR-USED > ACC-SSR-MAX                                
023000        MOVE TLM-SSR-USED TO ACC-SSR-MAX.                         
023100     IF ACC-PACKET-COUNT = 1                                      
023200        MOVE TLM-TIMESTAMP TO ACC-FIRST-TS.                       
023300     MOVE TLM-TIMESTAMP TO ACC-LAST-TS.                           
023400 300-EXIT.                                                        
023500     EXIT.                                                        
023600                                                                  
023700 600-COMPUTE-AVERAGES.                                            
023800*    AVERAGES ARE SUM DIVIDED BY PACKET COUNT, ROUNDED HALF-UP    
023900*    TO TWO DECIMAL PLACES -- TAKEN ONCE HERE AT BREAK TIME       
024000*    RATHER THAN RE-ROUNDED EVERY RECORD.                         
024100     MOVE "600-COMPUTE-AVERAGES" TO PARA-NAME.                    
024200     COMPUTE AVG-BATTERY-VOLTAGE ROUNDED =                        
024300             ACC-BATT-SUM / ACC-PACKET-COUNT.                     
024400     COMPUTE AVG-MSI-TEMPERATURE ROUNDED =                        
024500             ACC-MSI-SUM / ACC-PACKET-COUNT.                      
024600     COMPUTE AVG-BATTERY-TEMP ROUNDED =                           
024700             ACC-BTEMP-SUM / ACC-PACKET-COUNT.                    
024800 600-EXIT.                                                        
024900     EXIT.                                                        
025000                                                                  
025100 700-WRITE-PAGE-HDR.                                              
025200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                      
025300     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
025400         AFTER ADVANCING 1.                                       
025500     ADD 1 TO WS-PAGES.                                           
025600     MOVE WS-PAGES TO HDR-PAGE-O.                                 
025700     WRITE TLMRPT-REC FROM WS-HDR-REC                             
025800         AFTER ADVANCING NEXT-PAGE.                               
025900     MOVE ZERO TO WS-LINES.                                       
026000     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
026100         AFTER ADVANCING 1.                                       
026200 700-EXIT.                                                        
026300     EXIT.                                                        
026400                                                                  
026500 720-WRITE-COLM-HDR.                                              
026600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                      
026700     WRITE TLMRPT-REC FROM WS-STAT-COLM-HDR-REC                   
026800         AFTER ADVANCING 2.                                       
026900     ADD 1 TO WS-LINES.                                           
027000 720-EXIT.                                                        
027100     EXIT.                                                        
027200                                                                  
027300 740-WRITE-STAT-LINE.                                             
027400*    PAGE-BREAKS AFTER 45 DETAIL LINES, SAME AS THE OTHER         
027500*    SHOP REPORTS -- THE COLUMN HEADING REPEATS AT THE TOP        
027600*    OF EVERY NEW PAGE.                                           
027700     MOVE "740-WRITE-STAT-LINE" TO PARA-NAME.                     
027800     IF WS-LINES > 45                                             
027900        PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT                  
028000        PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                 
028100     MOVE ACC-SATELLITE-ID   TO STL-SAT-ID-O.                     
028200     MOVE ACC-PACKET-COUNT   TO STL-PACKETS-O.                    
028300     MOVE AVG-BATTERY-VOLTAGE TO STL-AVG-BATT-O.                  
028400     MOVE ACC-BATT-MIN       TO STL-MIN-BATT-O.                   
028500     MOVE ACC-BATT-MAX       TO STL-MAX-BATT-O.                   
028600     MOVE AVG-MSI-TEMPERATURE TO STL-AVG-MSI-O.                   
028700     MOVE ACC-MSI-MAX        TO STL-MAX-MSI-O.                    
028800     MOVE AVG-BATTERY-TEMP   TO STL-AVG-BTEMP-O.                  
028900     MOVE ACC-SSR-MAX        TO STL-MAX-SSR-O.                    
029000     MOVE ACC-FIRST-TS       TO STL-FIRST-TS-O.                   
029100     MOVE ACC-LAST-TS        TO STL-LAST-TS-O.                    
029200     WRITE TLMRPT-REC FROM WS-STAT-LINE                           
029300         AFTER ADVANCING 1.                                       
029400     ADD 1 TO WS-LINES.                                           
029500 740-EXIT.                                                        
029600     EXIT.                                                        
029700                                                                  
029800 760-WRITE-GRAND-TOTAL.                                           021102MM
029900     MOVE "760-WRITE-GRAND-TOTAL" TO PARA-NAME.                   
030000     MOVE GRAND-TOTAL-PACKETS TO GTL-PACKETS-O.                   
030100     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
030200         AFTER ADVANCING 1.                                       
030300     WRITE TLMRPT-REC FROM WS-GRAND-TOTAL-LINE                    
030400         AFTER ADVANCING 1.                                       
030500 760-EXIT.                                                        
030600     EXIT.                                                        
030700                                                                  
030800 800-OPEN-FILES.                                                  
030900     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
031000     OPEN INPUT TLMMSTR.                                          
031100     OPEN OUTPUT TLMRPT, SYSOUT.                                  
031200 800-EXIT.                                                        
031300     EXIT.                                                        
031400                                                                  
031500 850-CLOSE-FILES.                                                 
031600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
031700     CLOSE TLMMSTR, TLMRPT, SYSOUT.                               
031800 850-EXIT.                                                        
031900     EXIT.                                                        
032000                                                                  
032100 900-READ-TLMMSTR.                                                
032200     MOVE "900-READ-TLMMSTR" TO PARA-NAME.                        
032300     READ TLMMSTR INTO TELEMETRY-MASTER-REC                       
032400         AT END MOVE "N" TO MORE-DATA-SW                          
032500         GO TO 900-EXIT                                           
032600     END-READ.                                                    
032700     ADD 1 TO RECORDS-READ.                                       
032800 900-EXIT.                                                        
032900     EXIT.                                                        
033000                                                                  
033100 950-END-OF-RUN-SUMMARY.                                          
033200     MOVE "950-END-OF-RUN-SUMMARY" TO PARA-NAME.                  
033300     IF SATELLITES-REPORTED > 0                                   
033400        PERFORM 760-WRITE-GRAND-TOTAL THRU 760-EXIT.              
033500     DISPLAY "** MASTER RECORDS READ    **" RECORDS-READ.         
033600     DISPLAY "** SATELLITES REPORTED    **" SATELLITES-REPORTED.  
033700     DISPLAY "** GRAND TOTAL PACKETS    **" GRAND-TOTAL-PACKETS.  
033800     DISPLAY "******** NORMAL END OF JOB TLMSTAT ********".       
033900 950-EXIT.                                                        
034000     EXIT.                                                        
034100                                                                  
034200 1000-ABEND-RTN.                                                  
034300     WRITE SYSOUT-REC FROM ABEND-REC.                             
034400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
034500     DISPLAY "*** ABNORMAL END OF JOB - TLMSTAT ***" UPON CONSOLE.
034600     DIVIDE ZERO-VAL INTO ONE-VAL.                                
