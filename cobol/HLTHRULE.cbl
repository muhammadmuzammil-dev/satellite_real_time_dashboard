000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID. HLTHRULE.                                            
000400 AUTHOR. ANNE KOWALSKI.                                           
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 08/14/92.                                          
000700 DATE-COMPILED. 08/14/92.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          SMALL STAND-ALONE RULE MODULE, NO FILES OF ITS OWN --  
001400*          EVALUATES THE TWO FIXED HEALTH-ALERT THRESHOLDS        
001500*          AGAINST ONE DECODED HOUSEKEEPING RECORD AND RETURNS    
001600*          UP TO TWO ALERT RECORDS TO THE CALLER.  THE RULES      
001700*          ARE INDEPENDENT -- BOTH MAY FIRE ON THE SAME RECORD.   
001800*          CALLED FROM TLMINGST AND TLMSEED; NEITHER RULE NOR     
001900*          ITS THRESHOLD HAS CHANGED SINCE THE ORIGINAL GROUND    
002000*          STATION SPEC, SO THIS MODULE HAS NO FILES AND NO       
002100*          PARAMETER-DRIVEN THRESHOLD TABLE -- JUST THE TWO       
002200*          CONSTANTS BELOW.                                       
002300*                                                                 
002400*----------------------------------------------------------------*
002500* CHANGE LOG                                                    * 
002600*----------------------------------------------------------------*
002700* 08/14/92 AK  0142  ORIGINAL CODING -- THE TWO FIXED TELEMETRY  *
002800*              THRESHOLDS OPS ASKED FOR AT GROUND-STATION        *
002900*              ACCEPTANCE TEST.                                  *
003000* 06/30/98 AK  0231  Y2K READINESS REVIEW -- NO DATE FIELDS IN   *
003100*              THIS MODULE, NO CHANGE REQUIRED, SIGNED OFF.      *
003200* 04/02/00 TGD 0258  MESSAGE TEXT NOW STATES BOTH THE MEASURED   *
003300*              VALUE AND THE THRESHOLD -- OPS WANTED THE ALERT   *
003400*              READABLE WITHOUT GOING BACK TO THE TELEMETRY      *
003500*              RECORD.                                           *
003600******************************************************************
003700                                                                  
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER. IBM-390.                                        
004100 OBJECT-COMPUTER. IBM-390.                                        
004200 SPECIAL-NAMES.                                                   
004300     C01 IS NEXT-PAGE.                                            
004400                                                                  
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700                                                                  
004800 01  MISC-FIELDS.                                                 
004900     05  ALERT-SUB            PIC 9(01) COMP.                     
005000     05  FILLER               PIC X(01) VALUE SPACE.              
005100                                                                  
005200*--------------------------------------------------------------*  
005300*    THE TWO FIXED THRESHOLDS -- KEPT AS NAMED 77-LEVEL        *  
005400*    CONSTANTS RATHER THAN LITERALS IN THE IF TESTS SO THE     *  
005500*    MESSAGE-BUILD PARAGRAPHS AND THE TEST ITSELF ALWAYS AGREE. * 
005600*--------------------------------------------------------------*  
005700 77  MSI-RED-THRESHOLD        PIC 9(03) COMP VALUE 40.            
005800 77  BATT-YELLOW-THRESHOLD    PIC 9(05) COMP VALUE 12000.         
005900                                                                  
006000 01  WS-EDIT-FIELDS.                                              
006100     05  WS-MSI-O             PIC ZZ9.                            
006200     05  WS-BATT-O            PIC ZZZZ9.                          
006300     05  FILLER               PIC X(01) VALUE SPACE.              
006400                                                                  
006500 LINKAGE SECTION.                                                 
006600 01  LK-HOUSEKEEPING-REC.                                         
006700     05  LK-SATELLITE-ID      PIC 9(05).                          
006800     05  LK-TIMESTAMP         PIC 9(10).                          
006900*    HIGH/LOW-ORDER SPLIT OF THE EPOCH VALUE -- SAME VIEW TLMREC  
007000*    CARRIES ON THE MASTER RECORD, KEPT HERE SO A FUTURE RULE     
007100*    COULD BRACKET ON THE HIGH-ORDER HALF WITHOUT A DIVIDE.       
007200     05  LK-TIMESTAMP-PARTS REDEFINES LK-TIMESTAMP.               
007300         10  LK-TS-HIGH-ORDER PIC 9(05).                          
007400         10  LK-TS-LOW-ORDER  PIC 9(05).                          
007500     05  LK-BATTERY-VOLTAGE   PIC 9(05).                          
007600     05  LK-BATTERY-TEMP      PIC S9(03).                         
007700     05  LK-MSI-TEMPERATURE   PIC 9(03).                          
007800                                                                  
007900 01  LK-ALERT-COUNT           PIC 9(01) COMP.                     
008000                                                                  
008100*--------------------------------------------------------------*  
008200*    UP TO TWO ALERTS CAN FIRE ON ONE RECORD (MSI RULE, THEN   *  
008300*    BATTERY RULE) -- LAID OUT LIKE TLMALT'S ALERT RECORD SO   *  
008400*    THE CALLER CAN MOVE A SLOT STRAIGHT TO THE ALERT FILE.    *  
008500*--------------------------------------------------------------*  
008600 01  LK-ALERT-TABLE.                                              
008700     05  LK-ALERT-ENTRY OCCURS 2 TIMES.                           
008800         10  ALT-LEVEL            PIC X(06).                      
008900         10  ALT-FIELD-NAME       PIC X(16).                      
009000         10  ALT-VALUE            PIC S9(05).                     
009100*        UNSIGNED ECHO OF THE SAME BYTES -- THE OPS CONSOLE       
009200*        DISPLAY DROPPED THE SIGN NIBBLE AND A NEGATIVE READING   
009300*        WAS COMING UP AS A RANDOM DIGIT.                         
009400         10  ALT-VALUE-UNSIGNED REDEFINES ALT-VALUE               
009500                                  PIC 9(05).                      
009600         10  ALT-MESSAGE          PIC X(70).                      
009700         10  ALT-SATELLITE-ID     PIC 9(05).                      
009800         10  ALT-TIMESTAMP        PIC 9(10).                      
009900*        SAME HIGH/LOW SPLIT AS LK-TIMESTAMP-PARTS ABOVE.         
010000         10  ALT-TIMESTAMP-PARTS REDEFINES ALT-TIMESTAMP.         
010100             15  ALT-TS-HIGH-ORDER PIC 9(05).                     
010200             15  ALT-TS-LOW-ORDER  PIC 9(05).                     
010300         10  ALT-PACKET-TIMESTAMP PIC 9(10).                      
010400         10  FILLER               PIC X(08).                      
010500                                                                  
010600 PROCEDURE DIVISION USING LK-HOUSEKEEPING-REC, LK-ALERT-COUNT,    
010700                           LK-ALERT-TABLE.                        
010800     MOVE ZERO TO LK-ALERT-COUNT.                                 
010900     PERFORM 100-CHECK-MSI-RULE THRU 100-EXIT.                    
011000     PERFORM 200-CHECK-BATTERY-RULE THRU 200-EXIT.                
011100     GOBACK.                                                      
011200                                                                  
011300 100-CHECK-MSI-RULE.                                              
011400*    RULE 1 -- RED WHEN INSTRUMENT TEMPERATURE IS STRICTLY        
011500*    OVER 40 DEGREES.  A READING OF EXACTLY 40 DOES NOT ALERT.    
011600     IF LK-MSI-TEMPERATURE > MSI-RED-THRESHOLD                    
011700         ADD 1 TO LK-ALERT-COUNT                                  
011800         MOVE LK-MSI-TEMPERATURE TO WS-MSI-O                      
011900         MOVE "RED"              TO ALT-LEVEL(LK-ALERT-COUNT)     
012000         MOVE "MSI-TEMPERATURE"  TO ALT-FIELD-NAME(LK-ALERT-COUNT)
012100         MOVE LK-MSI-TEMPERATURE TO ALT-VALUE(LK-ALERT-COUNT)     
012200         MOVE LK-SATELLITE-ID TO ALT-SATELLITE-ID(LK-ALERT-COUNT) 
012300         MOVE LK-TIMESTAMP       TO ALT-TIMESTAMP(LK-ALERT-COUNT) 
012400         MOVE LK-TIMESTAMP       TO ALT-PACKET-TIMESTAMP          
012500                                    (LK-ALERT-COUNT)              
012600         STRING "MSI TEMPERATURE " DELIMITED BY SIZE              040200TG
012700                WS-MSI-O           DELIMITED BY SIZE              
012800                " EXCEEDS RED THRESHOLD OF 40 C"                  
012900                                    DELIMITED BY SIZE             
013000                INTO ALT-MESSAGE(LK-ALERT-COUNT).                 
013100 100-EXIT.                                                        
013200     EXIT.                                                        
013300                                                                  
013400 200-CHECK-BATTERY-RULE.                                          
013500*    RULE 2 -- YELLOW WHEN BATTERY VOLTAGE IS STRICTLY UNDER      
013600*    12000 MV.  A READING OF EXACTLY 12000 DOES NOT ALERT.        
013700     IF LK-BATTERY-VOLTAGE < BATT-YELLOW-THRESHOLD                
013800         ADD 1 TO LK-ALERT-COUNT                                  
013900         MOVE LK-BATTERY-VOLTAGE TO WS-BATT-O                     
014000         MOVE "YELLOW"           TO ALT-LEVEL(LK-ALERT-COUNT)     
014100         MOVE "BATTERY-VOLTAGE"  TO ALT-FIELD-NAME(LK-ALERT-COUNT)
014200         MOVE LK-BATTERY-VOLTAGE TO ALT-VALUE(LK-ALERT-COUNT)     
014300         MOVE LK-SATELLITE-ID TO ALT-SATELLITE-ID(LK-ALERT-COUNT) 
014400         MOVE LK-TIMESTAMP       TO ALT-TIMESTAMP(LK-ALERT-COUNT) 
014500         MOVE LK-TIMESTAMP       TO ALT-PACKET-TIMESTAMP          
014600                                    (LK-ALERT-COUNT)              
014700         STRING "BATTERY VOLTAGE " DELIMITED BY SIZE              040200TG
014800                WS-BATT-O          DELIMITED BY SIZE              
014900                " BELOW YELLOW THRESHOLD OF 12000 MV"             
015000                                    DELIMITED BY SIZE             
015100                INTO ALT-MESSAGE(LK-ALERT-COUNT).                 
015200 200-EXIT.                                                        
015300     EXIT.                                                        
