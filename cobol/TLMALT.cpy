000100******************************************************************
000200*    TLMALT  --  HEALTH-ALERT RECORD.                             
000300*    ONE ENTRY PER RED/YELLOW THRESHOLD BREACH THAT SURVIVES      
000400*    THE DEDUPLICATION CHECK IN TLMINGST/TLMSEED.                 
000500******************************************************************
000600 01  TELEMETRY-ALERT-REC.                                         
000700     05  ALT-LEVEL            PIC X(06).                          
000800         88  ALT-IS-RED          VALUE "RED".                     
000900         88  ALT-IS-YELLOW       VALUE "YELLOW".                  
001000     05  ALT-FIELD-NAME       PIC X(16).                          
001100     05  ALT-VALUE            PIC S9(05).                         
001200     05  ALT-MESSAGE          PIC X(70).                          
001300     05  ALT-SATELLITE-ID     PIC 9(05).                          
001400     05  ALT-TIMESTAMP        PIC 9(10).                          
001500*--------------------------------------------------------------*  
001600*    THE PACKET-TIMESTAMP IS CARRIED SEPARATELY FROM           *  
001700*    ALT-TIMESTAMP EVEN THOUGH THE TWO ARE ALWAYS EQUAL --     *  
001800*    IT IS PART OF THE DEDUP KEY AND THE SEED PROGRAM WANTS    *  
001900*    TO MOVE IT WITHOUT DISTURBING THE DISPLAY FIELD.          *  
002000*--------------------------------------------------------------*  
002100     05  ALT-PACKET-TIMESTAMP PIC 9(10).                          
002200     05  FILLER               PIC X(08) VALUE SPACES.             
002300                                                                  
002400*--------------------------------------------------------------*  
002500*    DEDUP KEY WORK AREA -- (SATELLITE-ID, FIELD-NAME,         *  
002600*    PACKET-TIMESTAMP) AS ONE COMPARABLE FIELD.  BUILT BY      *  
002700*    650-BUILD-DEDUP-KEY IN TLMINGST/TLMSEED BEFORE EACH       *  
002800*    TABLE SCAN; THE PIECES ARE NOT ADJACENT IN THE ALERT      *  
002900*    RECORD ITSELF SO THEY ARE ASSEMBLED HERE INSTEAD OF       *  
003000*    REDEFINED OUT OF IT.                                      *  
003100*--------------------------------------------------------------*  
003200 01  ALT-DEDUP-KEY-WORK.                                          
003300     05  DEDUP-SATELLITE-ID   PIC 9(05).                          
003400     05  DEDUP-FIELD-NAME     PIC X(16).                          
003500     05  DEDUP-PACKET-TS      PIC 9(10).                          
003600     05  FILLER               PIC X(01) VALUE SPACE.              
