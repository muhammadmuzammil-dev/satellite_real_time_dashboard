000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  HEXCHEK.                                            
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/14/91.                                          
000700 DATE-COMPILED. 03/14/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          NORMALISES AND EDITS ONE HEX-CHARACTER FRAME BEFORE    
001400*          TLMPARSE TOUCHES IT.  BLANKS ARE STRIPPED, THEN THE    
001500*          RESULT IS CHECKED FOR EMPTY INPUT, AN ODD NUMBER OF    
001600*          HEX CHARACTERS, AND ANY CHARACTER OUTSIDE 0-9/A-F/     
001700*          A-F LOWER CASE.  THESE ARE REJECT REASONS 1-3 OF       
001800*          THE PARSER'S VALIDATION ORDER -- KEPT HERE, NOT IN     
001900*          TLMPARSE, SO THE SAME EDIT SERVES PKTBUILD'S SELF      
002000*          CHECK OF A FRAME IT JUST BUILT.                        
002100*                                                                 
002200*----------------------------------------------------------------*
002300* CHANGE LOG                                                    * 
002400*----------------------------------------------------------------*
002500* 03/14/91 JS  0000  ORIGINAL CODING.                            *
002600* 05/19/93 TGD 0127  ADDED THE ODD-LENGTH CHECK -- A DROPPED     *
002700*              NIBBLE ON THE DOWNLINK WAS PASSING HEXCHEK AND    *
002800*              BLOWING UP THE BYTE-UNPACK LOOP IN TLMPARSE.      *
002900* 06/30/98 AK  0231  Y2K READINESS REVIEW -- NO DATE FIELDS IN   *
003000*              THIS MODULE, NO CHANGE REQUIRED, SIGNED OFF.      *
003100* 02/11/02 MM  0314  LOWER-CASE A-F NOW ACCEPTED -- PKTBUILD     *
003200*              EMITS LOWER CASE AND THE OLD EDIT WAS REJECTING   *
003300*              ITS OWN OUTPUT ON A ROUND-TRIP TEST.              *
003400******************************************************************
003500                                                                  
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER. IBM-390.                                        
003900 OBJECT-COMPUTER. IBM-390.                                        
004000 SPECIAL-NAMES.                                                   
004100     C01 IS NEXT-PAGE.                                            
004200                                                                  
004300 DATA DIVISION.                                                   
004400 WORKING-STORAGE SECTION.                                         
004500                                                                  
004600 01  MISC-FIELDS.                                                 
004700     05  CHAR-SUB             PIC 9(03) COMP.                     
004800     05  SCAN-SUB             PIC 9(03) COMP.                     
004900     05  STRIPPED-LEN         PIC 9(03) COMP.                     
005000     05  WS-RAW-LEN           PIC 9(03) COMP.                     
005100     05  WS-CHAR              PIC X(01).                          
005200     05  FILLER               PIC X(01) VALUE SPACE.              
005300                                                                  
005400*--------------------------------------------------------------*  
005500*    STRIPPED COPY OF THE CALLER'S TEXT, BLANKS SQUEEZED OUT   *  
005600*    LEFT TO RIGHT.  510 TO MATCH THE LONGEST LEGAL FRAME (A   *  
005700*    255-BYTE PAYLOAD-DATA FRAME IS 510 HEX CHARACTERS).        * 
005800*--------------------------------------------------------------*  
005900 01  WS-STRIPPED-TEXT         PIC X(510).                         
006000                                                                  
006100*--------------------------------------------------------------*  
006200*    BYTE-AT-A-TIME VIEW OF THE STRIPPED TEXT -- KEPT FOR THE  *  
006300*    DAY SOMEONE WANTS TO FOLD OR SCAN IT WITHOUT REFERENCE    *  
006400*    MODIFICATION.                                              * 
006500*--------------------------------------------------------------*  
006600 01  WS-STRIPPED-TEXT-BYTES REDEFINES WS-STRIPPED-TEXT.           
006700     05  WS-STRIPPED-CHAR OCCURS 510 TIMES                        
006800                              PIC X(01).                          
006900                                                                  
007000*--------------------------------------------------------------*  
007100*    VALID-HEX-CHAR TABLE -- ONE BYTE PER LEGAL HEX DIGIT,     *  
007200*    SAME 22-ENTRY SET CARRIED IN TLMFRM SO A DIGIT THAT       *  
007300*    PASSES HEXCHEK ALSO HAS A LOOKUP ENTRY WHEN TLMPARSE      *  
007400*    UNPACKS THE BYTES.                                        *  
007500*--------------------------------------------------------------*  
007600 01  WS-VALID-HEX-LOAD        PIC X(22) VALUE                     021102MM
007700     "0123456789ABCDEFabcdef".                                    
007800                                                                  
007900 01  WS-VALID-HEX-TABLE REDEFINES WS-VALID-HEX-LOAD.              
008000     05  VALID-HEX-CHAR OCCURS 22 TIMES                           
008100                              PIC X(01).                          
008200                                                                  
008300*--------------------------------------------------------------*  
008400*    UPPER-CASE FOLD OF THE SAME 22 POSITIONS -- POSITION FOR  *  
008500*    POSITION WITH WS-VALID-HEX-LOAD ABOVE.  NOT YET WIRED IN; *  
008600*    OPS HAS ASKED FOR AN UPPER-CASE NORMALISED TLMERR ECHO.   *  
008700*--------------------------------------------------------------*  
008800 01  WS-HEX-FOLD-LOAD         PIC X(22) VALUE                     
008900     "0123456789ABCDEFABCDEF".                                    
009000                                                                  
009100 01  WS-HEX-FOLD-TABLE REDEFINES WS-HEX-FOLD-LOAD.                
009200     05  HEX-FOLD-CHAR OCCURS 22 TIMES                            
009300                              PIC X(01).                          
009400                                                                  
009500 LINKAGE SECTION.                                                 
009600 01  LK-RAW-TEXT              PIC X(510).                         
009700 01  LK-RAW-LEN               PIC 9(03) COMP.                     
009800 01  LK-STRIPPED-TEXT         PIC X(510).                         
009900 01  LK-STRIPPED-LEN          PIC 9(03) COMP.                     
010000 01  LK-HEXCHEK-RETURN.                                           
010100     05  LK-IS-EMPTY          PIC 9(01) COMP.                     
010200     05  LK-IS-ODD-LENGTH     PIC 9(01) COMP.                     
010300     05  LK-HAS-BAD-CHAR      PIC 9(01) COMP.                     
010400                                                                  
010500 PROCEDURE DIVISION USING LK-RAW-TEXT, LK-RAW-LEN,                
010600                           LK-STRIPPED-TEXT, LK-STRIPPED-LEN,     
010700                           LK-HEXCHEK-RETURN.                     
010800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
010900     PERFORM 100-STRIP-BLANKS THRU 100-EXIT                       
011000             VARYING CHAR-SUB FROM 1 BY 1                         
011100             UNTIL CHAR-SUB > LK-RAW-LEN.                         
011200     PERFORM 200-CHECK-EMPTY THRU 200-EXIT.                       
011300     IF LK-IS-EMPTY = 0                                           
011400         PERFORM 300-CHECK-ODD-LENGTH THRU 300-EXIT               
011500         PERFORM 400-CHECK-BAD-CHARS THRU 400-EXIT.               
011600     MOVE WS-STRIPPED-TEXT TO LK-STRIPPED-TEXT.                   
011700     MOVE STRIPPED-LEN TO LK-STRIPPED-LEN.                        
011800     GOBACK.                                                      
011900                                                                  
012000 000-HOUSEKEEPING.                                                
012100     MOVE SPACES TO WS-STRIPPED-TEXT.                             
012200     MOVE ZERO TO STRIPPED-LEN.                                   
012300     MOVE ZERO TO LK-IS-EMPTY.                                    
012400     MOVE ZERO TO LK-IS-ODD-LENGTH.                               
012500     MOVE ZERO TO LK-HAS-BAD-CHAR.                                
012600 000-EXIT.                                                        
012700     EXIT.                                                        
012800                                                                  
012900 100-STRIP-BLANKS.                                                
013000*    COPIES EVERY NON-BLANK CHARACTER OF THE RAW TEXT LEFT TO     
013100*    RIGHT INTO WS-STRIPPED-TEXT, COUNTING AS IT GOES.            
013200     MOVE LK-RAW-TEXT(CHAR-SUB:1) TO WS-CHAR.                     
013300     IF WS-CHAR NOT = SPACE                                       
013400         ADD 1 TO STRIPPED-LEN                                    
013500         MOVE WS-CHAR TO WS-STRIPPED-TEXT(STRIPPED-LEN:1).        
013600 100-EXIT.                                                        
013700     EXIT.                                                        
013800                                                                  
013900 200-CHECK-EMPTY.                                                 
014000     IF STRIPPED-LEN = ZERO                                       
014100         MOVE 1 TO LK-IS-EMPTY.                                   
014200 200-EXIT.                                                        
014300     EXIT.                                                        
014400                                                                  
014500 300-CHECK-ODD-LENGTH.                                            051993TG
014600     DIVIDE STRIPPED-LEN BY 2 GIVING WS-RAW-LEN                   
014700             REMAINDER CHAR-SUB.                                  
014800     IF CHAR-SUB NOT = ZERO                                       
014900         MOVE 1 TO LK-IS-ODD-LENGTH.                              
015000 300-EXIT.                                                        
015100     EXIT.                                                        
015200                                                                  
015300 400-CHECK-BAD-CHARS.                                             
015400     PERFORM 420-CHECK-ONE-CHAR THRU 420-EXIT                     
015500             VARYING CHAR-SUB FROM 1 BY 1                         
015600             UNTIL CHAR-SUB > STRIPPED-LEN                        
015700                OR LK-HAS-BAD-CHAR = 1.                           
015800 400-EXIT.                                                        
015900     EXIT.                                                        
016000                                                                  
016100 420-CHECK-ONE-CHAR.                                              
016200     MOVE WS-STRIPPED-TEXT(CHAR-SUB:1) TO WS-CHAR.                
016300     MOVE 1 TO LK-HAS-BAD-CHAR.                                   
016400     PERFORM 450-SCAN-TABLE THRU 450-EXIT                         
016500             VARYING SCAN-SUB FROM 1 BY 1                         
016600             UNTIL SCAN-SUB > 22                                  
016700                OR LK-HAS-BAD-CHAR = 0.                           
016800 420-EXIT.                                                        
016900     EXIT.                                                        
017000                                                                  
017100 450-SCAN-TABLE.                                                  
017200     IF WS-CHAR = VALID-HEX-CHAR(SCAN-SUB)                        
017300         MOVE 0 TO LK-HAS-BAD-CHAR.                               
017400 450-EXIT.                                                        
017500     EXIT.                                                        
