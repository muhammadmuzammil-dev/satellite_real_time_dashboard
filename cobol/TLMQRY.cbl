000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  TLMQRY.                                             
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 05/14/91.                                          
000700 DATE-COMPILED. 05/14/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          DRIVES THREE KINDS OF LOOKUP AGAINST THE STORED        
001400*          TELEMETRY MASTER AND ALERT FILES, ONE CONTROL CARD     
001500*          PER REQUEST ON QRYCARD --                              
001600*                                                                 
001700*              L  LATEST TELEMETRY RECORD FOR A SATELLITE         
001800*              H  HISTORY OF RECORDS FOR A SATELLITE OVER A       
001900*                 FROM-TS/TO-TS WINDOW, ASCENDING                 
002000*              A  ALL STORED ALERTS FOR A SATELLITE, NEWEST       
002100*                 FIRST                                           
002200*                                                                 
002300*          EACH CARD RE-READS TLMMSTR OR TLMALTF FROM THE TOP --  
002400*          THESE FILES ARE SMALL ENOUGH FOR A WHOLE-FILE SCAN     
002500*          PER REQUEST, AND A RANDOM-ACCESS INDEX WAS NEVER       
002600*          JUSTIFIED FOR THE CARD VOLUME THIS JOB SEES.           
002700*                                                                 
002800*----------------------------------------------------------------*
002900* CHANGE LOG                                                    * 
003000*----------------------------------------------------------------*
003100* 05/14/91 JS  0000  ORIGINAL CODING.                            *
003200* 11/02/92 TGD 0082  HISTORY QUERY NOW REJECTS FROM-TS > TO-TS   *
003300*              INSTEAD OF SILENTLY RETURNING NOTHING.            *
003400* 06/30/98 AK  0231  Y2K READINESS REVIEW -- TIMESTAMP IS A      *
003500*              RAW UNIX EPOCH VALUE, NOT A CALENDAR DATE FIELD,  *
003600*              NO CHANGE REQUIRED, SIGNED OFF.                   *
003700* 02/11/02 MM  0315  ACTIVE-ALERTS QUERY TABLE RAISED FROM 100   *
003800*              TO 500 ENTRIES -- A SATELLITE WITH A LONG RUN OF  *
003900*              UNACKNOWLEDGED YELLOW ALERTS OVERRAN THE OLD      *
004000*              TABLE SIZE.                                       *
004100******************************************************************
004200                                                                  
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SOURCE-COMPUTER. IBM-390.                                        
004600 OBJECT-COMPUTER. IBM-390.                                        
004700 SPECIAL-NAMES.                                                   
004800     C01 IS NEXT-PAGE.                                            
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT SYSOUT                                                
005200     ASSIGN TO UT-S-SYSOUT                                        
005300       ORGANIZATION IS SEQUENTIAL.                                
005400                                                                  
005500     SELECT QRYCARD                                               
005600     ASSIGN TO UT-S-QRYCARD                                       
005700       ACCESS MODE IS SEQUENTIAL                                  
005800       FILE STATUS IS OFCODE.                                     
005900                                                                  
006000     SELECT TLMMSTR                                               
006100     ASSIGN TO UT-S-TLMMSTR                                       
006200       ACCESS MODE IS SEQUENTIAL                                  
006300       FILE STATUS IS OFCODE.                                     
006400                                                                  
006500     SELECT TLMALTF                                               
006600     ASSIGN TO UT-S-TLMALTF                                       
006700       ACCESS MODE IS SEQUENTIAL                                  
006800       FILE STATUS IS OFCODE.                                     
006900                                                                  
007000     SELECT TLMRPT                                                
007100     ASSIGN TO UT-S-TLMRPT                                        
007200       ACCESS MODE IS SEQUENTIAL                                  
007300       FILE STATUS IS OFCODE.                                     
007400                                                                  
007500 DATA DIVISION.                                                   
007600 FILE SECTION.                                                    
007700 FD  SYSOUT                                                       
007800     RECORDING MODE IS F                                          
007900     LABEL RECORDS ARE STANDARD                                   
008000     RECORD CONTAINS 130 CHARACTERS                               
008100     BLOCK CONTAINS 0 RECORDS                                     
008200     DATA RECORD IS SYSOUT-REC.                                   
008300 01  SYSOUT-REC  PIC X(130).                                      
008400                                                                  
008500****** ONE REQUEST CARD PER LOOKUP -- QRY-TYPE SELECTS WHICH OF   
008600****** THE THREE QUERIES RUNS; QRY-FROM-TS/QRY-TO-TS ARE ONLY     
008700****** MEANINGFUL ON AN "H" CARD.                                 
008800 FD  QRYCARD                                                      
008900     RECORDING MODE IS F                                          
009000     LABEL RECORDS ARE STANDARD                                   
009100     RECORD CONTAINS 80 CHARACTERS                                
009200     BLOCK CONTAINS 0 RECORDS                                     
009300     DATA RECORD IS QRYCARD-REC.                                  
009400 01  QRYCARD-REC.                                                 
009500     05  QRY-TYPE                 PIC X(01).                      
009600         88  QRY-IS-LATEST            VALUE "L".                  
009700         88  QRY-IS-HISTORY           VALUE "H".                  
009800         88  QRY-IS-ACTIVE-ALERTS     VALUE "A".                  
009900     05  FILLER                   PIC X(01).                      
010000     05  QRY-SATELLITE-ID         PIC 9(05).                      
010100     05  FILLER                   PIC X(01).                      
010200     05  QRY-FROM-TS              PIC 9(10).                      
010300*    HIGH/LOW SPLIT OF THE FROM-TS WINDOW BOUND -- SAME VIEW AS   
010400*    TLM-TIMESTAMP-PARTS IN TLMREC.                               
010500     05  QRY-FROM-TS-PARTS REDEFINES QRY-FROM-TS.                 
010600         10  QRY-FROM-TS-HIGH-ORDER PIC 9(05).                    
010700         10  QRY-FROM-TS-LOW-ORDER  PIC 9(05).                    
010800     05  FILLER                   PIC X(01).                      
010900     05  QRY-TO-TS                PIC 9(10).                      
011000     05  FILLER                   PIC X(51).                      
011100                                                                  
011200****** WRITTEN BY TLMINGST AND TLMSEED, READ HERE FOR THE LATEST  
011300****** AND HISTORY QUERIES.                                       
011400 FD  TLMMSTR                                                      
011500     RECORDING MODE IS F                                          
011600     LABEL RECORDS ARE STANDARD                                   
011700     RECORD CONTAINS 95 CHARACTERS                                
011800     BLOCK CONTAINS 0 RECORDS                                     
011900     DATA RECORD IS TLMMSTR-REC.                                  
012000 01  TLMMSTR-REC              PIC X(95).                          
012100                                                                  
012200****** WRITTEN BY TLMINGST AND TLMSEED, READ HERE FOR THE         
012300****** ACTIVE-ALERTS QUERY.                                       
012400 FD  TLMALTF                                                      
012500     RECORDING MODE IS F                                          
012600     LABEL RECORDS ARE STANDARD                                   
012700     RECORD CONTAINS 130 CHARACTERS                               
012800     BLOCK CONTAINS 0 RECORDS                                     
012900     DATA RECORD IS TLMALTF-REC.                                  
013000 01  TLMALTF-REC              PIC X(130).                         
013100                                                                  
013200****** ONE QUERY-RESULT LISTING -- A BANNER LINE, A COLUMN        
013300****** HEADING, AND ONE DETAIL LINE PER RECORD, FOR EVERY CARD    
013400****** ON QRYCARD.                                                
013500 FD  TLMRPT                                                       
013600     RECORDING MODE IS F                                          
013700     LABEL RECORDS ARE STANDARD                                   
013800     RECORD CONTAINS 130 CHARACTERS                               
013900     BLOCK CONTAINS 0 RECORDS                                     
014000     DATA RECORD IS TLMRPT-REC.                                   
014100 01  TLMRPT-REC               PIC X(130).                         
014200                                                                  
014300 WORKING-STORAGE SECTION.                                         
014400                                                                  
014500 01  FILE-STATUS-CODES.                                           
014600     05  OFCODE                  PIC X(2).                        
014700         88 CODE-WRITE    VALUE SPACES.                           
014800     05  FILLER                  PIC X(01) VALUE SPACE.           
014900                                                                  
015000 01  FLAGS-AND-SWITCHES.                                          
015100     05 CARD-MORE-DATA-SW        PIC X(01) VALUE "Y".             
015200         88 NO-MORE-CARDS VALUE "N".                              
015300     05 TLM-MORE-DATA-SW         PIC X(01) VALUE "Y".             
015400         88 TLM-NO-MORE-DATA VALUE "N".                           
015500     05 ALT-MORE-DATA-SW         PIC X(01) VALUE "Y".             
015600         88 ALT-NO-MORE-DATA VALUE "N".                           
015700     05 WS-MATCH-SW              PIC X(01) VALUE SPACE.           
015800         88 WS-MATCH-FOUND   VALUE "Y".                           
015900     05 FILLER                   PIC X(01) VALUE SPACE.           
016000                                                                  
016100 01  MISC-FIELDS.                                                 
016200     05  PARA-NAME            PIC X(32).                          
016300     05  FILLER               PIC X(01) VALUE SPACE.              
016400                                                                  
016500 01  COUNTERS-AND-ACCUMULATORS.                                   
016600     05 CARDS-READ                PIC 9(05) COMP.                 
016700     05 QUERIES-PROCESSED         PIC 9(05) COMP.                 
016800     05 BAD-CARDS                 PIC 9(05) COMP.                 
016900     05 WS-PAGES                  PIC 9(03) COMP VALUE ZERO.      
017000     05 WS-LINES                  PIC 9(03) COMP VALUE ZERO.      
017100     05 WS-ALT-COUNT              PIC 9(03) COMP VALUE ZERO.      
017200     05 ALT-SUB                   PIC 9(03) COMP.                 
017300     05 WS-BEST-TS                PIC 9(10) COMP.                 
017400     05 FILLER                    PIC X(01) VALUE SPACE.          
017500                                                                  
017600*--------------------------------------------------------------*  
017700*    RUN DATE FOR THE PAGE HEADER -- SAME ACCEPT-FROM-DATE     *  
017800*    IDIOM THE SHOP USES ON ITS OTHER BATCH REPORTS.           *  
017900*--------------------------------------------------------------*  
018000 01  WS-CURRENT-DATE              PIC 9(06).                      
018100 01  WS-DATE-PARTS REDEFINES WS-CURRENT-DATE.                     
018200     05  WS-CURR-YY               PIC 9(02).                      
018300     05  WS-CURR-MM               PIC 9(02).                      
018400     05  WS-CURR-DD               PIC 9(02).                      
018500                                                                  
018600 01  WS-HDR-REC.                                                  
018700     05  FILLER    PIC X(10) VALUE "TLMQRY -".                    
018800     05  FILLER    PIC X(28) VALUE                                
018900         " TELEMETRY/ALERT QUERY REPORT".                         
019000     05  FILLER    PIC X(12) VALUE SPACES.                        
019100     05  HDR-MM-O  PIC 99.                                        
019200     05  FILLER    PIC X(01) VALUE "/".                           
019300     05  HDR-DD-O  PIC 99.                                        
019400     05  FILLER    PIC X(01) VALUE "/".                           
019500     05  HDR-YY-O  PIC 99.                                        
019600     05  FILLER    PIC X(05) VALUE SPACES.                        
019700     05  FILLER    PIC X(05) VALUE "PAGE ".                       
019800     05  HDR-PAGE-O PIC ZZ9.                                      
019900     05  FILLER    PIC X(59) VALUE SPACES.                        
020000                                                                  
020100 01  WS-BLANK-LINE                PIC X(130) VALUE SPACES.        
020200                                                                  
020300 01  WS-EDIT-FIELDS.                                              
020400     05  WS-SAT-ID-O              PIC ZZZZ9.                      
020500     05  WS-FROM-TS-O             PIC ZZZZZZZZZ9.                 
020600     05  WS-TO-TS-O               PIC ZZZZZZZZZ9.                 
020700     05  FILLER                   PIC X(01) VALUE SPACE.          
020800                                                                  
020900 01  WS-BANNER-LINE.                                              
021000     05  BNR-TEXT                 PIC X(130).                     
021100                                                                  
021200 01  WS-NOT-FOUND-REC.                                            
021300     05  FILLER    PIC X(22) VALUE "** NO RECORDS FOUND **".      
021400     05  FILLER    PIC X(108) VALUE SPACES.                       
021500                                                                  
021600 01  WS-RANGE-ERROR-REC.                                          
021700     05  FILLER    PIC X(60) VALUE                                
021800         "** INVALID HISTORY CARD - FROM-TS EXCEEDS TO-TS **".    
021900     05  FILLER    PIC X(70) VALUE SPACES.                        
022000                                                                  
022100 01  WS-BAD-CARD-REC.                                             
022200     05  FILLER    PIC X(44) VALUE                                
022300         "** BAD CONTROL CARD - UNKNOWN QUERY TYPE **".           
022400     05  FILLER    PIC X(86) VALUE SPACES.                        
022500                                                                  
022600 01  WS-TLM-COLM-HDR-REC.                                         
022700     05  FILLER    PIC X(08) VALUE "SAT-ID".                      
022800     05  FILLER    PIC X(14) VALUE "TIMESTAMP".                   
022900     05  FILLER    PIC X(11) VALUE "BATT-MV".                     
023000     05  FILLER    PIC X(11) VALUE "BATT-TEMP".                   
023100     05  FILLER    PIC X(11) VALUE "MSI-TEMP".                    
023200     05  FILLER    PIC X(11) VALUE "SSR-USED".                    
023300                                                                  
023400 01  WS-TLM-DETAIL-LINE.                                          
023500     05  TDL-SAT-ID-O             PIC ZZZZ9.                      
023600     05  FILLER                   PIC X(03) VALUE SPACES.         
023700     05  TDL-TIMESTAMP-O          PIC ZZZZZZZZZ9.                 
023800     05  FILLER                   PIC X(03) VALUE SPACES.         
023900     05  TDL-BATT-MV-O            PIC ZZZZ9.                      
024000     05  FILLER                   PIC X(04) VALUE SPACES.         
024100     05  TDL-BATT-TEMP-O          PIC -ZZ9.                       
024200     05  FILLER                   PIC X(04) VALUE SPACES.         
024300     05  TDL-MSI-TEMP-O           PIC ZZ9.                        
024400     05  FILLER                   PIC X(05) VALUE SPACES.         
024500     05  TDL-SSR-USED-O           PIC ZZZZZZZZZ9.                 
024600     05  FILLER                   PIC X(75) VALUE SPACES.         
024700                                                                  
024800 01  WS-ALT-COLM-HDR-REC.                                         
024900     05  FILLER    PIC X(08) VALUE "LEVEL".                       
025000     05  FILLER    PIC X(11) VALUE "SATELLITE".                   
025100     05  FILLER    PIC X(18) VALUE "FIELD".                       
025200     05  FILLER    PIC X(09) VALUE "VALUE".                       
025300     05  FILLER    PIC X(14) VALUE "TIMESTAMP".                   
025400     05  FILLER    PIC X(20) VALUE "MESSAGE".                     
025500                                                                  
025600 01  WS-ALT-DETAIL-LINE.                                          
025700     05  ADL-LEVEL-O              PIC X(06).                      
025800     05  FILLER                   PIC X(03) VALUE SPACES.         
025900     05  ADL-SAT-ID-O             PIC ZZZZ9.                      
026000     05  FILLER                   PIC X(04) VALUE SPACES.         
026100     05  ADL-FIELD-O              PIC X(16).                      
026200     05  FILLER                   PIC X(02) VALUE SPACES.         
026300     05  ADL-VALUE-O              PIC -ZZZZ9.                     
026400     05  FILLER                   PIC X(02) VALUE SPACES.         
026500     05  ADL-TIMESTAMP-O          PIC ZZZZZZZZZ9.                 
026600     05  FILLER                   PIC X(02) VALUE SPACES.         
026700     05  ADL-MESSAGE-O            PIC X(70).                      
026800                                                                  
026900*--------------------------------------------------------------*  
027000*    SHADOW OF THE TELEMETRY MASTER RECORD -- HOLDS THE BEST   *  
027100*    MATCH FOUND SO FAR DURING 320-SCAN-FOR-LATEST, SINCE      *  
027200*    TELEMETRY-MASTER-REC ITSELF IS OVERWRITTEN BY EVERY READ. *  
027300*--------------------------------------------------------------*  
027400 01  WS-BEST-TLM-REC.                                             
027500     05  BTLM-PACKET-TYPE         PIC X(12).                      
027600     05  BTLM-SATELLITE-ID        PIC 9(05).                      
027700     05  BTLM-TIMESTAMP           PIC 9(10).                      
027800     05  BTLM-BATTERY-VOLTAGE     PIC 9(05).                      
027900     05  BTLM-BATTERY-TEMP        PIC S9(03).                     
028000     05  BTLM-MSI-TEMPERATURE     PIC 9(03).                      
028100     05  BTLM-SSR-USED            PIC 9(10).                      
028200     05  BTLM-RAW-HEX             PIC X(40).                      
028300     05  FILLER                   PIC X(07) VALUE SPACES.         
028400                                                                  
028500*--------------------------------------------------------------*  
028600*    GROWS FOR THE LIFE OF ONE ACTIVE-ALERTS CARD -- COLLECTED *  
028700*    IN FILE ORDER (OLDEST FIRST) THEN WALKED BACKWARD BY      *  
028800*    540-WRITE-ALERTS-REVERSE SO THE REPORT COMES OUT NEWEST   *  
028900*    FIRST WITHOUT AN ACTUAL SORT STEP.                        *  
029000*--------------------------------------------------------------*  
029100 01  WS-ALT-TABLE.                                                
029200     05  WS-ALT-ENTRY OCCURS 500 TIMES.                           021102MM
029300         10  WS-ALTE-LEVEL            PIC X(06).                  
029400         10  WS-ALTE-FIELD-NAME       PIC X(16).                  
029500         10  WS-ALTE-VALUE            PIC S9(05).                 
029600         10  WS-ALTE-MESSAGE          PIC X(70).                  
029700         10  WS-ALTE-SATELLITE-ID     PIC 9(05).                  
029800         10  WS-ALTE-TIMESTAMP        PIC 9(10).                  
029900         10  WS-ALTE-PACKET-TIMESTAMP PIC 9(10).                  
030000         10  FILLER                   PIC X(08).                  
030100                                                                  
030200 COPY TLMREC.                                                     
030300 COPY TLMALT.                                                     
030400 COPY ABENDREC.                                                   
030500                                                                  
030600 PROCEDURE DIVISION.                                              
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
030800     PERFORM 100-MAINLINE THRU 100-EXIT                           
030900             UNTIL NO-MORE-CARDS.                                 
031000     PERFORM 970-END-OF-RUN-SUMMARY THRU 970-EXIT.                
031100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
031200     MOVE +0 TO RETURN-CODE.                                      
031300     GOBACK.                                                      
031400                                                                  
031500 000-HOUSEKEEPING.                                                
031600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
031700     DISPLAY "******** BEGIN JOB TLMQRY ********".                
031800     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        
031900     ACCEPT WS-CURRENT-DATE FROM DATE.                            
032000     MOVE WS-CURR-MM TO HDR-MM-O.                                 
032100     MOVE WS-CURR-DD TO HDR-DD-O.                                 
032200     MOVE WS-CURR-YY TO HDR-YY-O.                                 
032300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
032400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    
032500     PERFORM 900-READ-CONTROL-CARD THRU 900-EXIT.                 
032600 000-EXIT.                                                        
032700     EXIT.                                                        
032800                                                                  
032900 100-MAINLINE.                                                    
033000     MOVE "100-MAINLINE" TO PARA-NAME.                            
033100     IF QRY-IS-LATEST                                             
033200        ADD 1 TO QUERIES-PROCESSED                                
033300        PERFORM 300-LATEST-QUERY THRU 300-EXIT                    
033400     ELSE                                                         
033500        IF QRY-IS-HISTORY                                         
033600           ADD 1 TO QUERIES-PROCESSED                             
033700           PERFORM 400-HISTORY-QUERY THRU 400-EXIT                
033800        ELSE                                                      
033900           IF QRY-IS-ACTIVE-ALERTS                                
034000              ADD 1 TO QUERIES-PROCESSED                          
034100              PERFORM 500-ACTIVE-ALERTS-QUERY THRU 500-EXIT       
034200           ELSE                                                   
034300              PERFORM 960-LOG-BAD-CARD THRU 960-EXIT.             
034400     PERFORM 900-READ-CONTROL-CARD THRU 900-EXIT.                 
034500 100-EXIT.                                                        
034600     EXIT.                                                        
034700                                                                  
034800 300-LATEST-QUERY.                                                
034900*    SCANS THE WHOLE MASTER FILE FOR THE MATCHING SATELLITE AND   
035000*    KEEPS THE HIGHEST TIMESTAMP SEEN; ON A TIE THE LATER ONE IN  
035100*    FILE ORDER WINS, SINCE IT WAS THE MORE RECENTLY STORED.      
035200     MOVE "300-LATEST-QUERY" TO PARA-NAME.                        
035300     PERFORM 710-WRITE-QUERY-BANNER THRU 710-EXIT.                
035400     PERFORM 950-REWIND-TLMMSTR THRU 950-EXIT.                    
035500     MOVE SPACE TO WS-MATCH-SW.                                   
035600     MOVE ZERO  TO WS-BEST-TS.                                    
035700     PERFORM 910-READ-TLMMSTR THRU 910-EXIT.                      
035800     PERFORM 320-SCAN-FOR-LATEST THRU 320-EXIT                    
035900             UNTIL TLM-NO-MORE-DATA.                              
036000     IF WS-MATCH-FOUND                                            
036100        MOVE WS-BEST-TLM-REC TO TELEMETRY-MASTER-REC              
036200        PERFORM 730-WRITE-TLM-COLM-HDR THRU 730-EXIT              
036300        PERFORM 740-WRITE-TLM-DETAIL THRU 740-EXIT                
036400     ELSE                                                         
036500        PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT.                
036600 300-EXIT.                                                        
036700     EXIT.                                                        
036800                                                                  
036900 320-SCAN-FOR-LATEST.                                             
037000     IF TLM-SATELLITE-ID = QRY-SATELLITE-ID                       
037100        IF TLM-TIMESTAMP >= WS-BEST-TS                            
037200           MOVE TELEMETRY-MASTER-REC TO WS-BEST-TLM-REC           
037300           MOVE TLM-TIMESTAMP        TO WS-BEST-TS                
037400           MOVE "Y"                  TO WS-MATCH-SW.              
037500     PERFORM 910-READ-TLMMSTR THRU 910-EXIT.                      
037600 320-EXIT.                                                        
037700     EXIT.                                                        
037800                                                                  
037900 400-HISTORY-QUERY.                                               
038000*    TLMMSTR IS WRITTEN ONE SATELLITE'S FRAMES AT A TIME, IN THE  
038100*    ORDER THE FRAMES ARRIVED -- SO A PLAIN SEQUENTIAL SCAN       
038200*    ALREADY DELIVERS EACH SATELLITE'S MATCHES ASCENDING BY       
038300*    TIMESTAMP, WITH NO SORT STEP NEEDED.                         
038400     MOVE "400-HISTORY-QUERY" TO PARA-NAME.                       
038500     PERFORM 710-WRITE-QUERY-BANNER THRU 710-EXIT.                
038600     IF QRY-FROM-TS > QRY-TO-TS                                   110292TG
038700        PERFORM 792-WRITE-RANGE-ERROR THRU 792-EXIT               
038800        GO TO 400-EXIT.                                           
038900     PERFORM 950-REWIND-TLMMSTR THRU 950-EXIT.                    
039000     MOVE SPACE TO WS-MATCH-SW.                                   
039100     PERFORM 910-READ-TLMMSTR THRU 910-EXIT.                      
039200     PERFORM 420-SCAN-FOR-HISTORY THRU 420-EXIT                   
039300             UNTIL TLM-NO-MORE-DATA.                              
039400     IF NOT WS-MATCH-FOUND                                        
039500        PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT.                
039600 400-EXIT.                                                        
039700     EXIT.                                                        
039800                                                                  
039900 420-SCAN-FOR-HISTORY.                                            
040000     IF TLM-SATELLITE-ID = QRY-SATELLITE-ID                       
040100    AND TLM-TIMESTAMP >= QRY-FROM-TS                              
040200    AND TLM-TIMESTAMP <= QRY-TO-TS                                
040300        IF NOT WS-MATCH-FOUND                                     
040400           PERFORM 730-WRITE-TLM-COLM-HDR THRU 730-EXIT           
040500           MOVE "Y" TO WS-MATCH-SW.                               
040600     IF TLM-SATELLITE-ID = QRY-SATELLITE-ID                       
040700    AND TLM-TIMESTAMP >= QRY-FROM-TS                              
040800    AND TLM-TIMESTAMP <= QRY-TO-TS                                
040900        PERFORM 740-WRITE-TLM-DETAIL THRU 740-EXIT.               
041000     PERFORM 910-READ-TLMMSTR THRU 910-EXIT.                      
041100 420-EXIT.                                                        
041200     EXIT.                                                        
041300                                                                  
041400 500-ACTIVE-ALERTS-QUERY.                                         
041500     MOVE "500-ACTIVE-ALERTS-QUERY" TO PARA-NAME.                 
041600     PERFORM 710-WRITE-QUERY-BANNER THRU 710-EXIT.                
041700     PERFORM 955-REWIND-TLMALTF THRU 955-EXIT.                    
041800     MOVE ZERO TO WS-ALT-COUNT.                                   
041900     PERFORM 915-READ-TLMALTF THRU 915-EXIT.                      
042000     PERFORM 520-COLLECT-ALERT THRU 520-EXIT                      
042100             UNTIL ALT-NO-MORE-DATA.                              
042200     IF WS-ALT-COUNT > 0                                          
042300        PERFORM 735-WRITE-ALT-COLM-HDR THRU 735-EXIT              
042400        PERFORM 540-WRITE-ALERTS-REVERSE THRU 540-EXIT            
042500                VARYING ALT-SUB FROM WS-ALT-COUNT BY -1           
042600                UNTIL ALT-SUB < 1                                 
042700     ELSE                                                         
042800        PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT.                
042900 500-EXIT.                                                        
043000     EXIT.                                                        
043100                                                                  
043200 520-COLLECT-ALERT.                                               
043300*    IF THE TABLE EVER FILLS THE RUN IS ABENDED -- SEE THE        
043400*    CHANGE LOG ENTRY THAT RAISED THE TABLE TO 500.               
043500     IF ALT-SATELLITE-ID = QRY-SATELLITE-ID                       
043600        IF WS-ALT-COUNT = 500                                     
043700           MOVE "ACTIVE-ALERTS QUERY TABLE FULL" TO ABEND-REASON  
043800           GO TO 1000-ABEND-RTN                                   
043900        ELSE                                                      
044000           ADD 1 TO WS-ALT-COUNT                                  
044100           MOVE TELEMETRY-ALERT-REC TO WS-ALT-ENTRY(WS-ALT-COUNT).
044200     PERFORM 915-READ-TLMALTF THRU 915-EXIT.                      
044300 520-EXIT.                                                        
044400     EXIT.                                                        
044500                                                                  
044600 540-WRITE-ALERTS-REVERSE.                                        
044700     MOVE WS-ALTE-LEVEL(ALT-SUB)        TO ADL-LEVEL-O.           
044800     MOVE WS-ALTE-SATELLITE-ID(ALT-SUB) TO ADL-SAT-ID-O.          
044900     MOVE WS-ALTE-FIELD-NAME(ALT-SUB)   TO ADL-FIELD-O.           
045000     MOVE WS-ALTE-VALUE(ALT-SUB)        TO ADL-VALUE-O.           
045100     MOVE WS-ALTE-TIMESTAMP(ALT-SUB)     TO ADL-TIMESTAMP-O.      
045200     MOVE WS-ALTE-MESSAGE(ALT-SUB)       TO ADL-MESSAGE-O.        
045300     IF WS-LINES > 45                                             
045400        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     
045500     WRITE TLMRPT-REC FROM WS-ALT-DETAIL-LINE                     
045600         AFTER ADVANCING 1.                                       
045700     ADD 1 TO WS-LINES.                                           
045800 540-EXIT.                                                        
045900     EXIT.                                                        
046000                                                                  
046100 600-PAGE-BREAK.                                                  
046200     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
046300         AFTER ADVANCING 1.                                       
046400     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
046500         AFTER ADVANCING 1.                                       
046600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    
046700 600-EXIT.                                                        
046800     EXIT.                                                        
046900                                                                  
047000 700-WRITE-PAGE-HDR.                                              
047100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                      
047200     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
047300         AFTER ADVANCING 1.                                       
047400     ADD 1 TO WS-PAGES.                                           
047500     MOVE WS-PAGES TO HDR-PAGE-O.                                 
047600     WRITE TLMRPT-REC FROM WS-HDR-REC                             
047700         AFTER ADVANCING NEXT-PAGE.                               
047800     MOVE ZERO TO WS-LINES.                                       
047900     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
048000         AFTER ADVANCING 1.                                       
048100 700-EXIT.                                                        
048200     EXIT.                                                        
048300                                                                  
048400 710-WRITE-QUERY-BANNER.                                          
048500     MOVE "710-WRITE-QUERY-BANNER" TO PARA-NAME.                  
048600     MOVE QRY-SATELLITE-ID TO WS-SAT-ID-O.                        
048700     MOVE SPACES TO BNR-TEXT.                                     
048800     IF QRY-IS-LATEST                                             
048900        STRING "QUERY: LATEST TELEMETRY FOR SATELLITE "           
049000                    DELIMITED BY SIZE                             
049100               WS-SAT-ID-O          DELIMITED BY SIZE             
049200               INTO BNR-TEXT                                      
049300     ELSE                                                         
049400        IF QRY-IS-HISTORY                                         
049500           MOVE QRY-FROM-TS TO WS-FROM-TS-O                       
049600           MOVE QRY-TO-TS   TO WS-TO-TS-O                         
049700           STRING "QUERY: HISTORY FOR SATELLITE "                 
049800                       DELIMITED BY SIZE                          
049900                  WS-SAT-ID-O       DELIMITED BY SIZE             
050000                  " FROM "          DELIMITED BY SIZE             
050100                  WS-FROM-TS-O      DELIMITED BY SIZE             
050200                  " TO "            DELIMITED BY SIZE             
050300                  WS-TO-TS-O        DELIMITED BY SIZE             
050400                  INTO BNR-TEXT                                   
050500        ELSE                                                      
050600           STRING "QUERY: ACTIVE ALERTS FOR SATELLITE "           
050700                       DELIMITED BY SIZE                          
050800                  WS-SAT-ID-O       DELIMITED BY SIZE             
050900                  INTO BNR-TEXT.                                  
051000     IF WS-LINES > 45                                             
051100        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     
051200     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
051300         AFTER ADVANCING 1.                                       
051400     WRITE TLMRPT-REC FROM WS-BANNER-LINE                         
051500         AFTER ADVANCING 1.                                       
051600     ADD 2 TO WS-LINES.                                           
051700 710-EXIT.                                                        
051800     EXIT.                                                        
051900                                                                  
052000 730-WRITE-TLM-COLM-HDR.                                          
052100     WRITE TLMRPT-REC FROM WS-TLM-COLM-HDR-REC                    
052200         AFTER ADVANCING 1.                                       
052300     ADD 1 TO WS-LINES.                                           
052400 730-EXIT.                                                        
052500     EXIT.                                                        
052600                                                                  
052700 735-WRITE-ALT-COLM-HDR.                                          
052800     WRITE TLMRPT-REC FROM WS-ALT-COLM-HDR-REC                    
052900         AFTER ADVANCING 1.                                       
053000     ADD 1 TO WS-LINES.                                           
053100 735-EXIT.                                                        
053200     EXIT.                                                        
053300                                                                  
053400 740-WRITE-TLM-DETAIL.                                            
053500     MOVE TLM-SATELLITE-ID    TO TDL-SAT-ID-O.                    
053600     MOVE TLM-TIMESTAMP       TO TDL-TIMESTAMP-O.                 
053700     MOVE TLM-BATTERY-VOLTAGE TO TDL-BATT-MV-O.                   
053800     MOVE TLM-BATTERY-TEMP    TO TDL-BATT-TEMP-O.                 
053900     MOVE TLM-MSI-TEMPERATURE TO TDL-MSI-TEMP-O.                  
054000     MOVE TLM-SSR-USED        TO TDL-SSR-USED-O.                  
054100     IF WS-LINES > 45                                             
054200        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     
054300     WRITE TLMRPT-REC FROM WS-TLM-DETAIL-LINE                     
054400         AFTER ADVANCING 1.                                       
054500     ADD 1 TO WS-LINES.                                           
054600 740-EXIT.                                                        
054700     EXIT.                                                        
054800                                                                  
054900 790-WRITE-NOT-FOUND.                                             
055000     MOVE "790-WRITE-NOT-FOUND" TO PARA-NAME.                     
055100     IF WS-LINES > 45                                             
055200        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     
055300     WRITE TLMRPT-REC FROM WS-NOT-FOUND-REC                       
055400         AFTER ADVANCING 1.                                       
055500     ADD 1 TO WS-LINES.                                           
055600 790-EXIT.                                                        
055700     EXIT.                                                        
055800                                                                  
055900 792-WRITE-RANGE-ERROR.                                           
056000     MOVE "792-WRITE-RANGE-ERROR" TO PARA-NAME.                   
056100     IF WS-LINES > 45                                             
056200        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     
056300     WRITE TLMRPT-REC FROM WS-RANGE-ERROR-REC                     
056400         AFTER ADVANCING 1.                                       
056500     ADD 1 TO WS-LINES.                                           
056600 792-EXIT.                                                        
056700     EXIT.                                                        
056800                                                                  
056900 800-OPEN-FILES.                                                  
057000     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
057100     OPEN INPUT QRYCARD, TLMMSTR, TLMALTF.                        
057200     OPEN OUTPUT TLMRPT, SYSOUT.                                  
057300 800-EXIT.                                                        
057400     EXIT.                                                        
057500                                                                  
057600 850-CLOSE-FILES.                                                 
057700     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
057800     CLOSE QRYCARD, TLMMSTR, TLMALTF, TLMRPT, SYSOUT.             
057900 850-EXIT.                                                        
058000     EXIT.                                                        
058100                                                                  
058200 900-READ-CONTROL-CARD.                                           
058300     MOVE "900-READ-CONTROL-CARD" TO PARA-NAME.                   
058400     READ QRYCARD                                                 
058500         AT END MOVE "N" TO CARD-MORE-DATA-SW                     
058600         GO TO 900-EXIT                                           
058700     END-READ.                                                    
058800     ADD 1 TO CARDS-READ.                                         
058900 900-EXIT.                                                        
059000     EXIT.                                                        
059100                                                                  
059200 910-READ-TLMMSTR.                                                
059300     READ TLMMSTR INTO TELEMETRY-MASTER-REC                       
059400         AT END MOVE "N" TO TLM-MORE-DATA-SW                      
059500         GO TO 910-EXIT                                           
059600     END-READ.                                                    
059700 910-EXIT.                                                        
059800     EXIT.                                                        
059900                                                                  
060000 915-READ-TLMALTF.                                                
060100     READ TLMALTF INTO TELEMETRY-ALERT-REC                        
060200         AT END MOVE "N" TO ALT-MORE-DATA-SW                      
060300         GO TO 915-EXIT                                           
060400     END-READ.                                                    
060500 915-EXIT.                                                        
060600     EXIT.                                                        
060700                                                                  
060800 950-REWIND-TLMMSTR.                                              
060900*    QSAM GIVES NO GENERAL REWIND ON A SEQUENTIAL FILE -- CLOSE   
061000*    AND REOPEN PUTS THE READ POINTER BACK AT THE TOP FOR THE     
061100*    NEXT CARD'S SCAN.                                            
061200     CLOSE TLMMSTR.                                               
061300     OPEN INPUT TLMMSTR.                                          
061400     MOVE "Y" TO TLM-MORE-DATA-SW.                                
061500 950-EXIT.                                                        
061600     EXIT.                                                        
061700                                                                  
061800 955-REWIND-TLMALTF.                                              
061900     CLOSE TLMALTF.                                               
062000     OPEN INPUT TLMALTF.                                          
062100     MOVE "Y" TO ALT-MORE-DATA-SW.                                
062200 955-EXIT.                                                        
062300     EXIT.                                                        
062400                                                                  
062500 960-LOG-BAD-CARD.                                                
062600     MOVE "960-LOG-BAD-CARD" TO PARA-NAME.                        
062700     ADD 1 TO BAD-CARDS.                                          
062800     IF WS-LINES > 45                                             
062900        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     
063000     WRITE TLMRPT-REC FROM WS-BLANK-LINE                          
063100         AFTER ADVANCING 1.                                       
063200     WRITE TLMRPT-REC FROM WS-BAD-CARD-REC                        
063300         AFTER ADVANCING 1.                                       
063400     ADD 2 TO WS-LINES.                                           
063500 960-EXIT.                                                        
063600     EXIT.                                                        
063700                                                                  
063800 970-END-OF-RUN-SUMMARY.                                          
063900     MOVE "970-END-OF-RUN-SUMMARY" TO PARA-NAME.                  
064000     DISPLAY "** CONTROL CARDS READ     **" CARDS-READ.           
064100     DISPLAY "** QUERIES PROCESSED      **" QUERIES-PROCESSED.    
064200     DISPLAY "** BAD CONTROL CARDS      **" BAD-CARDS.            
064300     DISPLAY "******** NORMAL END OF JOB TLMQRY ********".        
064400 970-EXIT.                                                        
064500     EXIT.                                                        
064600                                                                  
064700 1000-ABEND-RTN.                                                  
064800     WRITE SYSOUT-REC FROM ABEND-REC.                             
064900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
065000     DISPLAY "*** ABNORMAL END OF JOB - TLMQRY ***" UPON CONSOLE. 
065100     DIVIDE ZERO-VAL INTO ONE-VAL.                                
