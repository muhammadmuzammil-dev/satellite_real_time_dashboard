000100******************************************************************
000200*    TLMSTATW  --  PER-SATELLITE STATISTICS WORK AREA AND THE     
000300*    PRINTABLE DETAIL LINE FOR THE STATISTICS REPORT.             
000400*    THE ACCUMULATOR GROUP HOLDS "THE SATELLITE CURRENTLY         
000500*    BEING SUMMED" FOR THE CONTROL-BREAK LOGIC IN TLMSTAT; IT     
000600*    IS RE-INITIALISED EVERY TIME SATELLITE-ID CHANGES.           
000700******************************************************************
000800 01  WS-SAT-ACCUM.                                                
000900     05  ACC-SATELLITE-ID     PIC 9(05).                          
001000     05  ACC-PACKET-COUNT     PIC 9(07) COMP.                     
001100     05  ACC-BATT-SUM         PIC 9(10) COMP.                     
001200     05  ACC-BATT-MIN         PIC 9(05) COMP.                     
001300     05  ACC-BATT-MAX         PIC 9(05) COMP.                     
001400     05  ACC-MSI-SUM          PIC 9(10) COMP.                     
001500     05  ACC-MSI-MAX          PIC 9(03) COMP.                     
001600     05  ACC-BTEMP-SUM        PIC S9(10) COMP.                    
001700     05  ACC-SSR-MAX          PIC 9(10) COMP.                     
001800     05  ACC-FIRST-TS         PIC 9(10) COMP.                     
001900*    HIGH/LOW SPLIT OF THE FIRST-SEEN EPOCH VALUE -- SAME VIEW    
002000*    CARRIED ON TLM-TIMESTAMP-PARTS IN TLMREC.                    
002100     05  ACC-FIRST-TS-PARTS REDEFINES ACC-FIRST-TS.               
002200         10  ACC-FIRST-TS-HIGH-ORDER PIC 9(05) COMP.              
002300         10  ACC-FIRST-TS-LOW-ORDER  PIC 9(05) COMP.              
002400     05  ACC-LAST-TS          PIC 9(10) COMP.                     
002500     05  FILLER               PIC X(04) VALUE SPACES.             
002600                                                                  
002700*--------------------------------------------------------------*  
002800*    TWO-DECIMAL AVERAGES ARE HELD SEPARATELY FROM THE SUMS    *  
002900*    SO 600-COMPUTE-AVERAGES CAN ROUND HALF-UP ONCE, AT        *  
003000*    BREAK TIME, INSTEAD OF REPEATEDLY RE-TRUNCATING A RUNNING *  
003100*    AVERAGE EVERY RECORD.                                     *  
003200*--------------------------------------------------------------*  
003300 01  WS-SAT-AVERAGES.                                             
003400     05  AVG-BATTERY-VOLTAGE  PIC 9(07)V99 COMP-3.                
003500     05  AVG-MSI-TEMPERATURE  PIC 9(05)V99 COMP-3.                
003600     05  AVG-BATTERY-TEMP     PIC S9(05)V99 COMP-3.               
003700     05  FILLER               PIC X(02) VALUE SPACES.             
003800                                                                  
003900 01  WS-STAT-COLM-HDR-REC.                                        
004000     05  FILLER    PIC X(08) VALUE "SAT-ID".                      
004100     05  FILLER    PIC X(09) VALUE "PACKETS".                     
004200     05  FILLER    PIC X(13) VALUE "AVG-BATT-MV".                 
004300     05  FILLER    PIC X(10) VALUE "MIN-BATT".                    
004400     05  FILLER    PIC X(10) VALUE "MAX-BATT".                    
004500     05  FILLER    PIC X(09) VALUE "AVG-MSI".                     
004600     05  FILLER    PIC X(09) VALUE "MAX-MSI".                     
004700     05  FILLER    PIC X(11) VALUE "AVG-BTEMP".                   
004800     05  FILLER    PIC X(11) VALUE "MAX-SSR".                     
004900     05  FILLER    PIC X(12) VALUE "FIRST-TS".                    
005000     05  FILLER    PIC X(12) VALUE "LAST-TS".                     
005100                                                                  
005200 01  WS-STAT-LINE.                                                
005300     05  STL-SAT-ID-O         PIC ZZZZ9.                          
005400     05  FILLER               PIC X(03) VALUE SPACES.             
005500     05  STL-PACKETS-O        PIC ZZZZZZ9.                        
005600     05  FILLER               PIC X(02) VALUE SPACES.             
005700     05  STL-AVG-BATT-O       PIC ZZZZ9.99.                       
005800     05  FILLER               PIC X(02) VALUE SPACES.             
005900     05  STL-MIN-BATT-O       PIC ZZZZ9.                          
006000     05  FILLER               PIC X(04) VALUE SPACES.             
006100     05  STL-MAX-BATT-O       PIC ZZZZ9.                          
006200     05  FILLER               PIC X(04) VALUE SPACES.             
006300     05  STL-AVG-MSI-O        PIC ZZ9.99.                         
006400     05  FILLER               PIC X(03) VALUE SPACES.             
006500     05  STL-MAX-MSI-O        PIC ZZ9.                            
006600     05  FILLER               PIC X(05) VALUE SPACES.             
006700     05  STL-AVG-BTEMP-O      PIC -ZZ9.99.                        
006800     05  FILLER               PIC X(02) VALUE SPACES.             
006900     05  STL-MAX-SSR-O        PIC ZZZZZZZZ9.                      
007000     05  FILLER               PIC X(02) VALUE SPACES.             
007100     05  STL-FIRST-TS-O       PIC ZZZZZZZZZ9.                     
007200     05  FILLER               PIC X(02) VALUE SPACES.             
007300     05  STL-LAST-TS-O        PIC ZZZZZZZZZ9.                     
007400     05  FILLER               PIC X(06) VALUE SPACES.             
007500                                                                  
007600 01  WS-GRAND-TOTAL-LINE.                                         
007700     05  FILLER               PIC X(18) VALUE                     
007800         "GRAND TOTAL PKTS: ".                                    
007900     05  GTL-PACKETS-O        PIC ZZZZZZZ9.                       
008000     05  FILLER               PIC X(96) VALUE SPACES.             
