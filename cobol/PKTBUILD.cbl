000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  PKTBUILD.                                           
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 08/09/91.                                          
000700 DATE-COMPILED. 08/09/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          BUILDS THE FIVE FIXED HOUSEKEEPING FRAMES USED TO      
001400*          PROVE OUT A NEW GROUND-STATION RELEASE BEFORE IT IS    
001500*          TURNED LOOSE ON LIVE DOWNLINK DATA -- NOMINAL, A       
001600*          SLIGHTLY WARM READING, A LOW-BATTERY (YELLOW), A HOT   
001700*          INSTRUMENT (RED), AND BOTH BREACHED AT ONCE.  EACH     
001800*          FRAME IS PACKED, CRC'D, AND WRITTEN AS 40 LOWER-CASE   
001900*          HEX CHARACTERS, THEN FED BACK THROUGH TLMPARSE AND     
002000*          HLTHRULE SO THE SYSOUT PROVES THE ROUND TRIP MATCHES   
002100*          THE EXPECTED ALERT COLUMN BELOW.                       
002200*                                                                 
002300*----------------------------------------------------------------*
002400* CHANGE LOG                                                    * 
002500*----------------------------------------------------------------*
002600* 08/09/91 JS  0000  ORIGINAL CODING, FIVE SCENARIOS PER THE     *
002700*              GROUND STATION ACCEPTANCE TEST PLAN.              *
002800* 06/30/98 AK  0231  Y2K READINESS REVIEW -- SCENARIO TIMESTAMPS *
002900*              ARE FIXED CONSTANTS, NOT SYSTEM DATE; NO CHANGE   *
003000*              REQUIRED, SIGNED OFF.                             *
003100* 02/11/02 MM  0314  HEX OUTPUT NOW FORCED LOWER CASE -- THE     *
003200*              GROUND STATION VENDOR'S REPLAY TOOL REJECTED THE  *
003300*              UPPER-CASE FRAMES THE FIRST CUT OF THIS PROGRAM   *
003400*              WAS EMITTING.                                     *
003500******************************************************************
003600                                                                  
003700 ENVIRONMENT DIVISION.                                            
003800 CONFIGURATION SECTION.                                           
003900 SOURCE-COMPUTER. IBM-390.                                        
004000 OBJECT-COMPUTER. IBM-390.                                        
004100 SPECIAL-NAMES.                                                   
004200     C01 IS NEXT-PAGE.                                            
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT SYSOUT                                                
004600     ASSIGN TO UT-S-SYSOUT                                        
004700       ORGANIZATION IS SEQUENTIAL.                                
004800                                                                  
004900     SELECT PKTOUT-FILE                                           
005000     ASSIGN TO UT-S-PKTOUT                                        
005100       ACCESS MODE IS SEQUENTIAL                                  
005200       FILE STATUS IS OFCODE.                                     
005300                                                                  
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600 FD  SYSOUT                                                       
005700     RECORDING MODE IS F                                          
005800     LABEL RECORDS ARE STANDARD                                   
005900     RECORD CONTAINS 120 CHARACTERS                               
006000     BLOCK CONTAINS 0 RECORDS                                     
006100     DATA RECORD IS SYSOUT-REC.                                   
006200 01  SYSOUT-REC  PIC X(120).                                      
006300                                                                  
006400****** ONE 40-CHARACTER LOWER-CASE HEX FRAME PER SCENARIO, ONE    
006500****** SCENARIO PER RECORD -- FED BACK INTO TLMINGST'S INPUT      
006600****** DECK UNCHANGED WHEN A RELEASE NEEDS RE-PROVING.            
006700 FD  PKTOUT-FILE                                                  
006800     RECORDING MODE IS F                                          
006900     LABEL RECORDS ARE STANDARD                                   
007000     RECORD CONTAINS 40 CHARACTERS                                
007100     BLOCK CONTAINS 0 RECORDS                                     
007200     DATA RECORD IS PKTOUT-REC.                                   
007300 01  PKTOUT-REC  PIC X(40).                                       
007400                                                                  
007500 WORKING-STORAGE SECTION.                                         
007600                                                                  
007700 01  FILE-STATUS-CODES.                                           
007800     05  OFCODE                  PIC X(2).                        
007900         88 CODE-WRITE    VALUE SPACES.                           
008000     05  FILLER                  PIC X(01) VALUE SPACE.           
008100                                                                  
008200 01  MISC-FIELDS.                                                 
008300     05  PARA-NAME            PIC X(32).                          
008400     05  SCENARIO-SUB         PIC 9(01) COMP.                     
008500     05  BYTE-SUB             PIC 9(03) COMP.                     
008600     05  CRC-BYTE-COUNT       PIC 9(03) COMP.                     
008700     05  CRC-RESULT           PIC 9(05) COMP.                     
008800     05  WS-REM-1             PIC 9(10) COMP.                     
008900     05  WS-REM-2             PIC 9(10) COMP.                     
009000     05  WS-HI-NIBBLE         PIC 9(02) COMP.                     
009100     05  WS-LO-NIBBLE         PIC 9(02) COMP.                     
009200     05  FILLER               PIC X(01) VALUE SPACE.              
009300                                                                  
009400 01  COUNTERS-AND-ACCUMULATORS.                                   
009500     05  FRAMES-BUILT         PIC S9(07) COMP.                    
009600     05  MISMATCH-COUNT       PIC S9(07) COMP.                    
009700     05  FILLER               PIC X(01) VALUE SPACE.              
009800                                                                  
009900*--------------------------------------------------------------*  
010000*    THE FIVE ACCEPTANCE SCENARIOS, LOADED THE OLD STACKED-    *  
010100*    FILLER WAY SO EACH ROW READS AS ONE PLAIN DIGIT STRING --  * 
010200*    SATELLITE-ID(5) BATTERY-MV(5) BATTERY-C(3) MSI-C(3)        * 
010300*    SSR-MB(5) TIMESTAMP(10) EXPECTED-ALERT(6).                 * 
010400*--------------------------------------------------------------*  
010500 01  WS-SCENARIO-LOAD.                                            
010600     05  FILLER  PIC X(37) VALUE                                  
010700         "0010113800022028005121700000001NONE  ".                 
010800     05  FILLER  PIC X(37) VALUE                                  
010900         "0010213200026038010241700000002NONE  ".                 
011000     05  FILLER  PIC X(37) VALUE                                  
011100         "0010311500024035020481700000003YELLOW".                 
011200     05  FILLER  PIC X(37) VALUE                                  
011300         "0010413400030045030721700000004RED   ".                 
011400     05  FILLER  PIC X(37) VALUE                                  
011500         "0010510800018052040961700000005BOTH  ".                 
011600                                                                  
011700 01  WS-SCENARIO-TABLE REDEFINES WS-SCENARIO-LOAD.                
011800     05  SCENARIO-ENTRY OCCURS 5 TIMES.                           
011900         10  SCEN-SATELLITE-ID    PIC 9(05).                      
012000         10  SCEN-BATTERY-VOLTAGE PIC 9(05).                      
012100         10  SCEN-BATTERY-TEMP    PIC 9(03).                      
012200         10  SCEN-MSI-TEMP        PIC 9(03).                      
012300         10  SCEN-SSR-USED        PIC 9(05).                      
012400         10  SCEN-TIMESTAMP       PIC 9(10).                      
012500         10  SCEN-EXPECTED-ALERT  PIC X(06).                      
012600                                                                  
012700 COPY TLMFRM.                                                     
012800 COPY TLMREC.                                                     
012900 COPY TLMALT.                                                     
013000                                                                  
013100 01  WS-PARSE-RESULT.                                             
013200     05  WS-ACCEPTED              PIC 9(01) COMP.                 
013300     05  WS-REJECT-REASON-CODE    PIC 9(02) COMP.                 
013400     05  WS-REJECT-REASON-TEXT    PIC X(40).                      
013500     05  WS-PAYLOAD-LENGTH        PIC 9(03) COMP.                 
013600     05  FILLER                   PIC X(01) VALUE SPACE.          
013700                                                                  
013800 01  WS-HOUSEKEEPING-REC.                                         
013900     05  WS-HK-SATELLITE-ID       PIC 9(05).                      
014000     05  WS-HK-TIMESTAMP          PIC 9(10).                      
014100     05  WS-HK-BATTERY-VOLTAGE    PIC 9(05).                      
014200     05  WS-HK-BATTERY-TEMP       PIC S9(03).                     
014300     05  WS-HK-MSI-TEMPERATURE    PIC 9(03).                      
014400     05  FILLER                   PIC X(01) VALUE SPACE.          
014500                                                                  
014600 01  WS-ALERT-COUNT               PIC 9(01) COMP.                 
014700 01  WS-ALERT-TABLE.                                              
014800     05  WS-ALERT-ENTRY OCCURS 2 TIMES.                           
014900         10  WS-ALT-LEVEL         PIC X(06).                      
015000         10  FILLER               PIC X(94).                      
015100                                                                  
015200 01  WS-ACTUAL-ALERT-TEXT         PIC X(06).                      
015300 01  WS-SCENARIO-NBR-O            PIC 9.                          
015400 77  WS-SELF-CHECK-LEN            PIC 9(03) COMP VALUE 40.        
015500                                                                  
015600 COPY ABENDREC.                                                   
015700                                                                  
015800 PROCEDURE DIVISION.                                              
015900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
016000     PERFORM 100-MAINLINE THRU 100-EXIT                           
016100             VARYING SCENARIO-SUB FROM 1 BY 1 UNTIL               
016200             SCENARIO-SUB > 5.                                    
016300     PERFORM 900-CLEANUP THRU 900-EXIT.                           
016400     MOVE ZERO TO RETURN-CODE.                                    
016500     GOBACK.                                                      
016600                                                                  
016700 000-HOUSEKEEPING.                                                
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
016900     DISPLAY "HOUSEKEEPING".                                      
017000     OPEN OUTPUT PKTOUT-FILE, SYSOUT.                             
017100     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        
017200 000-EXIT.                                                        
017300     EXIT.                                                        
017400                                                                  
017500 100-MAINLINE.                                                    
017600     MOVE "100-MAINLINE" TO PARA-NAME.                            
017700     PERFORM 200-PACK-FRAME THRU 200-EXIT.                        
017800     PERFORM 300-COMPUTE-AND-APPEND-CRC THRU 300-EXIT.            
017900     PERFORM 400-ENCODE-AND-WRITE THRU 400-EXIT.                  
018000     PERFORM 500-SELF-CHECK THRU 500-EXIT.                        
018100     ADD 1 TO FRAMES-BUILT.                                       
018200 100-EXIT.                                                        
018300     EXIT.                                                        
018400                                                                  
018500 200-PACK-FRAME.                                                  
018600*    BYTES 1-2 SYNC X'1ACF', BYTE 3 LENGTH (FIXED 20 FOR A        
018700*    HOUSEKEEPING FRAME), BYTE 4 TYPE X'10', BYTES 5-6            
018800*    SATELLITE-ID, BYTES 7-10 TIMESTAMP, BYTES 11-18 PAYLOAD.     
018900     MOVE "200-PACK-FRAME" TO PARA-NAME.                          
019000     MOVE 26  TO FRAME-BYTE(1).                                   
019100     MOVE 207 TO FRAME-BYTE(2).                                   
019200     MOVE 20  TO FRAME-BYTE(3).                                   
019300     MOVE 16  TO FRAME-BYTE(4).                                   
019400                                                                  
019500     DIVIDE SCEN-SATELLITE-ID(SCENARIO-SUB) BY 256                
019600            GIVING FRAME-BYTE(5) REMAINDER FRAME-BYTE(6).         
019700                                                                  
019800*    TIMESTAMP IS A 32-BIT UNSIGNED VALUE -- SPLIT FOUR BYTES     
019900*    BIG-ENDIAN BY SUCCESSIVE DIVIDE, HIGH ORDER BYTE FIRST.      
020000     DIVIDE SCEN-TIMESTAMP(SCENARIO-SUB) BY 16777216              
020100            GIVING FRAME-BYTE(7) REMAINDER WS-REM-1.              
020200     DIVIDE WS-REM-1 BY 65536                                     
020300            GIVING FRAME-BYTE(8) REMAINDER WS-REM-2.              
020400     DIVIDE WS-REM-2 BY 256                                       
020500            GIVING FRAME-BYTE(9) REMAINDER FRAME-BYTE(10).        
020600                                                                  
020700     DIVIDE SCEN-BATTERY-VOLTAGE(SCENARIO-SUB) BY 256             
020800            GIVING FRAME-BYTE(11) REMAINDER FRAME-BYTE(12).       
020900                                                                  
021000     MOVE SCEN-BATTERY-TEMP(SCENARIO-SUB) TO FRAME-BYTE(13).      
021100     MOVE SCEN-MSI-TEMP(SCENARIO-SUB)     TO FRAME-BYTE(14).      
021200                                                                  
021300     DIVIDE SCEN-SSR-USED(SCENARIO-SUB) BY 16777216               
021400            GIVING FRAME-BYTE(15) REMAINDER WS-REM-1.             
021500     DIVIDE WS-REM-1 BY 65536                                     
021600            GIVING FRAME-BYTE(16) REMAINDER WS-REM-2.             
021700     DIVIDE WS-REM-2 BY 256                                       
021800            GIVING FRAME-BYTE(17) REMAINDER FRAME-BYTE(18).       
021900 200-EXIT.                                                        
022000     EXIT.                                                        
022100                                                                  
022200 300-COMPUTE-AND-APPEND-CRC.                                      
022300*    CRC-16 RUNS OVER THE FIRST 18 BYTES; THE RESULT IS SPLIT     
022400*    BACK INTO TWO BYTES AND APPENDED AS BYTES 19-20.             
022500     MOVE "300-COMPUTE-AND-APPEND-CRC" TO PARA-NAME.              
022600     MOVE 18 TO CRC-BYTE-COUNT.                                   
022700     CALL "CRC16CLC" USING WS-FRAME-BYTE-TABLE, CRC-BYTE-COUNT,   
022800                            CRC-RESULT.                           
022900     DIVIDE CRC-RESULT BY 256                                     
023000            GIVING FRAME-BYTE(19) REMAINDER FRAME-BYTE(20).       
023100 300-EXIT.                                                        
023200     EXIT.                                                        
023300                                                                  
023400 400-ENCODE-AND-WRITE.                                            
023500     MOVE "400-ENCODE-AND-WRITE" TO PARA-NAME.                    
023600     MOVE SPACES TO PKTOUT-REC.                                   
023700     PERFORM 420-ENCODE-ONE-BYTE THRU 420-EXIT                    
023800             VARYING BYTE-SUB FROM 1 BY 1 UNTIL BYTE-SUB > 20.    
023900     WRITE PKTOUT-REC.                                            
024000 400-EXIT.                                                        
024100     EXIT.                                                        
024200                                                                  
024300 420-ENCODE-ONE-BYTE.                                             
024400     DIVIDE FRAME-BYTE(BYTE-SUB) BY 16                            
024500            GIVING WS-HI-NIBBLE REMAINDER WS-LO-NIBBLE.           
024600     MOVE HEX-ENCODE-DIGIT(WS-HI-NIBBLE + 1) TO                   
024700          PKTOUT-REC((BYTE-SUB - 1) * 2 + 1:1).                   
024800     MOVE HEX-ENCODE-DIGIT(WS-LO-NIBBLE + 1) TO                   
024900          PKTOUT-REC((BYTE-SUB - 1) * 2 + 2:1).                   
025000 420-EXIT.                                                        
025100     EXIT.                                                        
025200                                                                  
025300 500-SELF-CHECK.                                                  
025400*    FEEDS THE FRAME JUST BUILT BACK THROUGH TLMPARSE AND         
025500*    HLTHRULE AND COMPARES THE ALERTS RAISED AGAINST THE          
025600*    EXPECTED COLUMN -- A MISMATCH IS A BUG IN EITHER PROGRAM,    
025700*    NOT IN THE TEST DATA, SINCE THE FRAME WAS BUILT BY HAND.     
025800     MOVE "500-SELF-CHECK" TO PARA-NAME.                          
025900     CALL "TLMPARSE" USING PKTOUT-REC, WS-SELF-CHECK-LEN,         
026000                            WS-PARSE-RESULT,                      
026100                            TELEMETRY-MASTER-REC.                 
026200                                                                  
026300     MOVE "NONE  " TO WS-ACTUAL-ALERT-TEXT.                       
026400     MOVE ZERO TO WS-ALERT-COUNT.                                 
026500                                                                  
026600     IF WS-ACCEPTED = 1 AND TLM-IS-HOUSEKEEPING                   
026700         MOVE TLM-SATELLITE-ID    TO WS-HK-SATELLITE-ID           
026800         MOVE TLM-TIMESTAMP       TO WS-HK-TIMESTAMP              
026900         MOVE TLM-BATTERY-VOLTAGE TO WS-HK-BATTERY-VOLTAGE        
027000         MOVE TLM-BATTERY-TEMP    TO WS-HK-BATTERY-TEMP           
027100         MOVE TLM-MSI-TEMPERATURE TO WS-HK-MSI-TEMPERATURE        
027200         CALL "HLTHRULE" USING WS-HOUSEKEEPING-REC,               
027300                                WS-ALERT-COUNT, WS-ALERT-TABLE    
027400         PERFORM 520-BUILD-ACTUAL-TEXT THRU 520-EXIT.             
027500                                                                  
027600     MOVE SCENARIO-SUB TO WS-SCENARIO-NBR-O.                      
027700     IF WS-ACTUAL-ALERT-TEXT = SCEN-EXPECTED-ALERT(SCENARIO-SUB)  
027800         STRING "SCENARIO " DELIMITED BY SIZE                     
027900                WS-SCENARIO-NBR-O DELIMITED BY SIZE               
028000                " OK -- ALERT " DELIMITED BY SIZE                 
028100                WS-ACTUAL-ALERT-TEXT DELIMITED BY SIZE            
028200                INTO SYSOUT-REC                                   
028300         WRITE SYSOUT-REC                                         
028400     ELSE                                                         
028500         ADD 1 TO MISMATCH-COUNT                                  
028600         STRING "SCENARIO " DELIMITED BY SIZE                     
028700                WS-SCENARIO-NBR-O DELIMITED BY SIZE               
028800                " MISMATCH -- EXPECTED " DELIMITED BY SIZE        
028900                SCEN-EXPECTED-ALERT(SCENARIO-SUB)                 
029000                                    DELIMITED BY SIZE             
029100                " GOT " DELIMITED BY SIZE                         
029200                WS-ACTUAL-ALERT-TEXT DELIMITED BY SIZE            
029300                INTO SYSOUT-REC                                   
029400         WRITE SYSOUT-REC.                                        
029500 500-EXIT.                                                        
029600     EXIT.                                                        
029700                                                                  
029800 520-BUILD-ACTUAL-TEXT.                                           
029900     IF WS-ALERT-COUNT = 0                                        
030000         MOVE "NONE  " TO WS-ACTUAL-ALERT-TEXT                    
030100     ELSE                                                         
030200     IF WS-ALERT-COUNT = 1                                        
030300         MOVE WS-ALT-LEVEL(1) TO WS-ACTUAL-ALERT-TEXT             
030400     ELSE                                                         
030500         MOVE "BOTH  " TO WS-ACTUAL-ALERT-TEXT.                   
030600 520-EXIT.                                                        
030700     EXIT.                                                        
030800                                                                  
030900 700-CLOSE-FILES.                                                 
031000     MOVE "700-CLOSE-FILES" TO PARA-NAME.                         
031100     CLOSE PKTOUT-FILE, SYSOUT.                                   
031200 700-EXIT.                                                        
031300     EXIT.                                                        
031400                                                                  
031500 900-CLEANUP.                                                     
031600     MOVE "900-CLEANUP" TO PARA-NAME.                             
031700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       
031800     DISPLAY "** FRAMES BUILT **".                                
031900     DISPLAY FRAMES-BUILT.                                        
032000     DISPLAY "** SCENARIO MISMATCHES **".                         
032100     DISPLAY MISMATCH-COUNT.                                      
032200     IF MISMATCH-COUNT NOT = ZERO                                 
032300         DISPLAY "*** PKTBUILD SELF-CHECK FAILED ***" UPON CONSOLE
032400         MOVE "** PKTBUILD SELF-CHECK MISMATCH" TO ABEND-REASON   
032500         GO TO 1000-ABEND-RTN.                                    
032600     DISPLAY "******** NORMAL END OF JOB PKTBUILD ********".      
032700 900-EXIT.                                                        
032800     EXIT.                                                        
032900                                                                  
033000 1000-ABEND-RTN.                                                  
033100     WRITE SYSOUT-REC FROM ABEND-REC.                             
033200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       
033300     DISPLAY "*** ABNORMAL END OF JOB-PKTBUILD ***" UPON CONSOLE. 
033400     DIVIDE ZERO-VAL INTO ONE-VAL.                                
