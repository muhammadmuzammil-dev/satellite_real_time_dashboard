000100******************************************************************
000200*    ABENDREC  --  SYSOUT DUMP LINE FOR ABNORMAL/DIAGNOSTIC       
000300*    CONDITIONS RAISED BY THE TELEMETRY BATCH SUITE.              
000400*    WRITTEN FROM WHATEVER PROGRAM HITS AN UNRECOVERABLE          
000500*    CONDITION (BAD TRAILER COUNT, FATAL DECODE ERROR, ETC).      
000600******************************************************************
000700 01  ABEND-REC.                                                   
000800     05  ABEND-TAG           PIC X(10) VALUE "*** ABEND ".        
000900     05  FILLER              PIC X(01) VALUE SPACE.               
001000     05  ABEND-REASON        PIC X(60) VALUE SPACES.              
001100     05  FILLER              PIC X(01) VALUE SPACE.               
001200     05  EXPECTED-VAL        PIC S9(09) VALUE ZERO.               
001300     05  FILLER              PIC X(01) VALUE SPACE.               
001400     05  ACTUAL-VAL          PIC S9(09) VALUE ZERO.               
001500     05  FILLER              PIC X(37) VALUE SPACES.              
001600                                                                  
001700*    FORCES A DIVIDE-BY-ZERO SO THE REGION DUMPS WITH A U0000C    
001800*    ABEND AND THE ABEND-REC LINE ABOVE IS STILL IN THE SYSOUT.   
001900 77  ZERO-VAL                PIC 9(01) VALUE ZERO.                
002000 77  ONE-VAL                 PIC 9(01) VALUE 1.                   
