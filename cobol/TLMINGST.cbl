000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  TLMINGST.                                           
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 04/02/91.                                          
000700 DATE-COMPILED. 04/02/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          THIS PROGRAM EDITS A FILE OF RAW HEX TELEMETRY FRAMES  
001400*          RECEIVED FROM THE GROUND-STATION DOWNLINK FEED.        
001500*                                                                 
001600*          IT CONTAINS ONE RECORD FOR EVERY FRAME THE GROUND      
001700*          STATION FORWARDED DURING THE COLLECTION WINDOW.        
001800*                                                                 
001900*          EACH FRAME IS PARSED AND VALIDATED BY TLMPARSE; A      
002000*          MALFORMED FRAME IS COUNTED AND LOGGED BUT NEVER HALTS  
002100*          THE RUN.  ACCEPTED HOUSEKEEPING FRAMES ARE WRITTEN TO  
002200*          THE TELEMETRY MASTER, RUN THROUGH HLTHRULE, AND ANY    
002300*          ALERT THAT SURVIVES THE DUPLICATE CHECK IS WRITTEN TO  
002400*          THE ALERT FILE.  PAYLOAD-DATA FRAMES ARE COUNTED ONLY. 
002500*                                                                 
002600******************************************************************
002700                                                                  
002800         INPUT FILE              -   DDS0001.TLMIN                
002900                                                                  
003000         OUTPUT FILE PRODUCED    -   DDS0001.TLMMSTR              
003100                                                                  
003200         OUTPUT FILE PRODUCED    -   DDS0001.TLMALTF              
003300                                                                  
003400         OUTPUT ERROR FILE       -   DDS0001.TLMERR               
003500                                                                  
003600         DUMP FILE               -   SYSOUT                       
003700                                                                  
003800*----------------------------------------------------------------*
003900* CHANGE LOG                                                    * 
004000*----------------------------------------------------------------*
004100* 04/02/91 JS  0000  ORIGINAL CODING.                            *
004200* 11/02/92 TGD 0082  DUPLICATE-ALERT TABLE RAISED FROM 500 TO    *
004300*              2000 ENTRIES -- A FULL 24-HOUR SEED RUN ON BOTH   *
004400*              SATELLITES WAS OVERRUNNING THE OLD TABLE SIZE.    *
004500* 06/30/98 AK  0231  Y2K READINESS REVIEW -- TIMESTAMP IS A      *
004600*              RAW UNIX EPOCH VALUE, NOT A CALENDAR DATE FIELD,  *
004700*              NO CHANGE REQUIRED, SIGNED OFF.                   *
004800* 02/11/02 MM  0315  END-OF-RUN SUMMARY NOW BREAKS OUT REJECTS   *
004900*              BY REASON CODE -- OPS WANTED THE DASHBOARD FED    *
005000*              FROM THE JOB LOG INSTEAD OF RE-SCANNING TLMERR.   *
005100******************************************************************
005200                                                                  
005300 ENVIRONMENT DIVISION.                                            
005400 CONFIGURATION SECTION.                                           
005500 SOURCE-COMPUTER. IBM-390.                                        
005600 OBJECT-COMPUTER. IBM-390.                                        
005700 SPECIAL-NAMES.                                                   
005800     C01 IS NEXT-PAGE.                                            
005900 INPUT-OUTPUT SECTION.                                            
006000 FILE-CONTROL.                                                    
006100     SELECT SYSOUT                                                
006200     ASSIGN TO UT-S-SYSOUT                                        
006300       ORGANIZATION IS SEQUENTIAL.                                
006400                                                                  
006500     SELECT TLMIN                                                 
006600     ASSIGN TO UT-S-TLMIN                                         
006700       ACCESS MODE IS SEQUENTIAL                                  
006800       FILE STATUS IS OFCODE.                                     
006900                                                                  
007000     SELECT TLMMSTR                                               
007100     ASSIGN TO UT-S-TLMMSTR                                       
007200       ACCESS MODE IS SEQUENTIAL                                  
007300       FILE STATUS IS OFCODE.                                     
007400                                                                  
007500     SELECT TLMALTF                                               
007600     ASSIGN TO UT-S-TLMALTF                                       
007700       ACCESS MODE IS SEQUENTIAL                                  
007800       FILE STATUS IS OFCODE.                                     
007900                                                                  
008000     SELECT TLMERR                                                
008100     ASSIGN TO UT-S-TLMERR                                        
008200       ACCESS MODE IS SEQUENTIAL                                  
008300       FILE STATUS IS OFCODE.                                     
008400                                                                  
008500 DATA DIVISION.                                                   
008600 FILE SECTION.                                                    
008700 FD  SYSOUT                                                       
008800     RECORDING MODE IS F                                          
008900     LABEL RECORDS ARE STANDARD                                   
009000     RECORD CONTAINS 130 CHARACTERS                               
009100     BLOCK CONTAINS 0 RECORDS                                     
009200     DATA RECORD IS SYSOUT-REC.                                   
009300 01  SYSOUT-REC  PIC X(130).                                      
009400                                                                  
009500****** THIS FILE IS PASSED IN FROM THE GROUND-STATION DOWNLINK    
009600****** FEED -- ONE HEX-CHARACTER FRAME PER RECORD, UP TO A        
009700****** 255-BYTE PAYLOAD-DATA FRAME (510 HEX CHARACTERS).          
009800 FD  TLMIN                                                        
009900     RECORDING MODE IS F                                          
010000     LABEL RECORDS ARE STANDARD                                   
010100     RECORD CONTAINS 510 CHARACTERS                               
010200     BLOCK CONTAINS 0 RECORDS                                     
010300     DATA RECORD IS TLMIN-REC.                                    
010400 01  TLMIN-REC                PIC X(510).                         
010500                                                                  
010600****** ONE ENTRY PER ACCEPTED HOUSEKEEPING FRAME -- READ BACK     
010700****** BY TLMSTAT AND TLMQRY.                                     
010800 FD  TLMMSTR                                                      
010900     RECORDING MODE IS F                                          
011000     LABEL RECORDS ARE STANDARD                                   
011100     RECORD CONTAINS 95 CHARACTERS                                
011200     BLOCK CONTAINS 0 RECORDS                                     
011300     DATA RECORD IS TLMMSTR-REC.                                  
011400 01  TLMMSTR-REC              PIC X(95).                          
011500                                                                  
011600****** ONE ENTRY PER ALERT THAT SURVIVES THE DUPLICATE CHECK.     
011700 FD  TLMALTF                                                      
011800     RECORDING MODE IS F                                          
011900     LABEL RECORDS ARE STANDARD                                   
012000     RECORD CONTAINS 130 CHARACTERS                               
012100     BLOCK CONTAINS 0 RECORDS                                     
012200     DATA RECORD IS TLMALTF-REC.                                  
012300 01  TLMALTF-REC              PIC X(130).                         
012400                                                                  
012500****** ONE LINE PER REJECTED FRAME -- FRAME ORDINAL AND REJECT    
012600****** REASON.  OPS SCANS THIS FILE WHEN THE REJECT-RATE          
012700****** DASHBOARD SHOWS A SPIKE.                                   
012800 FD  TLMERR                                                       
012900     RECORDING MODE IS F                                          
013000     LABEL RECORDS ARE STANDARD                                   
013100     RECORD CONTAINS 60 CHARACTERS                                
013200     BLOCK CONTAINS 0 RECORDS                                     
013300     DATA RECORD IS TLMERR-REC.                                   
013400 01  TLMERR-REC               PIC X(60).                          
013500                                                                  
013600 WORKING-STORAGE SECTION.                                         
013700                                                                  
013800 01  FILE-STATUS-CODES.                                           
013900     05  OFCODE                  PIC X(2).                        
014000         88 CODE-WRITE    VALUE SPACES.                           
014100     05  FILLER                  PIC X(01) VALUE SPACE.           
014200                                                                  
014300 01  FLAGS-AND-SWITCHES.                                          
014400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".             
014500         88 NO-MORE-DATA VALUE "N".                               
014600     05 WS-DUPLICATE-SW          PIC X(01) VALUE SPACE.           
014700         88 DUPLICATE-ALERT  VALUE "Y".                           
014800         88 NOT-DUPLICATE    VALUE SPACE.                         
014900     05 FILLER                   PIC X(01) VALUE SPACE.           
015000                                                                  
015100 01  MISC-FIELDS.                                                 
015200     05  PARA-NAME            PIC X(32).                          
015300     05  ALERT-SUB            PIC 9(01) COMP.                     
015400     05  DEDUP-SUB            PIC 9(04) COMP.                     
015500     05  REASON-SUB           PIC 9(02) COMP.                     
015600     05  FILLER               PIC X(01) VALUE SPACE.              
015700                                                                  
015800 01  COUNTERS-AND-ACCUMULATORS.                                   
015900     05 FRAMES-READ              PIC 9(07) COMP.                  
016000     05 HOUSEKEEPING-ACCEPTED    PIC 9(07) COMP.                  
016100     05 PAYLOAD-ACCEPTED         PIC 9(07) COMP.                  
016200     05 RECORDS-REJECTED         PIC 9(07) COMP.                  
016300     05 REJECT-REASON-COUNT OCCURS 10 TIMES                       
016400                                  PIC 9(07) COMP.                 
016500     05 ALERTS-RAISED-RED        PIC 9(07) COMP.                  
016600     05 ALERTS-RAISED-YELLOW     PIC 9(07) COMP.                  
016700     05 DUPLICATES-SUPPRESSED    PIC 9(07) COMP.                  
016800     05 FILLER                   PIC X(01) VALUE SPACE.           
016900                                                                  
017000*--------------------------------------------------------------*  
017100*    DUPLICATE-ALERT TABLE -- GROWS FOR THE LIFE OF THE RUN.   *  
017200*    650-CHECK-DUPLICATE-ALERT SCANS ENTRIES 1 THRU            *  
017300*    DEDUP-COUNT BEFORE EVERY ALERT IS WRITTEN; A NEW ALERT     * 
017400*    THAT SURVIVES THE SCAN IS ADDED AS THE NEXT ENTRY.         * 
017500*--------------------------------------------------------------*  
017600 77  DEDUP-COUNT                 PIC 9(04) COMP VALUE ZERO.       
017700 01  WS-DEDUP-TABLE.                                              
017800     05  WS-DEDUP-ENTRY OCCURS 2000 TIMES.                        110292TG
017900         10  DEDUP-ENTRY-SAT-ID    PIC 9(05).                     
018000         10  DEDUP-ENTRY-FIELD     PIC X(16).                     
018100         10  DEDUP-ENTRY-PKT-TS    PIC 9(10).                     
018200*        SAME HIGH/LOW SPLIT AS WS-HK-TIMESTAMP-PARTS -- A        
018300*        RANGE SCAN BY HIGH-ORDER HALF WAS PROTOTYPED BUT         
018400*        NEVER PUT INTO PRODUCTION; THE VIEW STAYED.              
018500         10  DEDUP-ENTRY-PKT-TS-PARTS REDEFINES                   
018600                                  DEDUP-ENTRY-PKT-TS.             
018700             15  DEDUP-PKT-TS-HIGH-ORDER PIC 9(05).               
018800             15  DEDUP-PKT-TS-LOW-ORDER  PIC 9(05).               
018900         10  FILLER                PIC X(01) VALUE SPACE.         
019000                                                                  
019100 COPY TLMREC.                                                     
019200 COPY TLMALT.                                                     
019300                                                                  
019400 01  WS-PARSE-RESULT.                                             
019500     05  WS-ACCEPTED              PIC 9(01) COMP.                 
019600     05  WS-REJECT-REASON-CODE    PIC 9(02) COMP.                 
019700     05  WS-REJECT-REASON-TEXT    PIC X(40).                      
019800     05  WS-PAYLOAD-LENGTH        PIC 9(03) COMP.                 
019900     05  FILLER                   PIC X(01) VALUE SPACE.          
020000                                                                  
020100 01  WS-HOUSEKEEPING-REC.                                         
020200     05  WS-HK-SATELLITE-ID       PIC 9(05).                      
020300     05  WS-HK-TIMESTAMP          PIC 9(10).                      
020400*    SAME HIGH/LOW SPLIT TLMREC CARRIES ON THE MASTER RECORD.     
020500     05  WS-HK-TIMESTAMP-PARTS REDEFINES WS-HK-TIMESTAMP.         
020600         10  WS-HK-TS-HIGH-ORDER  PIC 9(05).                      
020700         10  WS-HK-TS-LOW-ORDER   PIC 9(05).                      
020800     05  WS-HK-BATTERY-VOLTAGE    PIC 9(05).                      
020900     05  WS-HK-BATTERY-TEMP       PIC S9(03).                     
021000     05  WS-HK-MSI-TEMPERATURE    PIC 9(03).                      
021100     05  FILLER                   PIC X(01) VALUE SPACE.          
021200                                                                  
021300 01  WS-ALERT-COUNT               PIC 9(01) COMP.                 
021400 01  WS-ALERT-TABLE.                                              
021500     05  WS-ALERT-ENTRY OCCURS 2 TIMES.                           
021600         10  WS-ALT-LEVEL            PIC X(06).                   
021700         10  WS-ALT-FIELD-NAME       PIC X(16).                   
021800         10  WS-ALT-VALUE            PIC S9(05).                  
021900         10  WS-ALT-MESSAGE          PIC X(70).                   
022000         10  WS-ALT-SATELLITE-ID     PIC 9(05).                   
022100         10  WS-ALT-TIMESTAMP        PIC 9(10).                   
022200         10  WS-ALT-PACKET-TIMESTAMP PIC 9(10).                   
022300         10  FILLER                  PIC X(08).                   
022400                                                                  
022500 01  WS-TLMERR-REC.                                               
022600     05  ERR-FRAME-ORDINAL       PIC 9(07).                       
022700     05  FILLER                  PIC X(01) VALUE SPACE.           
022800     05  ERR-REASON-CODE         PIC 9(02).                       
022900     05  FILLER                  PIC X(01) VALUE SPACE.           
023000     05  ERR-REASON-TEXT         PIC X(40).                       
023100     05  FILLER                  PIC X(09) VALUE SPACES.          
023200                                                                  
023300*    TLMIN-REC IS ALWAYS 510 CHARACTERS WIDE, SHORT FRAMES        
023400*    BLANK-PADDED ON THE RIGHT -- HEXCHEK STRIPS THE PADDING,     
023500*    SO THE FULL RECORD WIDTH IS PASSED, NOT A FRAME LENGTH.      
023600 77  WS-RAW-LEN                  PIC 9(03) COMP VALUE 510.        
023700                                                                  
023800 COPY ABENDREC.                                                   
023900                                                                  
024000 PROCEDURE DIVISION.                                              
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
024200     PERFORM 100-MAINLINE THRU 100-EXIT                           
024300             UNTIL NO-MORE-DATA.                                  
024400     PERFORM 950-END-OF-RUN-SUMMARY THRU 950-EXIT.                
024500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
024600     MOVE +0 TO RETURN-CODE.                                      
024700     GOBACK.                                                      
024800                                                                  
024900 000-HOUSEKEEPING.                                                
025000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
025100     DISPLAY "******** BEGIN JOB TLMINGST ********".              
025200     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DEDUP-TABLE.        
025300     MOVE ZERO TO DEDUP-COUNT.                                    
025400     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
025500     PERFORM 900-READ-TLMIN THRU 900-EXIT.                        
025600 000-EXIT.                                                        
025700     EXIT.                                                        
025800                                                                  
025900 100-MAINLINE.                                                    
026000     MOVE "100-MAINLINE" TO PARA-NAME.                            
026100     PERFORM 300-EDIT-AND-STORE THRU 300-EXIT.                    
026200     PERFORM 900-READ-TLMIN THRU 900-EXIT.                        
026300 100-EXIT.                                                        
026400     EXIT.                                                        
026500                                                                  
026600 300-EDIT-AND-STORE.                                              
026700     MOVE "300-EDIT-AND-STORE" TO PARA-NAME.                      
026800     CALL "TLMPARSE" USING TLMIN-REC, WS-RAW-LEN,                 
026900                            WS-PARSE-RESULT,                      
027000                            TELEMETRY-MASTER-REC.                 
027100                                                                  
027200     IF WS-ACCEPTED = 0                                           
027300        PERFORM 400-LOG-REJECT THRU 400-EXIT                      
027400        GO TO 300-EXIT.                                           
027500                                                                  
027600     IF TLM-IS-HOUSEKEEPING                                       
027700        ADD 1 TO HOUSEKEEPING-ACCEPTED                            
027800        PERFORM 700-WRITE-TLMMSTR THRU 700-EXIT                   
027900        PERFORM 500-HEALTH-CHECK THRU 500-EXIT                    
028000     ELSE                                                         
028100        ADD 1 TO PAYLOAD-ACCEPTED.                                
028200 300-EXIT.                                                        
028300     EXIT.                                                        
028400                                                                  
028500 400-LOG-REJECT.                                                  
028600     MOVE "400-LOG-REJECT" TO PARA-NAME.                          
028700     ADD 1 TO RECORDS-REJECTED.                                   
028800     ADD 1 TO REJECT-REASON-COUNT(WS-REJECT-REASON-CODE).         
028900     MOVE FRAMES-READ          TO ERR-FRAME-ORDINAL.              
029000     MOVE WS-REJECT-REASON-CODE TO ERR-REASON-CODE.               
029100     MOVE WS-REJECT-REASON-TEXT TO ERR-REASON-TEXT.               
029200     PERFORM 720-WRITE-TLMERR THRU 720-EXIT.                      
029300 400-EXIT.                                                        
029400     EXIT.                                                        
029500                                                                  
029600 500-HEALTH-CHECK.                                                
029700     MOVE "500-HEALTH-CHECK" TO PARA-NAME.                        
029800     MOVE TLM-SATELLITE-ID     TO WS-HK-SATELLITE-ID.             
029900     MOVE TLM-TIMESTAMP        TO WS-HK-TIMESTAMP.                
030000     MOVE TLM-BATTERY-VOLTAGE  TO WS-HK-BATTERY-VOLTAGE.          
030100     MOVE TLM-BATTERY-TEMP     TO WS-HK-BATTERY-TEMP.             
030200     MOVE TLM-MSI-TEMPERATURE  TO WS-HK-MSI-TEMPERATURE.          
030300     CALL "HLTHRULE" USING WS-HOUSEKEEPING-REC,                   
030400                            WS-ALERT-COUNT, WS-ALERT-TABLE.       
030500                                                                  
030600     IF WS-ALERT-COUNT > 0                                        
030700        PERFORM 600-STORE-ONE-ALERT THRU 600-EXIT                 
030800                VARYING ALERT-SUB FROM 1 BY 1                     
030900                UNTIL ALERT-SUB > WS-ALERT-COUNT.                 
031000 500-EXIT.                                                        
031100     EXIT.                                                        
031200                                                                  
031300 600-STORE-ONE-ALERT.                                             
031400     MOVE WS-ALT-LEVEL(ALERT-SUB)    TO ALT-LEVEL.                
031500     MOVE WS-ALT-FIELD-NAME(ALERT-SUB) TO ALT-FIELD-NAME.         
031600     MOVE WS-ALT-VALUE(ALERT-SUB)    TO ALT-VALUE.                
031700     MOVE WS-ALT-MESSAGE(ALERT-SUB)  TO ALT-MESSAGE.              
031800     MOVE WS-ALT-SATELLITE-ID(ALERT-SUB) TO ALT-SATELLITE-ID.     
031900     MOVE WS-ALT-TIMESTAMP(ALERT-SUB)    TO ALT-TIMESTAMP.        
032000     MOVE WS-ALT-PACKET-TIMESTAMP(ALERT-SUB)                      
032100                                     TO ALT-PACKET-TIMESTAMP.     
032200                                                                  
032300     PERFORM 650-CHECK-DUPLICATE-ALERT THRU 650-EXIT.             
032400                                                                  
032500     IF DUPLICATE-ALERT                                           
032600        ADD 1 TO DUPLICATES-SUPPRESSED                            
032700     ELSE                                                         
032800        PERFORM 710-WRITE-TLMALTF THRU 710-EXIT                   
032900        IF ALT-IS-RED                                             
033000           ADD 1 TO ALERTS-RAISED-RED                             
033100        ELSE                                                      
033200           ADD 1 TO ALERTS-RAISED-YELLOW.                         
033300 600-EXIT.                                                        
033400     EXIT.                                                        
033500                                                                  
033600 650-CHECK-DUPLICATE-ALERT.                                       
033700*    AN ALERT IS A DUPLICATE WHEN AN EARLIER ENTRY IN THIS RUN    
033800*    CARRIES THE SAME SATELLITE-ID, FIELD-NAME AND PACKET-        
033900*    TIMESTAMP.  IF THE TABLE IS FULL THE RUN IS ABENDED --       
034000*    SEE THE CHANGE LOG ENTRY THAT RAISED THE TABLE TO 2000.      
034100     MOVE "650-CHECK-DUPLICATE-ALERT" TO PARA-NAME.               
034200     MOVE SPACE TO WS-DUPLICATE-SW.                               
034300     MOVE ALT-SATELLITE-ID     TO DEDUP-SATELLITE-ID.             
034400     MOVE ALT-FIELD-NAME       TO DEDUP-FIELD-NAME.               
034500     MOVE ALT-PACKET-TIMESTAMP TO DEDUP-PACKET-TS.                
034600                                                                  
034700     IF DEDUP-COUNT > 0                                           
034800        PERFORM 660-SCAN-DEDUP-TABLE THRU 660-EXIT                
034900                VARYING DEDUP-SUB FROM 1 BY 1                     
035000                UNTIL DEDUP-SUB > DEDUP-COUNT                     
035100                   OR DUPLICATE-ALERT.                            
035200                                                                  
035300     IF NOT DUPLICATE-ALERT                                       
035400        IF DEDUP-COUNT = 2000                                     
035500           MOVE "DUPLICATE-ALERT TABLE FULL" TO ABEND-REASON      
035600           GO TO 1000-ABEND-RTN                                   
035700        ELSE                                                      
035800           ADD 1 TO DEDUP-COUNT                                   
035900           MOVE DEDUP-SATELLITE-ID TO                             
036000                DEDUP-ENTRY-SAT-ID(DEDUP-COUNT)                   
036100           MOVE DEDUP-FIELD-NAME   TO                             
036200                DEDUP-ENTRY-FIELD(DEDUP-COUNT)                    
036300           MOVE DEDUP-PACKET-TS    TO                             
036400                DEDUP-ENTRY-PKT-TS(DEDUP-COUNT).                  
036500 650-EXIT.                                                        
036600     EXIT.                                                        
036700                                                                  
036800 660-SCAN-DEDUP-TABLE.                                            
036900     IF DEDUP-SATELLITE-ID = DEDUP-ENTRY-SAT-ID(DEDUP-SUB)        
037000    AND DEDUP-FIELD-NAME   = DEDUP-ENTRY-FIELD(DEDUP-SUB)         
037100    AND DEDUP-PACKET-TS    = DEDUP-ENTRY-PKT-TS(DEDUP-SUB)        
037200        MOVE "Y" TO WS-DUPLICATE-SW.                              
037300 660-EXIT.                                                        
037400     EXIT.                                                        
037500                                                                  
037600 700-WRITE-TLMMSTR.                                               
037700     MOVE "700-WRITE-TLMMSTR" TO PARA-NAME.                       
037800     WRITE TLMMSTR-REC FROM TELEMETRY-MASTER-REC.                 
037900 700-EXIT.                                                        
038000     EXIT.                                                        
038100                                                                  
038200 710-WRITE-TLMALTF.                                               
038300     MOVE "710-WRITE-TLMALTF" TO PARA-NAME.                       
038400     WRITE TLMALTF-REC FROM TELEMETRY-ALERT-REC.                  
038500 710-EXIT.                                                        
038600     EXIT.                                                        
038700                                                                  
038800 720-WRITE-TLMERR.                                                
038900     MOVE "720-WRITE-TLMERR" TO PARA-NAME.                        
039000     WRITE TLMERR-REC FROM WS-TLMERR-REC.                         
039100 720-EXIT.                                                        
039200     EXIT.                                                        
039300                                                                  
039400 800-OPEN-FILES.                                                  
039500     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
039600     OPEN INPUT TLMIN.                                            
039700     OPEN OUTPUT TLMMSTR, TLMALTF, TLMERR, SYSOUT.                
039800 800-EXIT.                                                        
039900     EXIT.                                                        
040000                                                                  
040100 850-CLOSE-FILES.                                                 
040200     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
040300     CLOSE TLMIN, TLMMSTR, TLMALTF, TLMERR, SYSOUT.               
040400 850-EXIT.                                                        
040500     EXIT.                                                        
040600                                                                  
040700 900-READ-TLMIN.                                                  
040800     MOVE "900-READ-TLMIN" TO PARA-NAME.                          
040900     READ TLMIN                                                   
041000         AT END MOVE "N" TO MORE-DATA-SW                          
041100         GO TO 900-EXIT                                           
041200     END-READ.                                                    
041300     ADD 1 TO FRAMES-READ.                                        
041400 900-EXIT.                                                        
041500     EXIT.                                                        
041600                                                                  
041700 950-END-OF-RUN-SUMMARY.                                          
041800     MOVE "950-END-OF-RUN-SUMMARY" TO PARA-NAME.                  
041900     DISPLAY "** FRAMES READ            **" FRAMES-READ.          
042000     DISPLAY "** HOUSEKEEPING ACCEPTED  **" HOUSEKEEPING-ACCEPTED.
042100     DISPLAY "** PAYLOAD-DATA ACCEPTED  **" PAYLOAD-ACCEPTED.     
042200     DISPLAY "** TOTAL REJECTED         **" RECORDS-REJECTED.     
042300     PERFORM 960-DISPLAY-REASON-COUNT THRU 960-EXIT               
042400             VARYING REASON-SUB FROM 1 BY 1 UNTIL REASON-SUB > 10.
042500     DISPLAY "** ALERTS RAISED - RED    **" ALERTS-RAISED-RED.    
042600     DISPLAY "** ALERTS RAISED - YELLOW **" ALERTS-RAISED-YELLOW. 
042700     DISPLAY "** DUPLICATES SUPPRESSED  **" DUPLICATES-SUPPRESSED.
042800     DISPLAY "******** NORMAL END OF JOB TLMINGST ********".      
042900 950-EXIT.                                                        
043000     EXIT.                                                        
043100                                                                  
043200 960-DISPLAY-REASON-COUNT.                                        021102MM
043300     DISPLAY "** REJECT REASON " REASON-SUB " COUNT **"           
043400             REJECT-REASON-COUNT(REASON-SUB).                     
043500 960-EXIT.                                                        
043600     EXIT.                                                        
043700                                                                  
043800 1000-ABEND-RTN.                                                  
043900     WRITE SYSOUT-REC FROM ABEND-REC.                             
044000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
044100     DISPLAY "*** ABNORMAL END OF JOB - TLMINGST ***"             
044200         UPON CONSOLE.                                            
044300     DIVIDE ZERO-VAL INTO ONE-VAL.                                
