000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  TLMSEED.                                            
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 06/03/91.                                          
000700 DATE-COMPILED. 06/03/91.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          MANUFACTURES A SYNTHETIC 24-HOUR HOUSEKEEPING SERIES   
001400*          FOR EACH SATELLITE ON SEEDCARD -- FIVE PHASES ACROSS   
001500*          THE RUN (CHARGING, CRUISE, BATTERY ANOMALY, THERMAL    
001600*          SPIKE, RECOVERY) -- SO THE STATISTICS AND QUERY JOBS   
001700*          HAVE SOMETHING TO RUN AGAINST BEFORE THE GROUND        
001800*          STATION FEED IS LIVE, AND SO OPS HAS A REPEATABLE      
001900*          DEMO DECK FOR TRAINING.                                
002000*                                                                 
002100*          EVERY GENERATED RECORD IS STORED AND RUN THROUGH       
002200*          HLTHRULE EXACTLY LIKE AN INGESTED FRAME -- THIS IS     
002300*          NOT A SEPARATE, SIMPLER PATH THROUGH THE ALERT LOGIC.  
002400*                                                                 
002500*          THE NOISE AND THE 0.75-0.88 / 0.74-0.88 PSEUDO-RANDOM  
002600*          BANDS COME FROM THE SMALL CONGRUENTIAL GENERATOR IN    
002700*          880-NEXT-RANDOM, SEEDED FROM THE SATELLITE-ID ON EACH  
002800*          CARD SO A RERUN OF THE SAME CARD DECK REPRODUCES THE   
002900*          SAME SERIES.  THIS JOB CARRIES NO SORT STEP AND        
003000*          WRITES TLMMSTR/TLMALTF AS A FRESH EXTRACT -- A LATER   
003100*          JOB STEP CONCATENATES IT AHEAD OF OR BEHIND A TLMINGST 
003200*          RUN'S OUTPUT WHEN BOTH ARE WANTED ON THE SAME FILE.    
003300*                                                                 
003400*----------------------------------------------------------------*
003500* CHANGE LOG                                                    * 
003600*----------------------------------------------------------------*
003700* 06/03/91 JS  0000  ORIGINAL CODING.                            *
003800* 11/02/92 TGD 0082  DUPLICATE-ALERT TABLE RAISED FROM 200 TO    *
003900*              1000 ENTRIES TO MATCH TLMINGST'S HEADROOM.        *
004000* 06/30/98 AK  0231  Y2K READINESS REVIEW -- TIMESTAMP IS A      *
004100*              RAW UNIX EPOCH VALUE, NOT A CALENDAR DATE FIELD,  *
004200*              NO CHANGE REQUIRED, SIGNED OFF.                   *
004300* 02/11/02 MM  0315  MSI-TEMPERATURE RANDOM BAND WIDENED TO      *
004400*              0.74-0.88 OF THE RUN TO LINE UP WITH THE THERMAL  *
004500*              SPIKE WINDOW OPS USES IN TRAINING, RATHER THAN    *
004600*              THE NARROWER BAND USED FOR BATTERY VOLTAGE.       *
004700******************************************************************
004800                                                                  
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SOURCE-COMPUTER. IBM-390.                                        
005200 OBJECT-COMPUTER. IBM-390.                                        
005300 SPECIAL-NAMES.                                                   
005400     C01 IS NEXT-PAGE.                                            
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT SYSOUT                                                
005800     ASSIGN TO UT-S-SYSOUT                                        
005900       ORGANIZATION IS SEQUENTIAL.                                
006000                                                                  
006100     SELECT SEEDCARD                                              
006200     ASSIGN TO UT-S-SEEDCARD                                      
006300       ACCESS MODE IS SEQUENTIAL                                  
006400       FILE STATUS IS OFCODE.                                     
006500                                                                  
006600     SELECT TLMMSTR                                               
006700     ASSIGN TO UT-S-TLMMSTR                                       
006800       ACCESS MODE IS SEQUENTIAL                                  
006900       FILE STATUS IS OFCODE.                                     
007000                                                                  
007100     SELECT TLMALTF                                               
007200     ASSIGN TO UT-S-TLMALTF                                       
007300       ACCESS MODE IS SEQUENTIAL                                  
007400       FILE STATUS IS OFCODE.                                     
007500                                                                  
007600 DATA DIVISION.                                                   
007700 FILE SECTION.                                                    
007800 FD  SYSOUT                                                       
007900     RECORDING MODE IS F                                          
008000     LABEL RECORDS ARE STANDARD                                   
008100     RECORD CONTAINS 130 CHARACTERS                               
008200     BLOCK CONTAINS 0 RECORDS                                     
008300     DATA RECORD IS SYSOUT-REC.                                   
008400 01  SYSOUT-REC  PIC X(130).                                      
008500                                                                  
008600****** ONE CARD PER SATELLITE SERIES TO GENERATE -- COUNT AND     
008700****** END-TIMESTAMP ARE REQUIRED ON EVERY CARD, THERE IS NO      
008800****** BUILT-IN DEFAULT OF SATELLITES 1 AND 2 -- THE JOB DECK     
008900****** SUPPLIES WHATEVER SATELLITES THE RUN NEEDS.                
009000 FD  SEEDCARD                                                     
009100     RECORDING MODE IS F                                          
009200     LABEL RECORDS ARE STANDARD                                   
009300     RECORD CONTAINS 80 CHARACTERS                                
009400     BLOCK CONTAINS 0 RECORDS                                     
009500     DATA RECORD IS SEEDCARD-REC.                                 
009600 01  SEEDCARD-REC.                                                
009700     05  SEED-SATELLITE-ID        PIC 9(05).                      
009800     05  FILLER                   PIC X(01).                      
009900     05  SEED-COUNT                PIC 9(05).                     
010000     05  FILLER                   PIC X(01).                      
010100     05  SEED-END-TS               PIC 9(10).                     
010200*    HIGH/LOW SPLIT OF THE END-OF-SERIES EPOCH VALUE -- SAME      
010300*    VIEW AS TLM-TIMESTAMP-PARTS IN TLMREC.                       
010400     05  SEED-END-TS-PARTS REDEFINES SEED-END-TS.                 
010500         10  SEED-END-TS-HIGH-ORDER PIC 9(05).                    
010600         10  SEED-END-TS-LOW-ORDER  PIC 9(05).                    
010700     05  FILLER                   PIC X(58).                      
010800                                                                  
010900****** EXTENDS THE SAME TELEMETRY MASTER TLMINGST WRITES -- READ  
011000****** BACK BY TLMSTAT AND TLMQRY.                                
011100 FD  TLMMSTR                                                      
011200     RECORDING MODE IS F                                          
011300     LABEL RECORDS ARE STANDARD                                   
011400     RECORD CONTAINS 95 CHARACTERS                                
011500     BLOCK CONTAINS 0 RECORDS                                     
011600     DATA RECORD IS TLMMSTR-REC.                                  
011700 01  TLMMSTR-REC              PIC X(95).                          
011800                                                                  
011900****** EXTENDS THE SAME ALERT FILE TLMINGST WRITES.               
012000 FD  TLMALTF                                                      
012100     RECORDING MODE IS F                                          
012200     LABEL RECORDS ARE STANDARD                                   
012300     RECORD CONTAINS 130 CHARACTERS                               
012400     BLOCK CONTAINS 0 RECORDS                                     
012500     DATA RECORD IS TLMALTF-REC.                                  
012600 01  TLMALTF-REC              PIC X(130).                         
012700                                                                  
012800 WORKING-STORAGE SECTION.                                         
012900                                                                  
013000 01  FILE-STATUS-CODES.                                           
013100     05  OFCODE                  PIC X(2).                        
013200         88 CODE-WRITE    VALUE SPACES.                           
013300     05  FILLER                  PIC X(01) VALUE SPACE.           
013400                                                                  
013500 01  FLAGS-AND-SWITCHES.                                          
013600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".             
013700         88 NO-MORE-DATA VALUE "N".                               
013800     05 WS-DUPLICATE-SW          PIC X(01) VALUE SPACE.           
013900         88 DUPLICATE-ALERT  VALUE "Y".                           
014000         88 NOT-DUPLICATE    VALUE SPACE.                         
014100     05 FILLER                   PIC X(01) VALUE SPACE.           
014200                                                                  
014300 01  MISC-FIELDS.                                                 
014400     05  PARA-NAME            PIC X(32).                          
014500     05  ALERT-SUB            PIC 9(01) COMP.                     
014600     05  DEDUP-SUB            PIC 9(04) COMP.                     
014700     05  FILLER               PIC X(01) VALUE SPACE.              
014800                                                                  
014900 01  COUNTERS-AND-ACCUMULATORS.                                   
015000     05 CARDS-READ                PIC 9(05) COMP.                 
015100     05 RECORDS-GENERATED         PIC 9(07) COMP.                 
015200     05 ALERTS-RAISED-RED         PIC 9(07) COMP.                 
015300     05 ALERTS-RAISED-YELLOW      PIC 9(07) COMP.                 
015400     05 DUPLICATES-SUPPRESSED     PIC 9(07) COMP.                 
015500     05 SEED-SUB                  PIC 9(05) COMP.                 
015600     05 WS-SPACING                PIC 9(05) COMP.                 
015700     05 FILLER                    PIC X(01) VALUE SPACE.          
015800                                                                  
015900*--------------------------------------------------------------*  
016000*    DUPLICATE-ALERT TABLE -- SAME SHAPE AND PURPOSE AS THE     * 
016100*    ONE IN TLMINGST, RESET FOR EACH SEEDCARD SINCE A SERIES    * 
016200*    NEVER REPEATS A PACKET-TIMESTAMP WITHIN ITSELF.            * 
016300*--------------------------------------------------------------*  
016400 77  DEDUP-COUNT                 PIC 9(04) COMP VALUE ZERO.       
016500 01  WS-DEDUP-TABLE.                                              
016600     05  WS-DEDUP-ENTRY OCCURS 1000 TIMES.                        110292TG
016700         10  DEDUP-ENTRY-SAT-ID    PIC 9(05).                     
016800         10  DEDUP-ENTRY-FIELD     PIC X(16).                     
016900         10  DEDUP-ENTRY-PKT-TS    PIC 9(10).                     
017000         10  DEDUP-ENTRY-PKT-TS-PARTS REDEFINES                   
017100                                  DEDUP-ENTRY-PKT-TS.             
017200             15  DEDUP-PKT-TS-HIGH-ORDER PIC 9(05).               
017300             15  DEDUP-PKT-TS-LOW-ORDER  PIC 9(05).               
017400         10  FILLER                PIC X(01) VALUE SPACE.         
017500                                                                  
017600*--------------------------------------------------------------*  
017700*    NORMALISED PROGRESS THROUGH THE SERIES (0 AT THE FIRST    *  
017800*    RECORD, 1 AT THE LAST) -- EVERY FORMULA BELOW IS DRIVEN    * 
017900*    OFF THIS ONE VALUE.                                        * 
018000*--------------------------------------------------------------*  
018100 01  WS-T                         PIC S9(1)V9(6) COMP-3.          
018200                                                                  
018300*--------------------------------------------------------------*  
018400*    FIXED-POINT SINE APPROXIMATION -- SEVEN-TERM TAYLOR SERIES * 
018500*    AFTER REDUCING THE ANGLE INTO -PI..+PI.  GOOD ENOUGH FOR   * 
018600*    SHAPING THE BATTERY-TEMP AND MSI-TEMPERATURE WAVEFORMS;    * 
018700*    BIT-EXACT REPRODUCTION OF ANY OTHER GENERATOR WAS NEVER    * 
018800*    THE GOAL, ONLY A REPEATABLE SHAPE.                         * 
018900*--------------------------------------------------------------*  
019000 01  WS-TRIG-WORK.                                                
019100     05  WS-TRIG-ANGLE            PIC S9(3)V9(6) COMP-3.          
019200     05  WS-TRIG-CYCLES           PIC S9(3) COMP.                 
019300     05  WS-TRIG-TWO-PI           PIC S9(1)V9(6) COMP-3           
019400                                  VALUE 6.283185.                 
019500     05  WS-TRIG-PI               PIC S9(1)V9(6) COMP-3           
019600                                  VALUE 3.141593.                 
019700     05  WS-SIN-RESULT            PIC S9(1)V9(6) COMP-3.          
019800     05  FILLER                   PIC X(04) VALUE SPACES.         
019900                                                                  
020000*--------------------------------------------------------------*  
020100*    SMALL CONGRUENTIAL NOISE GENERATOR -- WS-RAND-SEED STARTS  * 
020200*    AT THE SATELLITE-ID EVERY CARD SO A RERUN OF THE SAME      * 
020300*    SEEDCARD DECK REPRODUCES THE SAME SERIES.                  * 
020400*--------------------------------------------------------------*  
020500 01  WS-RANDOM-WORK.                                              
020600     05  WS-RAND-SEED             PIC 9(08) COMP.                 
020700     05  WS-RAND-PRODUCT          PIC 9(09) COMP.                 
020800     05  WS-RAND-QUOT             PIC 9(09) COMP.                 
020900     05  WS-RAND-LOW              PIC S9(05) COMP.                
021000     05  WS-RAND-HIGH             PIC S9(05) COMP.                
021100     05  WS-RAND-SPAN             PIC S9(05) COMP.                
021200     05  WS-RAND-VALUE            PIC S9(05) COMP.                
021300     05  FILLER                   PIC X(04) VALUE SPACES.         
021400                                                                  
021500*--------------------------------------------------------------*  
021600*    WORK FIELDS FOR THE FOUR PER-RECORD FORMULAS -- THE CALC   * 
021700*    FIELDS HOLD THE UN-TRUNCATED DECIMAL RESULT, THE TRUNC     * 
021800*    FIELDS THE INTEGER VALUE AFTER THE MOVE DROPS THE          * 
021900*    FRACTION (NOT ROUNDED -- THE SPEC CALLS FOR TRUNCATION).   * 
022000*--------------------------------------------------------------*  
022100 01  WS-FORMULA-WORK.                                             
022200     05  WS-BV-CALC               PIC S9(5)V9(4) COMP-3.          
022300     05  WS-BV-TRUNC              PIC S9(05) COMP.                
022400     05  WS-BT-CALC               PIC S9(3)V9(4) COMP-3.          
022500     05  WS-BT-TRUNC              PIC S9(05) COMP.                
022600     05  WS-MSI-CALC              PIC S9(3)V9(4) COMP-3.          
022700     05  WS-MSI-TRUNC             PIC S9(05) COMP.                
022800     05  WS-SSR-CALC              PIC S9(5)V9(4) COMP-3.          
022900     05  WS-SSR-TRUNC             PIC S9(05) COMP.                
023000     05  FILLER                   PIC X(04) VALUE SPACES.         
023100                                                                  
023200*--------------------------------------------------------------*  
023300*    SAME HOUSEKEEPING VIEW TLMINGST BUILDS BEFORE CALLING      * 
023400*    HLTHRULE -- A GENERATED RECORD RUNS THROUGH THE IDENTICAL  * 
023500*    RULE MODULE, NOT A SEPARATE COPY OF THE THRESHOLDS.        * 
023600*--------------------------------------------------------------*  
023700 01  WS-HOUSEKEEPING-REC.                                         
023800     05  WS-HK-SATELLITE-ID       PIC 9(05).                      
023900     05  WS-HK-TIMESTAMP          PIC 9(10).                      
024000     05  WS-HK-TIMESTAMP-PARTS REDEFINES WS-HK-TIMESTAMP.         
024100         10  WS-HK-TS-HIGH-ORDER  PIC 9(05).                      
024200         10  WS-HK-TS-LOW-ORDER   PIC 9(05).                      
024300     05  WS-HK-BATTERY-VOLTAGE    PIC 9(05).                      
024400     05  WS-HK-BATTERY-TEMP       PIC S9(03).                     
024500     05  WS-HK-MSI-TEMPERATURE    PIC 9(03).                      
024600     05  FILLER                   PIC X(01) VALUE SPACE.          
024700                                                                  
024800 01  WS-ALERT-COUNT               PIC 9(01) COMP.                 
024900 01  WS-ALERT-TABLE.                                              
025000     05  WS-ALERT-ENTRY OCCURS 2 TIMES.                           
025100         10  WS-ALT-LEVEL            PIC X(06).                   
025200         10  WS-ALT-FIELD-NAME       PIC X(16).                   
025300         10  WS-ALT-VALUE            PIC S9(05).                  
025400         10  WS-ALT-MESSAGE          PIC X(70).                   
025500         10  WS-ALT-SATELLITE-ID     PIC 9(05).                   
025600         10  WS-ALT-TIMESTAMP        PIC 9(10).                   
025700         10  WS-ALT-PACKET-TIMESTAMP PIC 9(10).                   
025800         10  FILLER                  PIC X(08).                   
025900                                                                  
026000 COPY TLMREC.                                                     
026100 COPY TLMALT.                                                     
026200 COPY ABENDREC.                                                   
026300                                                                  
026400 PROCEDURE DIVISION.                                              
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
026600     PERFORM 100-MAINLINE THRU 100-EXIT                           
026700             UNTIL NO-MORE-DATA.                                  
026800     PERFORM 950-END-OF-RUN-SUMMARY THRU 950-EXIT.                
026900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
027000     MOVE +0 TO RETURN-CODE.                                      
027100     GOBACK.                                                      
027200                                                                  
027300 000-HOUSEKEEPING.                                                
027400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
027500     DISPLAY "******** BEGIN JOB TLMSEED ********".               
027600     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        
027700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
027800     PERFORM 900-READ-SEEDCARD THRU 900-EXIT.                     
027900 000-EXIT.                                                        
028000     EXIT.                                                        
028100                                                                  
028200 100-MAINLINE.                                                    
028300     MOVE "100-MAINLINE" TO PARA-NAME.                            
028400     MOVE ZERO TO DEDUP-COUNT.                                    
028500     INITIALIZE WS-DEDUP-TABLE.                                   
028600     MOVE SEED-SATELLITE-ID TO WS-RAND-SEED.                      
028700     COMPUTE WS-SPACING = 86400 / SEED-COUNT.                     
028800     PERFORM 200-GENERATE-SATELLITE-SERIES THRU 200-EXIT          
028900             VARYING SEED-SUB FROM 0 BY 1                         
029000             UNTIL SEED-SUB >= SEED-COUNT.                        
029100     PERFORM 900-READ-SEEDCARD THRU 900-EXIT.                     
029200 100-EXIT.                                                        
029300     EXIT.                                                        
029400                                                                  
029500 200-GENERATE-SATELLITE-SERIES.                                   
029600*    T RUNS 0 AT THE FIRST RECORD TO 1 AT THE LAST; A ONE-RECORD  
029700*    CARD IS TREATED AS T = 0 THROUGHOUT TO AVOID DIVIDING BY     
029800*    SEED-COUNT - 1 = ZERO.                                       
029900     MOVE "200-GENERATE-SATELLITE-SERIES" TO PARA-NAME.           
030000     IF SEED-COUNT = 1                                            
030100        MOVE 0 TO WS-T                                            
030200     ELSE                                                         
030300        COMPUTE WS-T = SEED-SUB / (SEED-COUNT - 1).               
030400                                                                  
030500     COMPUTE TLM-TIMESTAMP =                                      
030600             SEED-END-TS -                                        
030700             ((SEED-COUNT - 1 - SEED-SUB) * WS-SPACING).          
030800                                                                  
030900     MOVE "HOUSEKEEPING"       TO TLM-PACKET-TYPE.                
031000     MOVE SEED-SATELLITE-ID    TO TLM-SATELLITE-ID.               
031100     MOVE "0000000000000000000000000000000000000000"              
031200                               TO TLM-RAW-HEX.                    
031300                                                                  
031400     PERFORM 260-COMPUTE-BATTERY-VOLTAGE THRU 260-EXIT.           
031500     PERFORM 270-COMPUTE-BATTERY-TEMP THRU 270-EXIT.              
031600     PERFORM 280-COMPUTE-MSI-TEMPERATURE THRU 280-EXIT.           
031700     PERFORM 290-COMPUTE-SSR-USED THRU 290-EXIT.                  
031800                                                                  
031900     PERFORM 700-WRITE-TLMMSTR THRU 700-EXIT.                     
032000     ADD 1 TO RECORDS-GENERATED.                                  
032100     PERFORM 500-HEALTH-CHECK THRU 500-EXIT.                      
032200 200-EXIT.                                                        
032300     EXIT.                                                        
032400                                                                  
032500 260-COMPUTE-BATTERY-VOLTAGE.                                     
032600*    FOUR-PHASE CHARGE CURVE -- CHARGING, FLOAT, THE BATTERY-     
032700*    ANOMALY DIP, THEN RECOVERY -- PLUS NOISE, CLAMPED TO THE     
032800*    CELL'S PHYSICAL RANGE.                                       
032900     IF WS-T < 0.30                                               
033000        COMPUTE WS-BV-CALC =                                      
033100                12500 + (1500 * (WS-T / 0.30))                    
033200     ELSE                                                         
033300        IF WS-T < 0.55                                            
033400           MOVE 14000 TO WS-BV-CALC                               
033500        ELSE                                                      
033600           IF WS-T < 0.75                                         
033700              COMPUTE WS-BV-CALC =                                
033800                 14000 - (2900 * ((WS-T - 0.55) / 0.20))          
033900           ELSE                                                   
034000              IF WS-T < 0.88                                      
034100                 MOVE 10800 TO WS-RAND-LOW                        
034200                 MOVE 11800 TO WS-RAND-HIGH                       
034300                 PERFORM 885-RANDOM-IN-RANGE THRU 885-EXIT        
034400                 MOVE WS-RAND-VALUE TO WS-BV-CALC                 
034500              ELSE                                                
034600                 COMPUTE WS-BV-CALC =                             
034700                    11000 + (3000 * ((WS-T - 0.88) / 0.12)).      
034800     MOVE WS-BV-CALC TO WS-BV-TRUNC.                              
034900     MOVE -150 TO WS-RAND-LOW.                                    
035000     MOVE 150  TO WS-RAND-HIGH.                                   
035100     PERFORM 885-RANDOM-IN-RANGE THRU 885-EXIT.                   
035200     ADD WS-RAND-VALUE TO WS-BV-TRUNC.                            
035300     IF WS-BV-TRUNC < 9000                                        
035400        MOVE 9000 TO WS-BV-TRUNC.                                 
035500     IF WS-BV-TRUNC > 15000                                       
035600        MOVE 15000 TO WS-BV-TRUNC.                                
035700     MOVE WS-BV-TRUNC TO TLM-BATTERY-VOLTAGE.                     
035800 260-EXIT.                                                        
035900     EXIT.                                                        
036000                                                                  
036100 270-COMPUTE-BATTERY-TEMP.                                        
036200*    ONE SLOW SINE CYCLE ACROSS THE WHOLE SERIES, CENTRED ON      
036300*    22C, PLUS NOISE, CLAMPED TO THE THERMAL-SPIKE TEST RANGE.    
036400     COMPUTE WS-TRIG-ANGLE = 2 * WS-TRIG-PI * WS-T.               
036500     PERFORM 870-COMPUTE-SIN THRU 870-EXIT.                       
036600     COMPUTE WS-BT-CALC = 22 + (5 * WS-SIN-RESULT).               
036700     MOVE WS-BT-CALC TO WS-BT-TRUNC.                              
036800     MOVE -2 TO WS-RAND-LOW.                                      
036900     MOVE 2  TO WS-RAND-HIGH.                                     
037000     PERFORM 885-RANDOM-IN-RANGE THRU 885-EXIT.                   
037100     ADD WS-RAND-VALUE TO WS-BT-TRUNC.                            
037200     IF WS-BT-TRUNC < 10                                          
037300        MOVE 10 TO WS-BT-TRUNC.                                   
037400     IF WS-BT-TRUNC > 45                                          
037500        MOVE 45 TO WS-BT-TRUNC.                                   
037600     MOVE WS-BT-TRUNC TO TLM-BATTERY-TEMP.                        
037700 270-EXIT.                                                        
037800     EXIT.                                                        
037900                                                                  
038000 280-COMPUTE-MSI-TEMPERATURE.                                     
038100*    THREE SINE CYCLES ACROSS THE SERIES, EXCEPT FOR THE          
038200*    THERMAL-SPIKE WINDOW (0.74-0.88 OF THE RUN) WHERE THE        
038300*    INSTRUMENT READING IS PSEUDO-RANDOM INSTEAD.                 
038400     IF WS-T NOT < 0.74                                           021102MM
038500    AND WS-T NOT > 0.88                                           
038600        MOVE 42 TO WS-RAND-LOW                                    
038700        MOVE 56 TO WS-RAND-HIGH                                   
038800        PERFORM 885-RANDOM-IN-RANGE THRU 885-EXIT                 
038900        MOVE WS-RAND-VALUE TO WS-MSI-TRUNC                        
039000     ELSE                                                         
039100        COMPUTE WS-TRIG-ANGLE = 6 * WS-TRIG-PI * WS-T             
039200        PERFORM 870-COMPUTE-SIN THRU 870-EXIT                     
039300        COMPUTE WS-MSI-CALC = 31 + (6 * WS-SIN-RESULT)            
039400        MOVE WS-MSI-CALC TO WS-MSI-TRUNC.                         
039500     MOVE -2 TO WS-RAND-LOW.                                      
039600     MOVE 2  TO WS-RAND-HIGH.                                     
039700     PERFORM 885-RANDOM-IN-RANGE THRU 885-EXIT.                   
039800     ADD WS-RAND-VALUE TO WS-MSI-TRUNC.                           
039900     IF WS-MSI-TRUNC < 24                                         
040000        MOVE 24 TO WS-MSI-TRUNC.                                  
040100     IF WS-MSI-TRUNC > 38                                         
040200        MOVE 38 TO WS-MSI-TRUNC.                                  
040300     MOVE WS-MSI-TRUNC TO TLM-MSI-TEMPERATURE.                    
040400 280-EXIT.                                                        
040500     EXIT.                                                        
040600                                                                  
040700 290-COMPUTE-SSR-USED.                                            
040800*    STRAIGHT-LINE RECORDER FILL ACROSS THE SERIES PLUS NOISE,    
040900*    CLAMPED TO THE RECORDER'S CAPACITY.                          
041000     COMPUTE WS-SSR-CALC = 512 + (7168 * WS-T).                   
041100     MOVE WS-SSR-CALC TO WS-SSR-TRUNC.                            
041200     MOVE -256 TO WS-RAND-LOW.                                    
041300     MOVE 256  TO WS-RAND-HIGH.                                   
041400     PERFORM 885-RANDOM-IN-RANGE THRU 885-EXIT.                   
041500     ADD WS-RAND-VALUE TO WS-SSR-TRUNC.                           
041600     IF WS-SSR-TRUNC < 256                                        
041700        MOVE 256 TO WS-SSR-TRUNC.                                 
041800     IF WS-SSR-TRUNC > 8192                                       
041900        MOVE 8192 TO WS-SSR-TRUNC.                                
042000     MOVE WS-SSR-TRUNC TO TLM-SSR-USED.                           
042100 290-EXIT.                                                        
042200     EXIT.                                                        
042300                                                                  
042400 500-HEALTH-CHECK.                                                
042500     MOVE "500-HEALTH-CHECK" TO PARA-NAME.                        
042600     MOVE TLM-SATELLITE-ID     TO WS-HK-SATELLITE-ID.             
042700     MOVE TLM-TIMESTAMP        TO WS-HK-TIMESTAMP.                
042800     MOVE TLM-BATTERY-VOLTAGE  TO WS-HK-BATTERY-VOLTAGE.          
042900     MOVE TLM-BATTERY-TEMP     TO WS-HK-BATTERY-TEMP.             
043000     MOVE TLM-MSI-TEMPERATURE  TO WS-HK-MSI-TEMPERATURE.          
043100     CALL "HLTHRULE" USING WS-HOUSEKEEPING-REC,                   
043200                            WS-ALERT-COUNT, WS-ALERT-TABLE.       
043300                                                                  
043400     IF WS-ALERT-COUNT > 0                                        
043500        PERFORM 600-STORE-ONE-ALERT THRU 600-EXIT                 
043600                VARYING ALERT-SUB FROM 1 BY 1                     
043700                UNTIL ALERT-SUB > WS-ALERT-COUNT.                 
043800 500-EXIT.                                                        
043900     EXIT.                                                        
044000                                                                  
044100 600-STORE-ONE-ALERT.                                             
044200     MOVE WS-ALT-LEVEL(ALERT-SUB)    TO ALT-LEVEL.                
044300     MOVE WS-ALT-FIELD-NAME(ALERT-SUB) TO ALT-FIELD-NAME.         
044400     MOVE WS-ALT-VALUE(ALERT-SUB)    TO ALT-VALUE.                
044500     MOVE WS-ALT-MESSAGE(ALERT-SUB)  TO ALT-MESSAGE.              
044600     MOVE WS-ALT-SATELLITE-ID(ALERT-SUB) TO ALT-SATELLITE-ID.     
044700     MOVE WS-ALT-TIMESTAMP(ALERT-SUB)    TO ALT-TIMESTAMP.        
044800     MOVE WS-ALT-PACKET-TIMESTAMP(ALERT-SUB)                      
044900                                     TO ALT-PACKET-TIMESTAMP.     
045000                                                                  
045100     PERFORM 650-CHECK-DUPLICATE-ALERT THRU 650-EXIT.             
045200                                                                  
045300     IF DUPLICATE-ALERT                                           
045400        ADD 1 TO DUPLICATES-SUPPRESSED                            
045500     ELSE                                                         
045600        PERFORM 710-WRITE-TLMALTF THRU 710-EXIT                   
045700        IF ALT-IS-RED                                             
045800           ADD 1 TO ALERTS-RAISED-RED                             
045900        ELSE                                                      
046000           ADD 1 TO ALERTS-RAISED-YELLOW.                         
046100 600-EXIT.                                                        
046200     EXIT.                                                        
046300                                                                  
046400 650-CHECK-DUPLICATE-ALERT.                                       
046500*    SAME DEDUP KEY AS TLMINGST -- SATELLITE-ID, FIELD-NAME AND   
046600*    PACKET-TIMESTAMP.  IF THE TABLE IS FULL THE RUN IS ABENDED.  
046700     MOVE "650-CHECK-DUPLICATE-ALERT" TO PARA-NAME.               
046800     MOVE SPACE TO WS-DUPLICATE-SW.                               
046900     MOVE ALT-SATELLITE-ID     TO DEDUP-SATELLITE-ID.             
047000     MOVE ALT-FIELD-NAME       TO DEDUP-FIELD-NAME.               
047100     MOVE ALT-PACKET-TIMESTAMP TO DEDUP-PACKET-TS.                
047200                                                                  
047300     IF DEDUP-COUNT > 0                                           
047400        PERFORM 660-SCAN-DEDUP-TABLE THRU 660-EXIT                
047500                VARYING DEDUP-SUB FROM 1 BY 1                     
047600                UNTIL DEDUP-SUB > DEDUP-COUNT                     
047700                   OR DUPLICATE-ALERT.                            
047800                                                                  
047900     IF NOT DUPLICATE-ALERT                                       
048000        IF DEDUP-COUNT = 1000                                     
048100           MOVE "DUPLICATE-ALERT TABLE FULL" TO ABEND-REASON      
048200           GO TO 1000-ABEND-RTN                                   
048300        ELSE                                                      
048400           ADD 1 TO DEDUP-COUNT                                   
048500           MOVE DEDUP-SATELLITE-ID TO                             
048600                DEDUP-ENTRY-SAT-ID(DEDUP-COUNT)                   
048700           MOVE DEDUP-FIELD-NAME   TO                             
048800                DEDUP-ENTRY-FIELD(DEDUP-COUNT)                    
048900           MOVE DEDUP-PACKET-TS    TO                             
049000                DEDUP-ENTRY-PKT-TS(DEDUP-COUNT).                  
049100 650-EXIT.                                                        
049200     EXIT.                                                        
049300                                                                  
049400 660-SCAN-DEDUP-TABLE.                                            
049500     IF DEDUP-SATELLITE-ID = DEDUP-ENTRY-SAT-ID(DEDUP-SUB)        
049600    AND DEDUP-FIELD-NAME   = DEDUP-ENTRY-FIELD(DEDUP-SUB)         
049700    AND DEDUP-PACKET-TS    = DEDUP-ENTRY-PKT-TS(DEDUP-SUB)        
049800        MOVE "Y" TO WS-DUPLICATE-SW.                              
049900 660-EXIT.                                                        
050000     EXIT.                                                        
050100                                                                  
050200 700-WRITE-TLMMSTR.                                               
050300     MOVE "700-WRITE-TLMMSTR" TO PARA-NAME.                       
050400     WRITE TLMMSTR-REC FROM TELEMETRY-MASTER-REC.                 
050500 700-EXIT.                                                        
050600     EXIT.                                                        
050700                                                                  
050800 710-WRITE-TLMALTF.                                               
050900     MOVE "710-WRITE-TLMALTF" TO PARA-NAME.                       
051000     WRITE TLMALTF-REC FROM TELEMETRY-ALERT-REC.                  
051100 710-EXIT.                                                        
051200     EXIT.                                                        
051300                                                                  
051400 800-OPEN-FILES.                                                  
051500     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
051600     OPEN INPUT SEEDCARD.                                         
051700     OPEN OUTPUT TLMMSTR, TLMALTF, SYSOUT.                        
051800 800-EXIT.                                                        
051900     EXIT.                                                        
052000                                                                  
052100 850-CLOSE-FILES.                                                 
052200     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
052300     CLOSE SEEDCARD, TLMMSTR, TLMALTF, SYSOUT.                    
052400 850-EXIT.                                                        
052500     EXIT.                                                        
052600                                                                  
052700 870-COMPUTE-SIN.                                                 
052800*    REDUCES WS-TRIG-ANGLE (ALWAYS >= ZERO COMING IN) DOWN TO     
052900*    -PI..+PI BY STRIPPING WHOLE 2-PI CYCLES, THEN APPLIES THE    
053000*    TAYLOR SERIES.                                               
053100     COMPUTE WS-TRIG-CYCLES = WS-TRIG-ANGLE / WS-TRIG-TWO-PI.     
053200     COMPUTE WS-TRIG-ANGLE = WS-TRIG-ANGLE                        
053300             - (WS-TRIG-CYCLES * WS-TRIG-TWO-PI).                 
053400     IF WS-TRIG-ANGLE > WS-TRIG-PI                                
053500        COMPUTE WS-TRIG-ANGLE = WS-TRIG-ANGLE - WS-TRIG-TWO-PI.   
053600     COMPUTE WS-SIN-RESULT ROUNDED =                              
053700             WS-TRIG-ANGLE                                        
053800             - (WS-TRIG-ANGLE ** 3 / 6)                           
053900             + (WS-TRIG-ANGLE ** 5 / 120)                         
054000             - (WS-TRIG-ANGLE ** 7 / 5040).                       
054100 870-EXIT.                                                        
054200     EXIT.                                                        
054300                                                                  
054400 880-NEXT-RANDOM.                                                 
054500*    SMALL LINEAR-CONGRUENTIAL STEP -- MULTIPLIER 97, INCREMENT   
054600*    101, MODULUS 99991 (A PRIME UNDER 100000) -- CHOSEN SO THE   
054700*    INTERMEDIATE PRODUCT NEVER OUTGROWS WS-RAND-PRODUCT'S NINE   
054800*    DIGITS.                                                      
054900     COMPUTE WS-RAND-PRODUCT = (WS-RAND-SEED * 97) + 101.         
055000     DIVIDE WS-RAND-PRODUCT BY 99991                              
055100         GIVING WS-RAND-QUOT                                      
055200         REMAINDER WS-RAND-SEED.                                  
055300 880-EXIT.                                                        
055400     EXIT.                                                        
055500                                                                  
055600 885-RANDOM-IN-RANGE.                                             
055700*    MAPS THE NEXT CONGRUENTIAL VALUE INTO WS-RAND-LOW THRU       
055800*    WS-RAND-HIGH INCLUSIVE.                                      
055900     PERFORM 880-NEXT-RANDOM THRU 880-EXIT.                       
056000     COMPUTE WS-RAND-SPAN = WS-RAND-HIGH - WS-RAND-LOW + 1.       
056100     COMPUTE WS-RAND-VALUE = WS-RAND-LOW +                        
056200             ((WS-RAND-SEED * WS-RAND-SPAN) / 99991).             
056300 885-EXIT.                                                        
056400     EXIT.                                                        
056500                                                                  
056600 900-READ-SEEDCARD.                                               
056700     MOVE "900-READ-SEEDCARD" TO PARA-NAME.                       
056800     READ SEEDCARD                                                
056900         AT END MOVE "N" TO MORE-DATA-SW                          
057000         GO TO 900-EXIT                                           
057100     END-READ.                                                    
057200     ADD 1 TO CARDS-READ.                                         
057300 900-EXIT.                                                        
057400     EXIT.                                                        
057500                                                                  
057600 950-END-OF-RUN-SUMMARY.                                          
057700     MOVE "950-END-OF-RUN-SUMMARY" TO PARA-NAME.                  
057800     DISPLAY "** SEED CARDS READ        **" CARDS-READ.           
057900     DISPLAY "** RECORDS GENERATED      **" RECORDS-GENERATED.    
058000     DISPLAY "** ALERTS RAISED - RED    **" ALERTS-RAISED-RED.    
058100     DISPLAY "** ALERTS RAISED - YELLOW **" ALERTS-RAISED-YELLOW. 
058200     DISPLAY "** DUPLICATES SUPPRESSED  **" DUPLICATES-SUPPRESSED.
058300     DISPLAY "******** NORMAL END OF JOB TLMSEED ********".       
058400 950-EXIT.                                                        
058500     EXIT.                                                        
058600                                                                  
058700 1000-ABEND-RTN.                                                  
058800     WRITE SYSOUT-REC FROM ABEND-REC.                             
058900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
059000     DISPLAY "*** ABNORMAL END OF JOB - TLMSEED ***" UPON CONSOLE.
059100     DIVIDE ZERO-VAL INTO ONE-VAL.                                
