000100******************************************************************
000200*    TLMFRM  --  RAW TELEMETRY FRAME WORKING STORAGE              
000300*    COPIED INTO TLMPARSE (DECODE SIDE) AND PKTBUILD (ENCODE      
000400*    SIDE).  THE FRAME ARRIVES AS AN ASCII HEX STRING; THIS       
000500*    COPYBOOK HOLDS THE UNPACKED BYTE VALUES AND THE HEX-DIGIT    
000600*    LOOKUP TABLE USED TO GET THERE (AND BACK).                   
000700******************************************************************
000800 01  WS-TELEMETRY-FRAME.                                          
000900     05  WS-FRAME-HEX         PIC X(510).                         
001000     05  WS-FRAME-HEX-LEN     PIC 9(03) COMP.                     
001100     05  WS-FRAME-BYTE-LEN    PIC 9(03) COMP.                     
001200     05  FILLER               PIC X(01) VALUE SPACE.              
001300                                                                  
001400*--------------------------------------------------------------*  
001500*    UNPACKED BYTE VALUES, ONE ENTRY PER FRAME BYTE (MAX 255   *  
001600*    BYTES -- A FRAME CANNOT DECLARE MORE, SEE PACKET-LENGTH). *  
001700*--------------------------------------------------------------*  
001800 01  WS-FRAME-BYTE-TABLE.                                         
001900     05  FRAME-BYTE OCCURS 255 TIMES                              
002000                              PIC 9(03) COMP.                     
002100     05  FILLER               PIC X(01) VALUE SPACE.              
002200                                                                  
002300*--------------------------------------------------------------*  
002400*    HEX-CHARACTER TO 4-BIT VALUE TABLE, LOADED BY THE OLD     *  
002500*    "STACKED-FILLER" TRICK (EACH 3-BYTE SLUG IS ONE HEX CHAR  *  
002600*    FOLLOWED BY ITS 2-DIGIT VALUE) AND REDEFINED AS A TABLE   *  
002700*    SO THE LOOKUP PARAGRAPH CAN SEARCH IT BY SUBSCRIPT.       *  
002800*    UPPER AND LOWER CASE A-F BOTH SUPPORTED SINCE PKTBUILD    *  
002900*    EMITS LOWER CASE AND HAND-KEYED TEST FRAMES RUN UPPER.    *  
003000*--------------------------------------------------------------*  
003100 01  WS-HEX-DIGIT-LOAD.                                           
003200     05  FILLER               PIC X(03) VALUE "000".              
003300     05  FILLER               PIC X(03) VALUE "101".              
003400     05  FILLER               PIC X(03) VALUE "202".              
003500     05  FILLER               PIC X(03) VALUE "303".              
003600     05  FILLER               PIC X(03) VALUE "404".              
003700     05  FILLER               PIC X(03) VALUE "505".              
003800     05  FILLER               PIC X(03) VALUE "606".              
003900     05  FILLER               PIC X(03) VALUE "707".              
004000     05  FILLER               PIC X(03) VALUE "808".              
004100     05  FILLER               PIC X(03) VALUE "909".              
004200     05  FILLER               PIC X(03) VALUE "A10".              
004300     05  FILLER               PIC X(03) VALUE "B11".              
004400     05  FILLER               PIC X(03) VALUE "C12".              
004500     05  FILLER               PIC X(03) VALUE "D13".              
004600     05  FILLER               PIC X(03) VALUE "E14".              
004700     05  FILLER               PIC X(03) VALUE "F15".              
004800     05  FILLER               PIC X(03) VALUE "a10".              
004900     05  FILLER               PIC X(03) VALUE "b11".              
005000     05  FILLER               PIC X(03) VALUE "c12".              
005100     05  FILLER               PIC X(03) VALUE "d13".              
005200     05  FILLER               PIC X(03) VALUE "e14".              
005300     05  FILLER               PIC X(03) VALUE "f15".              
005400                                                                  
005500 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LOAD.              
005600     05  HEX-DIGIT-ENTRY OCCURS 22 TIMES                          
005700                              INDEXED BY HEX-DIGIT-IDX.           
005800         10  HEX-DIGIT-CHAR   PIC X(01).                          
005900         10  HEX-DIGIT-VALUE  PIC 9(02).                          
006000                                                                  
006100*--------------------------------------------------------------*  
006200*    OUTPUT SIDE: HEX CHARACTERS 0-F USED TO RE-ENCODE A BYTE  *  
006300*    VALUE BACK INTO TWO LOWER-CASE HEX DIGITS (PKTBUILD).     *  
006400*--------------------------------------------------------------*  
006500 01  WS-HEX-ENCODE-LOAD    PIC X(16) VALUE "0123456789abcdef".    021102MM
006600                                                                  
006700 01  WS-HEX-ENCODE-TABLE REDEFINES WS-HEX-ENCODE-LOAD.            
006800     05  HEX-ENCODE-DIGIT OCCURS 16 TIMES                         
006900                              PIC X(01).                          
